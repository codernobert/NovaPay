000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFVRCR.
000500 AUTHOR.         D LIM.
000600 INSTALLATION.   NOVAPAY WALLET LEDGER SYSTEM.
000700 DATE-WRITTEN.   22 JUL 1994.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO EXECUTE ONE DUE
001200*               RECURRING-TRANSFER SCHEDULE.  IT DRIVES THE
001300*               ACTUAL MONEY MOVEMENT THROUGH TRFVTRN, POSTS THE
001400*               LINKED SAVINGS-GOAL CONTRIBUTION THROUGH TRFVGOL
001500*               WHEN ONE IS ATTACHED, AND WORKS OUT THE NEXT
001600*               EXECUTION DATE FOR THE SCHEDULE'S FREQUENCY.
001700*               CALLED ONCE PER DUE SCHEDULE BY TRFBRCR - THE
001800*               "IS IT DUE TODAY" TEST ITSELF IS THE CALLER'S
001900*               JOB, NOT OURS.
002000*
002100*=================================================================
002200* HISTORY OF MODIFICATION:
002300*=================================================================
002400* MOD.#  INIT     DATE       DESCRIPTION
002500* ------ -------- ---------- -----------------------------------
002600* NP0040 DLIM     22/07/1994 INITIAL VERSION - DAILY, WEEKLY AND
002700*                            MONTHLY FREQUENCIES ONLY.
002800* NP0062 MWEETL   06/09/1995 CALL TRFVGOL AFTER A SUCCESSFUL
002900*                            TRANSFER WHEN THE SCHEDULE CARRIES A
003000*                            GOAL-ID - SAVINGS-GOAL AUTOPAY
003100*                            PROJECT.
003200* NP0048 DLIM     08/09/1995 ADD BIWEEKLY AND QUARTERLY
003300*                            FREQUENCIES.  REWORKED THE WEEKLY
003400*                            RULE ONTO A PROPER DAY-OF-WEEK
003500*                            CALCULATION (C310) INSTEAD OF A
003600*                            FLAT "+7 DAYS", WHICH WAS WRONG
003700*                            WHENEVER DAY-OF-WEEK DID NOT MATCH
003800*                            THE SCHEDULE'S OWN START WEEKDAY.
003900* Y2K015 ONGSCWL  21/10/1998 Y2K REMEDIATION - NEXT-EXEC-DATE
004000*                            ARITHMETIC CONVERTED TO FULL CCYYMMDD
004100*                            WINDOWING, CENTURY NO LONGER ASSUMED.
004200* NP0091 DLIM     06/08/2005 MARK THE SCHEDULE COMPLETED WHEN
004300*                            EXEC-COUNT REACHES MAX-EXEC OR
004400*                            NEXT-EXEC-DATE PASSES END-DATE.
004500* NP0113 ACNESQ   24/06/2020 LEAP-YEAR CHECK IN C351 WAS TESTING
004600*                            YEAR MOD 4 ONLY - FIXED TO THE FULL
004700*                            4/100/400 RULE AFTER A 29 FEB
004800*                            MONTHLY SCHEDULE ROLLED TO 1 MAR IN
004900*                            A LEAP YEAR (TICKET NOVAPAY-519).
005000*-----------------------------------------------------------------
005100 EJECT
005200**********************
005300 ENVIRONMENT DIVISION.
005400**********************
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.  IBM-AS400.
005700 OBJECT-COMPUTER.  IBM-AS400.
005800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005900*
006000***************
006100 DATA DIVISION.
006200***************
006300 WORKING-STORAGE SECTION.
006400*************************
006500 01  FILLER                          PIC X(24)        VALUE
006600     "** PROGRAM TRFVRCR **".
006700*
006800* ------------------ PROGRAM WORKING STORAGE -------------------*
006900 01  WK-C-COMMON.
007000     COPY NPCMWS.
007100*
007200 01  WK-N-CALL-COUNT                 PIC 9(07) COMP VALUE ZERO.
007300*
007400* ---------------- SAKAMOTO DAY-OF-WEEK OFFSET TABLE -------------*
007500*    MONTH OFFSETS FOR THE STANDARD SAKAMOTO ALGORITHM, RESTATED
007600*    HERE AS AN OCCURS TABLE SO C310 CAN SUBSCRIPT ON MONTH.
007700 01  WK-C-SAKAMOTO-TABLE.
007800     05  FILLER                      PIC 9(01) VALUE 0.
007900     05  FILLER                      PIC 9(01) VALUE 3.
008000     05  FILLER                      PIC 9(01) VALUE 2.
008100     05  FILLER                      PIC 9(01) VALUE 5.
008200     05  FILLER                      PIC 9(01) VALUE 0.
008300     05  FILLER                      PIC 9(01) VALUE 3.
008400     05  FILLER                      PIC 9(01) VALUE 5.
008500     05  FILLER                      PIC 9(01) VALUE 1.
008600     05  FILLER                      PIC 9(01) VALUE 4.
008700     05  FILLER                      PIC 9(01) VALUE 6.
008800     05  FILLER                      PIC 9(01) VALUE 2.
008900     05  FILLER                      PIC 9(01) VALUE 4.
009000 01  WK-C-SAKAMOTO-R REDEFINES WK-C-SAKAMOTO-TABLE.
009100     05  WK-C-SAKAMOTO-DAY           PIC 9(01) COMP
009200                                      OCCURS 12 TIMES.
009300*
009400* ---------------- BASE-DATE / RESULT WORK AREA ------------------*
009500 01  WK-N-BASE-YEAR                  PIC 9(04) COMP VALUE ZERO.
009600 01  WK-N-BASE-MONTH                 PIC 9(02) COMP VALUE ZERO.
009700 01  WK-N-BASE-DAY                   PIC 9(02) COMP VALUE ZERO.
009800 01  WK-N-CALC-YEAR                  PIC 9(04) COMP VALUE ZERO.
009900 01  WK-N-CALC-MONTH                 PIC 9(02) COMP VALUE ZERO.
010000 01  WK-N-CALC-DAY                   PIC 9(02) COMP VALUE ZERO.
010100 01  WK-N-TARGET-DOW                 PIC 9(01) COMP VALUE ZERO.
010200 01  WK-N-DOM-RAW                    PIC 9(02) COMP VALUE ZERO.
010300 01  WK-N-TARGET-DAY                 PIC 9(02) COMP VALUE ZERO.
010400*
010500* ---------------- DAY-OF-WEEK (C310) WORK AREA ------------------*
010600 01  WK-N-DOW-YEAR                   PIC 9(04) COMP VALUE ZERO.
010700 01  WK-N-DOW-MONTH                  PIC 9(02) COMP VALUE ZERO.
010800 01  WK-N-DOW-DAY                    PIC 9(02) COMP VALUE ZERO.
010900 01  WK-N-DOW-RESULT                 PIC 9(01) COMP VALUE ZERO.
011000 01  WK-N-SAK-YEAR                   PIC 9(04) COMP VALUE ZERO.
011100 01  WK-N-SAK-DIV4                   PIC 9(04) COMP VALUE ZERO.
011200 01  WK-N-SAK-DIV100                 PIC 9(04) COMP VALUE ZERO.
011300 01  WK-N-SAK-DIV400                 PIC 9(04) COMP VALUE ZERO.
011400 01  WK-N-SAK-SUM                    PIC 9(07) COMP VALUE ZERO.
011500 01  WK-N-SAK-DIV7                   PIC 9(07) COMP VALUE ZERO.
011600 01  WK-N-SAK-MOD7                   PIC 9(01) COMP VALUE ZERO.
011700*
011800* ---------------- ADD-DAYS (C330) WORK AREA ---------------------*
011900 01  WK-N-ADDD-YEAR                  PIC 9(04) COMP VALUE ZERO.
012000 01  WK-N-ADDD-MONTH                 PIC 9(02) COMP VALUE ZERO.
012100 01  WK-N-ADDD-DAY                   PIC 9(02) COMP VALUE ZERO.
012200 01  WK-N-ADDD-DAYS                  PIC 9(02) COMP VALUE ZERO.
012300*
012400* ---------------- ADD-MONTHS (C370) WORK AREA -------------------*
012500 01  WK-N-ADDM-YEAR                  PIC 9(04) COMP VALUE ZERO.
012600 01  WK-N-ADDM-MONTH                 PIC 9(02) COMP VALUE ZERO.
012700 01  WK-N-ADDM-MONTHS                PIC 9(02) COMP VALUE ZERO.
012800*
012900* ---------------- LAST-DAY-OF-MONTH (C350) WORK AREA -------------*
013000 01  WK-N-LDM-YEAR                   PIC 9(04) COMP VALUE ZERO.
013100 01  WK-N-LDM-MONTH                  PIC 9(02) COMP VALUE ZERO.
013200 01  WK-N-LDM-RESULT                 PIC 9(02) COMP VALUE ZERO.
013300 01  WK-C-LEAP-YEAR-SW               PIC X(01) VALUE "N".
013400     88  WK-C-LEAP-YEAR                      VALUE "Y".
013500*
013600*****************
013700 LINKAGE SECTION.
013800*****************
013900 COPY LKRCR.
014000 COPY LKTRN.
014100 COPY LKGOL.
014200 EJECT
014300********************************************
014400 PROCEDURE DIVISION USING WK-C-LKRCR-RECORD.
014500********************************************
014600 MAIN-MODULE.
014700     PERFORM C000-MAIN-PROCESSING
014800        THRU C999-MAIN-PROCESSING-EX.
014900     GOBACK.
015000*
015100*---------------------------------------------------------------*
015200 C000-MAIN-PROCESSING.
015300*---------------------------------------------------------------*
015400     ADD 1                       TO    WK-N-CALL-COUNT.
015500     MOVE "00"                   TO    LK-RCR-RETURN-CD.
015600     MOVE LK-RCR-SRC-BALANCE     TO    LK-RCR-NEW-SRC-BALANCE.
015700     MOVE LK-RCR-DST-BALANCE     TO    LK-RCR-NEW-DST-BALANCE.
015800     MOVE LK-RCR-GOAL-CURRENT    TO    LK-RCR-NEW-GOAL-CURRENT.
015900     MOVE LK-RCR-GOAL-STATUS     TO    LK-RCR-NEW-GOAL-STATUS.
016000     MOVE LK-RCR-EXEC-COUNT      TO    LK-RCR-NEW-EXEC-COUNT.
016100     MOVE "ACTIVE   "            TO    LK-RCR-NEW-STATUS.
016200     MOVE ZERO                   TO    LK-RCR-DEBIT-LEDGER-ID
016300                                        LK-RCR-DEBIT-AMOUNT
016400                                        LK-RCR-DEBIT-BAL-BEFORE
016500                                        LK-RCR-DEBIT-BAL-AFTER
016600                                        LK-RCR-CREDIT-LEDGER-ID
016700                                        LK-RCR-CREDIT-AMOUNT
016800                                        LK-RCR-CREDIT-BAL-BEFORE
016900                                        LK-RCR-CREDIT-BAL-AFTER.
017000*
017100     PERFORM C200-EXECUTE-TRANSFER
017200        THRU C299-EXECUTE-TRANSFER-EX.
017300     IF      LK-RCR-EXEC-FAILED
017400             GO TO C999-MAIN-PROCESSING-EX.
017500*
017600     IF      LK-RCR-GOAL-LINKED
017700             PERFORM C400-POST-GOAL-CONTRIBUTION
017800                THRU C499-POST-GOAL-CONTRIBUTION-EX.
017900*
018000     ADD 1                       TO    LK-RCR-NEW-EXEC-COUNT.
018100     PERFORM C300-NEXT-EXEC-DATE
018200        THRU C399-NEXT-EXEC-DATE-EX.
018300     PERFORM C500-CHECK-SCHEDULE-DONE
018400        THRU C599-CHECK-SCHEDULE-DONE-EX.
018500*
018600*=================================================================
018700 C999-MAIN-PROCESSING-EX.
018800*=================================================================
018900     EXIT.
019000*
019100*---------------------------------------------------------------*
019200 C200-EXECUTE-TRANSFER.
019300*---------------------------------------------------------------*
019400     MOVE LK-RCR-SRC-WALLET-ID   TO LK-TRN-SRC-WALLET-ID.
019500     MOVE LK-RCR-SRC-BALANCE     TO LK-TRN-SRC-BALANCE.
019600     MOVE LK-RCR-SRC-CURRENCY    TO LK-TRN-SRC-CURRENCY.
019700     MOVE LK-RCR-SRC-STATUS      TO LK-TRN-SRC-STATUS.
019800     MOVE LK-RCR-SRC-DAILY-LIMIT TO LK-TRN-SRC-DAILY-LIMIT.
019900     MOVE LK-RCR-DST-WALLET-ID   TO LK-TRN-DST-WALLET-ID.
020000     MOVE LK-RCR-DST-BALANCE     TO LK-TRN-DST-BALANCE.
020100     MOVE LK-RCR-DST-CURRENCY    TO LK-TRN-DST-CURRENCY.
020200     MOVE LK-RCR-DST-STATUS      TO LK-TRN-DST-STATUS.
020300     MOVE LK-RCR-AMOUNT          TO LK-TRN-REQ-AMOUNT.
020400     MOVE LK-RCR-CURRENCY        TO LK-TRN-REQ-CURRENCY.
020500     MOVE "RECURRING TRANSFER"   TO LK-TRN-REQ-DESC.
020600     MOVE "RECURRING "           TO LK-TRN-REQ-TYPE.
020700     MOVE LK-RCR-MIN-AMOUNT      TO LK-TRN-MIN-AMOUNT.
020800     MOVE LK-RCR-MAX-AMOUNT      TO LK-TRN-MAX-AMOUNT.
020900     MOVE LK-RCR-DAILY-TOTAL-SO-FAR
021000                                 TO LK-TRN-DAILY-TOTAL-SO-FAR.
021100     MOVE LK-RCR-NEXT-TRAN-ID    TO LK-TRN-NEXT-TRAN-ID.
021200     MOVE LK-RCR-NEXT-LEDGER-ID  TO LK-TRN-NEXT-LEDGER-ID.
021300*
021400     CALL "TRFVTRN" USING WK-C-LKTRN-RECORD.
021500*
021600     IF      LK-TRN-REJECTED
021700             MOVE "01"           TO LK-RCR-RETURN-CD
021800             MOVE "FAILED   "    TO LK-RCR-NEW-STATUS
021900             GO TO C299-EXECUTE-TRANSFER-EX.
022000*
022100     MOVE LK-TRN-NEW-SRC-BALANCE TO LK-RCR-NEW-SRC-BALANCE.
022200     MOVE LK-TRN-NEW-DST-BALANCE TO LK-RCR-NEW-DST-BALANCE.
022300     MOVE LK-TRN-DEBIT-LEDGER-ID TO LK-RCR-DEBIT-LEDGER-ID.
022400     MOVE LK-TRN-DEBIT-AMOUNT    TO LK-RCR-DEBIT-AMOUNT.
022500     MOVE LK-TRN-DEBIT-BAL-BEFORE TO LK-RCR-DEBIT-BAL-BEFORE.
022600     MOVE LK-TRN-DEBIT-BAL-AFTER TO LK-RCR-DEBIT-BAL-AFTER.
022700     MOVE LK-TRN-CREDIT-LEDGER-ID TO LK-RCR-CREDIT-LEDGER-ID.
022800     MOVE LK-TRN-CREDIT-AMOUNT   TO LK-RCR-CREDIT-AMOUNT.
022900     MOVE LK-TRN-CREDIT-BAL-BEFORE TO LK-RCR-CREDIT-BAL-BEFORE.
023000     MOVE LK-TRN-CREDIT-BAL-AFTER TO LK-RCR-CREDIT-BAL-AFTER.
023100*
023200*=================================================================
023300 C299-EXECUTE-TRANSFER-EX.
023400*=================================================================
023500     EXIT.
023600*
023700*---------------------------------------------------------------*
023800 C400-POST-GOAL-CONTRIBUTION.
023900*---------------------------------------------------------------*
024000     MOVE LK-RCR-RUN-DATE        TO LK-GOL-RUN-DATE.
024100     MOVE LK-RCR-GOAL-TARGET     TO LK-GOL-TARGET-AMOUNT.
024200     MOVE LK-RCR-NEW-GOAL-CURRENT TO LK-GOL-CURRENT-AMOUNT.
024300     MOVE LK-RCR-GOAL-TARGET-DATE TO LK-GOL-TARGET-DATE.
024400     MOVE LK-RCR-GOAL-STATUS     TO LK-GOL-STATUS.
024500     MOVE LK-RCR-AMOUNT          TO LK-GOL-CONTRIB-AMOUNT.
024600*
024700     CALL "TRFVGOL" USING WK-C-LKGOL-RECORD.
024800*
024900     IF      LK-GOL-OK
025000             MOVE LK-GOL-NEW-CURRENT-AMOUNT
025100                                 TO LK-RCR-NEW-GOAL-CURRENT
025200             MOVE LK-GOL-NEW-STATUS
025300                                 TO LK-RCR-NEW-GOAL-STATUS
025400     END-IF.
025500*
025600*=================================================================
025700 C499-POST-GOAL-CONTRIBUTION-EX.
025800*=================================================================
025900     EXIT.
026000*
026100*---------------------------------------------------------------*
026200 C500-CHECK-SCHEDULE-DONE.
026300*---------------------------------------------------------------*
026400     IF      LK-RCR-NEW-EXEC-COUNT NOT < LK-RCR-MAX-EXEC
026500        AND  LK-RCR-MAX-EXEC NOT = ZERO
026600             MOVE "COMPLETED"    TO LK-RCR-NEW-STATUS
026700             GO TO C599-CHECK-SCHEDULE-DONE-EX.
026800*
026900     IF      LK-RCR-END-DATE NOT = ZERO
027000        AND  LK-RCR-NEW-NEXT-EXEC-DATE > LK-RCR-END-DATE
027100             MOVE "COMPLETED"    TO LK-RCR-NEW-STATUS.
027200*
027300*=================================================================
027400 C599-CHECK-SCHEDULE-DONE-EX.
027500*=================================================================
027600     EXIT.
027700*
027800*---------------------------------------------------------------*
027900* C300-NEXT-EXEC-DATE - FREQUENCY DISPATCH.  BASE DATE IS THE RUN
028000* DATE THROUGHOUT, SINCE A SCHEDULE ONLY REACHES THIS ROUTINE
028100* AFTER ITS OWN DUE TEST (NEXT-EXEC-DATE <= RUN DATE) HAS ALREADY
028200* PASSED - I.E. ITS START DATE IS ALWAYS IN THE PAST BY NOW.
028300*---------------------------------------------------------------*
028400 C300-NEXT-EXEC-DATE.
028500*---------------------------------------------------------------*
028600     MOVE LK-RCR-RUN-DATE        TO    WK-C-WORK-DATE-CCYYMMDD.
028700     COMPUTE WK-N-BASE-YEAR = (WK-C-WORK-CC * 100) +
028800                                WK-C-WORK-YY.
028900     MOVE WK-C-WORK-MM           TO    WK-N-BASE-MONTH.
029000     MOVE WK-C-WORK-DD           TO    WK-N-BASE-DAY.
029100*
029200     EVALUATE TRUE
029300         WHEN LK-RCR-DAILY
029400             MOVE WK-N-BASE-YEAR  TO WK-N-CALC-YEAR
029500             MOVE WK-N-BASE-MONTH TO WK-N-CALC-MONTH
029600             MOVE WK-N-BASE-DAY   TO WK-N-CALC-DAY
029700         WHEN LK-RCR-WEEKLY
029800             PERFORM C320-WEEKLY-NEXT-OR-SAME
029900                THRU C329-WEEKLY-NEXT-OR-SAME-EX
030000         WHEN LK-RCR-BIWEEKLY
030100             PERFORM C320-WEEKLY-NEXT-OR-SAME
030200                THRU C329-WEEKLY-NEXT-OR-SAME-EX
030300             MOVE WK-N-CALC-YEAR  TO WK-N-ADDD-YEAR
030400             MOVE WK-N-CALC-MONTH TO WK-N-ADDD-MONTH
030500             MOVE WK-N-CALC-DAY   TO WK-N-ADDD-DAY
030600             MOVE 7               TO WK-N-ADDD-DAYS
030700             PERFORM C330-ADD-DAYS THRU C339-ADD-DAYS-EX
030800             MOVE WK-N-ADDD-YEAR  TO WK-N-CALC-YEAR
030900             MOVE WK-N-ADDD-MONTH TO WK-N-CALC-MONTH
031000             MOVE WK-N-ADDD-DAY   TO WK-N-CALC-DAY
031100         WHEN LK-RCR-MONTHLY
031200             PERFORM C340-MONTHLY-NEXT THRU C349-MONTHLY-NEXT-EX
031300         WHEN LK-RCR-QUARTERLY
031400             PERFORM C360-QUARTERLY-NEXT
031500                THRU C369-QUARTERLY-NEXT-EX
031600         WHEN OTHER
031700             MOVE WK-N-BASE-YEAR  TO WK-N-CALC-YEAR
031800             MOVE WK-N-BASE-MONTH TO WK-N-CALC-MONTH
031900             MOVE WK-N-BASE-DAY   TO WK-N-CALC-DAY
032000     END-EVALUATE.
032100*
032200     COMPUTE LK-RCR-NEW-NEXT-EXEC-DATE =
032300             (WK-N-CALC-YEAR * 10000)
032400           + (WK-N-CALC-MONTH * 100)
032500           +  WK-N-CALC-DAY.
032600*
032700*=================================================================
032800 C399-NEXT-EXEC-DATE-EX.
032900*=================================================================
033000     EXIT.
033100*
033200*---------------------------------------------------------------*
033300* C310 - DAY OF WEEK OF WK-N-DOW-YEAR/MONTH/DAY, SAKAMOTO METHOD.
033400* RESULT IN WK-N-DOW-RESULT, SHOP CONVENTION 1=MON..7=SUN.
033500*---------------------------------------------------------------*
033600 C310-COMPUTE-DAY-OF-WEEK.
033700*---------------------------------------------------------------*
033800     MOVE WK-N-DOW-YEAR           TO    WK-N-SAK-YEAR.
033900     IF      WK-N-DOW-MONTH < 3
034000             SUBTRACT 1           FROM  WK-N-SAK-YEAR.
034100*
034200     COMPUTE WK-N-SAK-DIV4   = WK-N-SAK-YEAR / 4.
034300     COMPUTE WK-N-SAK-DIV100 = WK-N-SAK-YEAR / 100.
034400     COMPUTE WK-N-SAK-DIV400 = WK-N-SAK-YEAR / 400.
034500*
034600     COMPUTE WK-N-SAK-SUM =
034700               WK-N-SAK-YEAR + WK-N-SAK-DIV4
034800             - WK-N-SAK-DIV100 + WK-N-SAK-DIV400
034900             + WK-C-SAKAMOTO-DAY (WK-N-DOW-MONTH)
035000             + WK-N-DOW-DAY.
035100*
035200     COMPUTE WK-N-SAK-DIV7 = WK-N-SAK-SUM / 7.
035300     COMPUTE WK-N-SAK-MOD7 = WK-N-SAK-SUM -
035400                             (WK-N-SAK-DIV7 * 7).
035500*
035600     IF      WK-N-SAK-MOD7 = 0
035700             MOVE 7               TO    WK-N-DOW-RESULT
035800     ELSE
035900             MOVE WK-N-SAK-MOD7   TO    WK-N-DOW-RESULT
036000     END-IF.
036100*
036200*=================================================================
036300 C319-COMPUTE-DAY-OF-WEEK-EX.
036400*=================================================================
036500     EXIT.
036600*
036700*---------------------------------------------------------------*
036800* C320 - NEXT-OR-SAME OCCURRENCE OF LK-RCR-DAY-OF-WEEK ON/AFTER
036900* THE BASE DATE (DEFAULTS TO THE BASE DATE'S OWN WEEKDAY WHEN
037000* LK-RCR-DAY-OF-WEEK IS ZERO/UNSET).  RESULT IN WK-N-CALC-*.
037100*---------------------------------------------------------------*
037200 C320-WEEKLY-NEXT-OR-SAME.
037300*---------------------------------------------------------------*
037400     MOVE WK-N-BASE-YEAR          TO    WK-N-DOW-YEAR.
037500     MOVE WK-N-BASE-MONTH         TO    WK-N-DOW-MONTH.
037600     MOVE WK-N-BASE-DAY           TO    WK-N-DOW-DAY.
037700     PERFORM C310-COMPUTE-DAY-OF-WEEK
037800        THRU C319-COMPUTE-DAY-OF-WEEK-EX.
037900*
038000     IF      LK-RCR-DAY-OF-WEEK = 0
038100             MOVE WK-N-DOW-RESULT TO    WK-N-TARGET-DOW
038200     ELSE
038300             MOVE LK-RCR-DAY-OF-WEEK TO WK-N-TARGET-DOW
038400     END-IF.
038500*
038600     COMPUTE WK-N-ADDD-DAYS = WK-N-TARGET-DOW - WK-N-DOW-RESULT.
038700     IF      WK-N-ADDD-DAYS < 0
038800             ADD 7                TO    WK-N-ADDD-DAYS.
038900*
039000     MOVE WK-N-BASE-YEAR          TO    WK-N-ADDD-YEAR.
039100     MOVE WK-N-BASE-MONTH         TO    WK-N-ADDD-MONTH.
039200     MOVE WK-N-BASE-DAY           TO    WK-N-ADDD-DAY.
039300     PERFORM C330-ADD-DAYS THRU C339-ADD-DAYS-EX.
039400*
039500     MOVE WK-N-ADDD-YEAR          TO    WK-N-CALC-YEAR.
039600     MOVE WK-N-ADDD-MONTH         TO    WK-N-CALC-MONTH.
039700     MOVE WK-N-ADDD-DAY           TO    WK-N-CALC-DAY.
039800*
039900*=================================================================
040000 C329-WEEKLY-NEXT-OR-SAME-EX.
040100*=================================================================
040200     EXIT.
040300*
040400*---------------------------------------------------------------*
040500* C330 - ADD WK-N-ADDD-DAYS CALENDAR DAYS TO WK-N-ADDD-YEAR/
040600* MONTH/DAY, IN PLACE, ROLLING MONTH AND YEAR AS NEEDED.
040700*---------------------------------------------------------------*
040800 C330-ADD-DAYS.
040900*---------------------------------------------------------------*
041000     ADD WK-N-ADDD-DAYS           TO    WK-N-ADDD-DAY.
041100     MOVE WK-N-ADDD-YEAR          TO    WK-N-LDM-YEAR.
041200     MOVE WK-N-ADDD-MONTH         TO    WK-N-LDM-MONTH.
041300     PERFORM C350-LAST-DAY-OF-MONTH THRU C359-LAST-DAY-OF-MONTH-EX.
041400     PERFORM C331-NORMALIZE-DAYS-LOOP
041500        THRU C332-NORMALIZE-DAYS-LOOP-EX
041600        UNTIL WK-N-ADDD-DAY NOT > WK-N-LDM-RESULT.
041700*
041800*=================================================================
041900 C339-ADD-DAYS-EX.
042000*=================================================================
042100     EXIT.
042200*
042300*---------------------------------------------------------------*
042400 C331-NORMALIZE-DAYS-LOOP.
042500*---------------------------------------------------------------*
042600     SUBTRACT WK-N-LDM-RESULT     FROM  WK-N-ADDD-DAY.
042700     ADD 1                        TO    WK-N-ADDD-MONTH.
042800     IF      WK-N-ADDD-MONTH > 12
042900             SUBTRACT 12          FROM  WK-N-ADDD-MONTH
043000             ADD 1                TO    WK-N-ADDD-YEAR.
043100     MOVE WK-N-ADDD-YEAR          TO    WK-N-LDM-YEAR.
043200     MOVE WK-N-ADDD-MONTH         TO    WK-N-LDM-MONTH.
043300     PERFORM C350-LAST-DAY-OF-MONTH THRU C359-LAST-DAY-OF-MONTH-EX.
043400*
043500 C332-NORMALIZE-DAYS-LOOP-EX.
043600     EXIT.
043700*
043800*---------------------------------------------------------------*
043900* C340 - MONTHLY FREQUENCY RULE (SEE BUSINESS RULES).
044000*---------------------------------------------------------------*
044100 C340-MONTHLY-NEXT.
044200*---------------------------------------------------------------*
044300     IF      LK-RCR-DAY-OF-MONTH = 0
044400             MOVE 28              TO    WK-N-DOM-RAW
044500     ELSE
044600             MOVE LK-RCR-DAY-OF-MONTH TO WK-N-DOM-RAW
044700     END-IF.
044800*
044900     MOVE WK-N-BASE-YEAR          TO    WK-N-LDM-YEAR.
045000     MOVE WK-N-BASE-MONTH         TO    WK-N-LDM-MONTH.
045100     PERFORM C350-LAST-DAY-OF-MONTH THRU C359-LAST-DAY-OF-MONTH-EX.
045200     IF      WK-N-DOM-RAW > WK-N-LDM-RESULT
045300             MOVE WK-N-LDM-RESULT TO    WK-N-TARGET-DAY
045400     ELSE
045500             MOVE WK-N-DOM-RAW    TO    WK-N-TARGET-DAY
045600     END-IF.
045700*
045800     IF      WK-N-BASE-DAY NOT > WK-N-TARGET-DAY
045900             MOVE WK-N-BASE-YEAR  TO    WK-N-CALC-YEAR
046000             MOVE WK-N-BASE-MONTH TO    WK-N-CALC-MONTH
046100             MOVE WK-N-TARGET-DAY TO    WK-N-CALC-DAY
046200             GO TO C349-MONTHLY-NEXT-EX.
046300*
046400     MOVE WK-N-BASE-YEAR          TO    WK-N-ADDM-YEAR.
046500     MOVE WK-N-BASE-MONTH         TO    WK-N-ADDM-MONTH.
046600     MOVE 1                       TO    WK-N-ADDM-MONTHS.
046700     PERFORM C370-ADD-MONTHS THRU C379-ADD-MONTHS-EX.
046800*
046900     MOVE WK-N-ADDM-YEAR          TO    WK-N-LDM-YEAR.
047000     MOVE WK-N-ADDM-MONTH         TO    WK-N-LDM-MONTH.
047100     PERFORM C350-LAST-DAY-OF-MONTH THRU C359-LAST-DAY-OF-MONTH-EX.
047200     IF      WK-N-TARGET-DAY > WK-N-LDM-RESULT
047300             MOVE WK-N-LDM-RESULT TO    WK-N-CALC-DAY
047400     ELSE
047500             MOVE WK-N-TARGET-DAY TO    WK-N-CALC-DAY
047600     END-IF.
047700     MOVE WK-N-ADDM-YEAR          TO    WK-N-CALC-YEAR.
047800     MOVE WK-N-ADDM-MONTH         TO    WK-N-CALC-MONTH.
047900*
048000*=================================================================
048100 C349-MONTHLY-NEXT-EX.
048200*=================================================================
048300     EXIT.
048400*
048500*---------------------------------------------------------------*
048600* C350 - LAST DAY OF WK-N-LDM-YEAR/WK-N-LDM-MONTH, INTO
048700* WK-N-LDM-RESULT.
048800*---------------------------------------------------------------*
048900 C350-LAST-DAY-OF-MONTH.
049000*---------------------------------------------------------------*
049100     MOVE WK-C-DAYS-IN-MONTH (WK-N-LDM-MONTH) TO WK-N-LDM-RESULT.
049200     IF      WK-N-LDM-MONTH = 2
049300             PERFORM C351-CHECK-LEAP-YEAR
049400                THRU C352-CHECK-LEAP-YEAR-EX
049500             IF      WK-C-LEAP-YEAR
049600                     ADD 1        TO    WK-N-LDM-RESULT
049700             END-IF
049800     END-IF.
049900*
050000*=================================================================
050100 C359-LAST-DAY-OF-MONTH-EX.
050200*=================================================================
050300     EXIT.
050400*
050500*---------------------------------------------------------------*
050600* C351 - IS WK-N-LDM-YEAR A LEAP YEAR - FULL 4/100/400 RULE.
050700*---------------------------------------------------------------*
050800 C351-CHECK-LEAP-YEAR.
050900*---------------------------------------------------------------*
051000     MOVE "N"                     TO    WK-C-LEAP-YEAR-SW.
051100     COMPUTE WK-N-SAK-DIV4  = WK-N-LDM-YEAR / 4.
051200     IF      (WK-N-SAK-DIV4 * 4) NOT = WK-N-LDM-YEAR
051300             GO TO C352-CHECK-LEAP-YEAR-EX.
051400     COMPUTE WK-N-SAK-DIV100 = WK-N-LDM-YEAR / 100.
051500     IF      (WK-N-SAK-DIV100 * 100) NOT = WK-N-LDM-YEAR
051600             MOVE "Y"             TO    WK-C-LEAP-YEAR-SW
051700             GO TO C352-CHECK-LEAP-YEAR-EX.
051800     COMPUTE WK-N-SAK-DIV400 = WK-N-LDM-YEAR / 400.
051900     IF      (WK-N-SAK-DIV400 * 400) = WK-N-LDM-YEAR
052000             MOVE "Y"             TO    WK-C-LEAP-YEAR-SW.
052100*
052200 C352-CHECK-LEAP-YEAR-EX.
052300     EXIT.
052400*
052500*---------------------------------------------------------------*
052600* C360 - QUARTERLY FREQUENCY RULE (SEE BUSINESS RULES).
052700*---------------------------------------------------------------*
052800 C360-QUARTERLY-NEXT.
052900*---------------------------------------------------------------*
053000     IF      LK-RCR-DAY-OF-MONTH = 0
053100             MOVE 1               TO    WK-N-DOM-RAW
053200     ELSE
053300             MOVE LK-RCR-DAY-OF-MONTH TO WK-N-DOM-RAW
053400     END-IF.
053500     IF      WK-N-DOM-RAW > 28
053600             MOVE 28              TO    WK-N-TARGET-DAY
053700     ELSE
053800             MOVE WK-N-DOM-RAW    TO    WK-N-TARGET-DAY
053900     END-IF.
054000*
054100     MOVE WK-N-BASE-YEAR          TO    WK-N-ADDM-YEAR.
054200     MOVE WK-N-BASE-MONTH         TO    WK-N-ADDM-MONTH.
054300     MOVE 3                       TO    WK-N-ADDM-MONTHS.
054400     PERFORM C370-ADD-MONTHS THRU C379-ADD-MONTHS-EX.
054500*
054600     MOVE WK-N-ADDM-YEAR          TO    WK-N-CALC-YEAR.
054700     MOVE WK-N-ADDM-MONTH         TO    WK-N-CALC-MONTH.
054800     MOVE WK-N-TARGET-DAY         TO    WK-N-CALC-DAY.
054900*
055000*=================================================================
055100 C369-QUARTERLY-NEXT-EX.
055200*=================================================================
055300     EXIT.
055400*
055500*---------------------------------------------------------------*
055600* C370 - ADD WK-N-ADDM-MONTHS MONTHS TO WK-N-ADDM-YEAR/MONTH, IN
055700* PLACE, ROLLING THE YEAR AS NEEDED.  DAY-OF-MONTH IS THE
055800* CALLER'S PROBLEM.
055900*---------------------------------------------------------------*
056000 C370-ADD-MONTHS.
056100*---------------------------------------------------------------*
056200     ADD WK-N-ADDM-MONTHS         TO    WK-N-ADDM-MONTH.
056300     PERFORM C371-NORMALIZE-MONTHS-LOOP
056400        THRU C372-NORMALIZE-MONTHS-LOOP-EX
056500        UNTIL WK-N-ADDM-MONTH NOT > 12.
056600*
056700*=================================================================
056800 C379-ADD-MONTHS-EX.
056900*=================================================================
057000     EXIT.
057100*
057200*---------------------------------------------------------------*
057300 C371-NORMALIZE-MONTHS-LOOP.
057400*---------------------------------------------------------------*
057500     SUBTRACT 12                  FROM  WK-N-ADDM-MONTH.
057600     ADD 1                        TO    WK-N-ADDM-YEAR.
057700*
057800 C372-NORMALIZE-MONTHS-LOOP-EX.
057900     EXIT.
058000*
058100******************************************************************
058200************** END OF PROGRAM SOURCE -  TRFVRCR ***************
058300******************************************************************
