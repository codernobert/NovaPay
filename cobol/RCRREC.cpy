000100*****************************************************************
000200* RCRREC  -  RECURRING TRANSFER SCHEDULE RECORD LAYOUT
000300*****************************************************************
000400* I-O FORMAT : RCRREC   FROM FILE RECURRING-TRANSFER-FILE
000500* DESCRIPTION: ONE ROW PER STANDING TRANSFER INSTRUCTION.
000600*              REWRITTEN BY TRFBRCR AFTER EVERY EXECUTION PASS -
000700*              NEXT-EXEC-DATE, EXEC-COUNT AND STATUS ALL MOVE.
000800*****************************************************************
000900* AMENDMENT HISTORY:
001000*****************************************************************
001100* NP0006 - JLOKESC - 09/11/1991 - INITIAL VERSION.
001200* NP0038 - DLIM    - 22/07/1994 - ADD RECUR-DAY-OF-WEEK AND
001300*                                 RECUR-DAY-OF-MONTH FOR THE
001400*                                 WEEKLY/MONTHLY FREQUENCY RULES.
001500* NP0059 - MWEETL  - 06/09/1995 - ADD RECUR-GOAL-ID FOR THE
001600*                                 SAVINGS-GOAL AUTO-CONTRIBUTION
001700*                                 FEATURE.
001800* Y2K013 - ONGSCWL - 03/11/1998 - Y2K REMEDIATION - ALL DATE
001900*                                 FIELDS NOW CCYYMMDD.
002000* NP0088 - DLIM    - 06/08/2005 - ADD QUARTERLY TO THE
002100*                                 RECUR-FREQUENCY VALUE SET.
002200* NP0113 - ACNESQ  - 04/03/2019 - ADD FAILED STATUS VALUE -
002300*                                 SCHEDULE IS PARKED, NOT
002400*                                 RETRIED, WHEN A DUE EXECUTION
002500*                                 FAILS.
002510* NP0143 - ACNESQ  - 25/02/2025 - RECR-AMOUNT REPACKED TO COMP-3
002520*                                 TO MATCH THE REST OF THE SUITE,
002530*                                 BYTES FREED ADDED TO THE
002540*                                 TRAILING FILLER - TICKET
002550*                                 NOVAPAY-561.
002600*****************************************************************
002700*
002800 01  RECURRING-TRANSFER-RECORD.
002900     05  RECR-ID                  PIC 9(09).
003000*                                SURROGATE ID
003100     05  RECR-USER-ID             PIC 9(09).
003200*                                OWNING USER
003300     05  RECR-SRC-WALLET-ID       PIC 9(09).
003400*                                SOURCE WALLET ID
003500     05  RECR-DST-WALLET-ID       PIC 9(09).
003600*                                DESTINATION WALLET ID
003700     05  RECR-GOAL-ID             PIC 9(09).
003800*                                LINKED SAVINGS GOAL ID,
003900*                                0 = NONE
004000     05  RECR-AMOUNT              PIC S9(09)V99 COMP-3.
004100*                                AMOUNT PER EXECUTION
004200     05  RECR-CURRENCY            PIC X(03).
004300*                                ISO CURRENCY CODE
004400     05  RECR-FREQUENCY           PIC X(09).
004500         88  RECR-DAILY                   VALUE "DAILY    ".
004600         88  RECR-WEEKLY                  VALUE "WEEKLY   ".
004700         88  RECR-BIWEEKLY                VALUE "BIWEEKLY ".
004800         88  RECR-MONTHLY                 VALUE "MONTHLY  ".
004900         88  RECR-QUARTERLY               VALUE "QUARTERLY".
005000     05  RECR-DAY-OF-WEEK         PIC 9(01).
005100*                                1 = MON .. 7 = SUN, 0 = UNSET
005200     05  RECR-DAY-OF-MONTH        PIC 9(02).
005300*                                1-28, 0 = UNSET
005400     05  RECR-START-DATE          PIC 9(08).
005500*                                CCYYMMDD
005600     05  RECR-START-DATE-R REDEFINES RECR-START-DATE.
005700         10  RECR-START-CCYY      PIC 9(04).
005800         10  RECR-START-MM        PIC 9(02).
005900         10  RECR-START-DD        PIC 9(02).
006000     05  RECR-END-DATE            PIC 9(08).
006100*                                CCYYMMDD, 0 = NONE
006200     05  RECR-NEXT-EXEC-DATE      PIC 9(08).
006300*                                CCYYMMDD
006400     05  RECR-NEXT-EXEC-DATE-R REDEFINES RECR-NEXT-EXEC-DATE.
006500         10  RECR-NEXT-CCYY       PIC 9(04).
006600         10  RECR-NEXT-MM         PIC 9(02).
006700         10  RECR-NEXT-DD         PIC 9(02).
006800     05  RECR-STATUS              PIC X(09).
006900         88  RECR-ACTIVE                  VALUE "ACTIVE   ".
007000         88  RECR-PAUSED                  VALUE "PAUSED   ".
007100         88  RECR-COMPLETED               VALUE "COMPLETED".
007200         88  RECR-CANCELLED               VALUE "CANCELLED".
007300         88  RECR-FAILED                  VALUE "FAILED   ".
007400     05  RECR-EXEC-COUNT          PIC 9(05).
007500*                                EXECUTIONS SO FAR
007600     05  RECR-MAX-EXEC            PIC 9(05).
007700*                                CAP, 0 = UNLIMITED
007800     05  FILLER                   PIC X(20).
007900*                                RESERVED FOR FUTURE USE
