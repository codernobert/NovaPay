000100*****************************************************************
000200* LKWAL  -  LINKAGE AREA FOR CALL "TRFVWAL" (WALLET SERVICE)
000300*****************************************************************
000400* DESCRIPTION : PARAMETER AREA PASSED TO THE WALLET CREDIT/DEBIT
000500*               PRIMITIVE.  SHAPE FOLLOWS THE OLD VTF2
000600*               INPUT/OUTPUT LINKAGE CONVENTION - ONE GROUP IN,
000700*               ONE GROUP OUT.  THE CALLER PASSES THE CURRENT
000800*               BALANCE IN, NOT THE WHOLE WALLET RECORD - TRFVWAL
000900*               HAS NO FILE OF ITS OWN TO READ.
001000*****************************************************************
001100* AMENDMENT HISTORY:
001200*****************************************************************
001300* NP0008 - RTANBH  - 04/07/1988 - INITIAL VERSION.
001400* NP0045 - DLIM    - 08/09/1995 - ADD LK-WAL-DAILY-LIMIT, WIRED
001500*                                 THROUGH FOR THE OVERDRAFT-GUARD
001600*                                 DIAGNOSTIC DISPLAY.
001700*****************************************************************
001800*
001900 01  WK-C-LKWAL-RECORD.
002000     05  WK-C-LKWAL-INPUT.
002100         10  LK-WAL-BALANCE-IN    PIC S9(11)V99.
002200*                                WALLET BALANCE BEFORE THE CALL
002300         10  LK-WAL-AMOUNT        PIC S9(11)V99.
002400*                                SIGNED AMOUNT TO APPLY -
002500*                                POSITIVE = CREDIT,
002600*                                NEGATIVE = DEBIT
002700         10  LK-WAL-DAILY-LIMIT   PIC S9(11)V99.
002800*                                CARRIED THROUGH FOR THE
002900*                                DIAGNOSTIC DISPLAY ONLY - THE
003000*                                DAILY-LIMIT CHECK ITSELF IS
003100*                                TRFVTRN'S JOB
003200         10  FILLER               PIC X(10).
003300     05  WK-C-LKWAL-OUTPUT.
003400         10  LK-WAL-RETURN-CD     PIC X(02).
003500             88  LK-WAL-OK                VALUE "00".
003600             88  LK-WAL-INSUFFICIENT-BAL  VALUE "01".
003700         10  LK-WAL-BAL-BEFORE    PIC S9(11)V99.
003800         10  LK-WAL-BAL-AFTER     PIC S9(11)V99.
003900         10  FILLER               PIC X(10).
