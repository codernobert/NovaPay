000100*****************************************************************
000200* WALREC  -  WALLET MASTER RECORD LAYOUT
000300*****************************************************************
000400* I-O FORMAT : WALREC   FROM FILE WALLET-FILE
000500* DESCRIPTION: ONE ROW PER WALLET.  BALANCE AND DAILY LIMIT ARE
000600*              CARRIED SIGNED PACKED-DECIMAL, TWO PLACES, PER THE
000700*              NOVAPAY WALLET LEDGER STANDARD (EVERY MONEY FIELD
000800*              IN THIS SUITE IS COMP-3 - SEE TRFVWAL FOR THE
000900*              POSTING RULES).
001000*****************************************************************
001100* AMENDMENT HISTORY:
001200*****************************************************************
001300* NP0002 - RTANBH  - 14/03/1988 - INITIAL VERSION.
001400* NP0021 - JLOKESC - 02/06/1992 - ADD WALLET-TYPE (STANDARD /
001500*                                 PREMIUM / BUSINESS TIERS).
001600* NP0044 - DLIM    - 08/09/1995 - ADD WALLET-DAILY-LIMIT, USED BY
001700*                                 THE TRANSFER DAILY-LIMIT CHECK.
001800* Y2K009 - ONGSCWL - 21/10/1998 - Y2K REMEDIATION - NO DATE
001900*                                 FIELDS ON THIS RECORD, REVIEWED
002000*                                 AND SIGNED OFF, NO CHANGE.
002100* NP0091 - MWEETL  - 03/03/2007 - EXPAND WALLET-NUMBER FROM 12 TO
002200*                                 20 BYTES FOR THE NEW EXTERNAL
002300*                                 WALLET-NUMBER FORMAT.
002400* NP0119 - ACNESQ  - 19/06/2021 - ADD FROZEN STATUS VALUE, PART
002500*                                 OF THE FRAUD-HOLD ROAD MAP.
002510* NP0143 - ACNESQ  - 25/02/2025 - AUDIT FOUND BALANCE AND DAILY
002520*                                 LIMIT LEFT ZONED WHILE EVERY
002530*                                 OTHER MONEY FIELD IN THE SUITE
002540*                                 IS PACKED - BOTH NOW COMP-3,
002550*                                 REDEFINES RESTATED AS AN
002560*                                 UNSIGNED COMP-3 VIEW OF THE SAME
002570*                                 FIELD.  BYTES FREED ADDED TO THE
002580*                                 TRAILING FILLER SO THE RECORD
002590*                                 LENGTH DOES NOT MOVE - TICKET
002600*                                 NOVAPAY-561.
002610*****************************************************************
002700*
002800 01  WALLET-RECORD.
002900     05  WALT-ID                 PIC 9(09).
003000*                                SURROGATE WALLET ID
003100     05  WALT-NUMBER              PIC X(20).
003200*                                EXTERNAL WALLET NUMBER, LOOKUP
003300*                                KEY FOR THE IN-MEMORY WALLET
003400*                                TABLE (SEE TRFBTRN/TRFBRCR)
003500     05  WALT-USER-ID             PIC 9(09).
003600*                                OWNING USER ID
003700     05  WALT-BALANCE             PIC S9(11)V99 COMP-3.
003800*                                CURRENT BALANCE, 2 DECIMALS
003900     05  WALT-BALANCE-R REDEFINES WALT-BALANCE
003910                                  PIC 9(11)V99 COMP-3.
004200*                                UNSIGNED VIEW OF THE BALANCE,
004300*                                USED BY THE RECONCILIATION
004400*                                REPORT EDIT ROUTINE WHEN THE
004500*                                SIGN IS ALREADY KNOWN GOOD
004600     05  WALT-CURRENCY            PIC X(03).
004700*                                ISO CURRENCY CODE
004800     05  WALT-STATUS              PIC X(08).
004900         88  WALT-ACTIVE                  VALUE "ACTIVE  ".
005000         88  WALT-INACTIVE                VALUE "INACTIVE".
005100         88  WALT-FROZEN                  VALUE "FROZEN  ".
005200         88  WALT-CLOSED                  VALUE "CLOSED  ".
005300     05  WALT-TYPE                PIC X(08).
005400         88  WALT-STANDARD                VALUE "STANDARD".
005500         88  WALT-PREMIUM                 VALUE "PREMIUM ".
005600         88  WALT-BUSINESS                VALUE "BUSINESS".
005700     05  WALT-DAILY-LIMIT         PIC S9(11)V99 COMP-3.
005800*                                PER-DAY OUTBOUND CAP
005900     05  FILLER                   PIC X(29).
006000*                                RESERVED FOR FUTURE USE
