000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFVGOL.
000500 AUTHOR.         M WEE TL.
000600 INSTALLATION.   NOVAPAY WALLET LEDGER SYSTEM.
000700 DATE-WRITTEN.   06 SEP 1995.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO POST A CONTRIBUTION
001200*               TO ONE SAVINGS GOAL AND RECOMPUTE ITS PROGRESS
001300*               FIGURES - PERCENT COMPLETE, DAYS REMAINING TO
001400*               THE TARGET DATE, AMOUNT STILL NEEDED, AND THE
001500*               SUGGESTED MONTHLY CONTRIBUTION TO STAY ON TRACK.
001600*               FLIPS THE GOAL TO ACHIEVED WHEN THE CONTRIBUTION
001700*               CARRIES CURRENT-AMOUNT TO OR PAST TARGET-AMOUNT.
001800*               CALLED BY TRFVRCR (AUTOPAY CONTRIBUTIONS) AND BY
001900*               TRFBRCR DIRECTLY FOR THE NIGHTLY PROGRESS
002000*               REFRESH OF GOALS WITH NO SCHEDULE DUE TODAY.
002100*
002200*=================================================================
002300* HISTORY OF MODIFICATION:
002400*=================================================================
002500* MOD.#  INIT     DATE       DESCRIPTION
002600* ------ -------- ---------- -----------------------------------
002700* NP0059 MWEETL   06/09/1995 INITIAL VERSION - CONTRIBUTION
002800*                            POSTING AND PERCENT-COMPLETE ONLY.
002900* NP0089 DLIM     06/08/2005 ADD DAYS-REMAINING, AMOUNT-NEEDED
003000*                            AND SUGGESTED-MONTHLY TO THE OUTPUT
003100*                            GROUP - GOAL DETAIL SCREEN PROJECT.
003200* NP0112 ACNESQ   24/06/2020 CAP PROGRESS-PCT AT 100.00 - A
003300*                            CONTRIBUTION PAST TARGET WAS SHOWING
003400*                            OVER 100 PERCENT ON THE STATEMENT
003500*                            (TICKET NOVAPAY-512).
003510* NP0142 ACNESQ   19/02/2025 AUDIT QUERIED TWO FIGURES ON THE
003520*                            GOAL DETAIL SCREEN.  (1) PROGRESS-PCT
003530*                            CAP FROM NP0112 REMOVED - FINANCE
003540*                            WANTS THE TRUE RATIO EVEN PAST 100
003550*                            PERCENT, NOT A CLAMPED FIGURE.  (2)
003560*                            SUGGESTED-MONTHLY WAS ROUNDING THE
003570*                            MONTHS-REMAINING DIVISION AND
003580*                            FLOORING IT AT ONE MONTH, WHICH
003590*                            OVERSTATED SOME MONTHS AND UNDERSTATED
003592*                            OTHERS - DIVISION NOW TRUNCATES PER
003594*                            THE ORIGINAL DESIGN, ZERO MONTHS
003596*                            REMAINING NOW LEAVES SUGGESTED-
003598*                            MONTHLY AT ZERO RATHER THAN FORCING A
003600*                            ONE-MONTH PAYOFF, AND AN OVERDUE GOAL
003602*                            (DAYS REMAINING NOT POSITIVE) NO
003604*                            LONGER DUMPS THE FULL AMOUNT NEEDED
003606*                            INTO SUGGESTED-MONTHLY - TICKET
003608*                            NOVAPAY-561.
003609* NP0143 ACNESQ   25/02/2025 DAYS-REMAINING WAS BUILT ON A 30/360
003611*                            BANKING DAY-COUNT (YEAR-DIFF*360 +
003613*                            MONTH-DIFF*30 + DAY-DIFF), WHICH ONLY
003615*                            AGREES WITH A CALENDAR DIFFERENCE
003617*                            INSIDE ONE MONTH.  D420 NOW CONVERTS
003619*                            THE TARGET DATE AND RUN DATE TO A
003621*                            JULIAN-STYLE ORDINAL DAY NUMBER (NEW
003623*                            D430/D432/D450 ROUTINES, LEAP RULE
003625*                            MIRRORS TRFVRCR'S C351) AND SUBTRACTS
003627*                            THE TWO ORDINALS FOR A TRUE CALENDAR
003629*                            DAY COUNT - TICKET NOVAPAY-561.  ALSO
003631*                            THE TARGET-AMOUNT GUARD ON D400 WAS
003633*                            TESTING FOR ZERO ONLY - A NEGATIVE
003635*                            TARGET-AMOUNT FELL THROUGH INTO THE
003637*                            PERCENT COMPUTE AND CAME OUT NEGATIVE.
003639*                            GUARD NOW READS NOT > ZERO.
003641*-----------------------------------------------------------------
003700 EJECT
003800**********************
003900 ENVIRONMENT DIVISION.
004000**********************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-AS400.
004300 OBJECT-COMPUTER.  IBM-AS400.
004400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004500*
004600***************
004700 DATA DIVISION.
004800***************
004900 WORKING-STORAGE SECTION.
005000*************************
005100 01  FILLER                          PIC X(24)        VALUE
005200     "** PROGRAM TRFVGOL **".
005300*
005400* ------------------ PROGRAM WORKING STORAGE -------------------*
005500 01  WK-C-COMMON.
005600     COPY NPCMWS.
005700*
005800 01  WK-N-CALL-COUNT                 PIC 9(07) COMP VALUE ZERO.
005900 01  WK-N-TARGET-YEAR                PIC 9(04) COMP VALUE ZERO.
006000 01  WK-N-TARGET-MONTH                PIC 9(02) COMP VALUE ZERO.
006100 01  WK-N-TARGET-DAY                 PIC 9(02) COMP VALUE ZERO.
006200 01  WK-N-RUN-YEAR                   PIC 9(04) COMP VALUE ZERO.
006300 01  WK-N-RUN-MONTH                  PIC 9(02) COMP VALUE ZERO.
006400 01  WK-N-RUN-DAY                    PIC 9(02) COMP VALUE ZERO.
006500 01  WK-N-DAYS-REMAINING-CALC        PIC S9(07) COMP VALUE ZERO.
006600 01  WK-N-MONTHS-REMAINING           PIC S9(05) COMP VALUE ZERO.
006650*
006660* ------------- CALENDAR DAY-NUMBER WORK AREA (D430) --------------*
006670*    TRUE CALENDAR DAYS-REMAINING, NOT A 30/360 BANKING COUNT -
006680*    SEE NP0143.  MIRRORS THE 4/100/400 LEAP RULE TRFVRCR USES
006690*    FOR THE SAKAMOTO DAY-OF-WEEK CALCULATION.
006700 01  WK-N-DC-YEAR                    PIC 9(04) COMP VALUE ZERO.
006710 01  WK-N-DC-MONTH                   PIC 9(02) COMP VALUE ZERO.
006720 01  WK-N-DC-DAY                     PIC 9(02) COMP VALUE ZERO.
006730 01  WK-N-DC-SUB                     PIC 9(02) COMP VALUE ZERO.
006740 01  WK-N-DC-ORDINAL                 PIC 9(07) COMP VALUE ZERO.
006750 01  WK-N-DC-DIV4                    PIC 9(04) COMP VALUE ZERO.
006760 01  WK-N-DC-DIV100                  PIC 9(04) COMP VALUE ZERO.
006770 01  WK-N-DC-DIV400                  PIC 9(04) COMP VALUE ZERO.
006780 01  WK-N-TARGET-ORDINAL             PIC 9(07) COMP VALUE ZERO.
006790 01  WK-N-TODAY-ORDINAL              PIC 9(07) COMP VALUE ZERO.
006800 01  WK-C-DC-LEAP-YEAR-SW            PIC X(01) VALUE "N".
006810     88  WK-C-DC-LEAP-YEAR                   VALUE "Y".
006820*
006900*****************
006950 LINKAGE SECTION.
007000*****************
007100 COPY LKGOL.
007200 EJECT
007300********************************************
007400 PROCEDURE DIVISION USING WK-C-LKGOL-RECORD.
007500********************************************
007600 MAIN-MODULE.
007700     PERFORM D000-MAIN-PROCESSING
007800        THRU D999-MAIN-PROCESSING-EX.
007900     GOBACK.
008000*
008100*---------------------------------------------------------------*
008200 D000-MAIN-PROCESSING.
008300*---------------------------------------------------------------*
008400     ADD 1                       TO    WK-N-CALL-COUNT.
008500     MOVE "00"                   TO    LK-GOL-RETURN-CD.
008600     MOVE "N"                    TO    LK-GOL-JUST-ACHIEVED-SW.
008700     MOVE LK-GOL-CURRENT-AMOUNT  TO    LK-GOL-NEW-CURRENT-AMOUNT.
008800     MOVE LK-GOL-STATUS          TO    LK-GOL-NEW-STATUS.
008900*
009000     IF      LK-GOL-STATUS NOT = "ACTIVE   "
009100             MOVE "01"           TO    LK-GOL-RETURN-CD
009200             GO TO D999-MAIN-PROCESSING-EX.
009300*
009400     IF      LK-GOL-CONTRIB-AMOUNT NOT = ZERO
009500             PERFORM D200-POST-CONTRIBUTION
009600                THRU D299-POST-CONTRIBUTION-EX.
009700*
009800     PERFORM D400-COMPUTE-PROGRESS
009900        THRU D499-COMPUTE-PROGRESS-EX.
010000*
010100*=================================================================
010200 D999-MAIN-PROCESSING-EX.
010300*=================================================================
010400     EXIT.
010500*
010600*---------------------------------------------------------------*
010700 D200-POST-CONTRIBUTION.
010800*---------------------------------------------------------------*
010900     ADD LK-GOL-CONTRIB-AMOUNT   TO    LK-GOL-NEW-CURRENT-AMOUNT.
011000*
011100     IF      LK-GOL-NEW-CURRENT-AMOUNT NOT < LK-GOL-TARGET-AMOUNT
011200             MOVE "ACHIEVED "    TO    LK-GOL-NEW-STATUS
011300             MOVE "Y"            TO    LK-GOL-JUST-ACHIEVED-SW.
011400*
011500*=================================================================
011600 D299-POST-CONTRIBUTION-EX.
011700*=================================================================
011800     EXIT.
011900*
012000*---------------------------------------------------------------*
012100 D400-COMPUTE-PROGRESS.
012200*---------------------------------------------------------------*
012300     IF      LK-GOL-TARGET-AMOUNT NOT > ZERO
012400             MOVE ZERO           TO    LK-GOL-PROGRESS-PCT
012500             GO TO D420-COMPUTE-DATE-FIGURES.
012600*
012700     COMPUTE LK-GOL-PROGRESS-PCT ROUNDED =
012800             (LK-GOL-NEW-CURRENT-AMOUNT / LK-GOL-TARGET-AMOUNT)
012900             * 100.
013000*
013400 D420-COMPUTE-DATE-FIGURES.
013500     COMPUTE LK-GOL-AMOUNT-NEEDED =
013600             LK-GOL-TARGET-AMOUNT - LK-GOL-NEW-CURRENT-AMOUNT.
013700     IF      LK-GOL-AMOUNT-NEEDED < ZERO
013800             MOVE ZERO           TO    LK-GOL-AMOUNT-NEEDED.
013900*
014000     MOVE LK-GOL-TARGET-DATE     TO    WK-C-WORK-DATE-CCYYMMDD.
014100     MOVE WK-C-WORK-CC           TO    WK-N-TARGET-YEAR.
014200     COMPUTE WK-N-TARGET-YEAR = (WK-C-WORK-CC * 100) +
014300                                  WK-C-WORK-YY.
014400     MOVE WK-C-WORK-MM           TO    WK-N-TARGET-MONTH.
014500     MOVE WK-C-WORK-DD           TO    WK-N-TARGET-DAY.
014600*
014700     MOVE LK-GOL-RUN-DATE        TO    WK-C-TODAY-CCYYMMDD.
014800     COMPUTE WK-N-RUN-YEAR = (WK-C-TODAY-CC * 100) +
014900                               WK-C-TODAY-YY.
015000     MOVE WK-C-TODAY-MM          TO    WK-N-RUN-MONTH.
015100     MOVE WK-C-TODAY-DD          TO    WK-N-RUN-DAY.
015200*
015300     MOVE WK-N-TARGET-YEAR       TO    WK-N-DC-YEAR.
015310     MOVE WK-N-TARGET-MONTH      TO    WK-N-DC-MONTH.
015320     MOVE WK-N-TARGET-DAY        TO    WK-N-DC-DAY.
015330     PERFORM D430-COMPUTE-DAY-NUMBER
015340        THRU D439-COMPUTE-DAY-NUMBER-EX.
015350     MOVE WK-N-DC-ORDINAL        TO    WK-N-TARGET-ORDINAL.
015360*
015370     MOVE WK-N-RUN-YEAR          TO    WK-N-DC-YEAR.
015380     MOVE WK-N-RUN-MONTH         TO    WK-N-DC-MONTH.
015390     MOVE WK-N-RUN-DAY           TO    WK-N-DC-DAY.
015410     PERFORM D430-COMPUTE-DAY-NUMBER
015420        THRU D439-COMPUTE-DAY-NUMBER-EX.
015430     MOVE WK-N-DC-ORDINAL        TO    WK-N-TODAY-ORDINAL.
015440*
015450     COMPUTE WK-N-DAYS-REMAINING-CALC =
015460             WK-N-TARGET-ORDINAL - WK-N-TODAY-ORDINAL.
015700*
015800     MOVE WK-N-DAYS-REMAINING-CALC TO LK-GOL-DAYS-REMAINING.
015900*
016000     MOVE ZERO                   TO    LK-GOL-SUGGESTED-MONTHLY.
016050*
016100     IF      WK-N-DAYS-REMAINING-CALC NOT > ZERO
016150             GO TO D499-COMPUTE-PROGRESS-EX.
016180     IF      LK-GOL-AMOUNT-NEEDED = ZERO
016190             GO TO D499-COMPUTE-PROGRESS-EX.
016300*
016400     COMPUTE WK-N-MONTHS-REMAINING =
016500             WK-N-DAYS-REMAINING-CALC / 30.
016600     IF      WK-N-MONTHS-REMAINING = ZERO
016650             GO TO D499-COMPUTE-PROGRESS-EX.
016800*
016900     COMPUTE LK-GOL-SUGGESTED-MONTHLY ROUNDED =
017000             LK-GOL-AMOUNT-NEEDED / WK-N-MONTHS-REMAINING.
017100*
017200*=================================================================
017300 D499-COMPUTE-PROGRESS-EX.
017400*=================================================================
017500     EXIT.
017510*
017520*=================================================================
017530 D430-COMPUTE-DAY-NUMBER.
017540*=================================================================
017550*    CONVERTS WK-N-DC-YEAR/MONTH/DAY TO A JULIAN-STYLE ORDINAL DAY
017560*    NUMBER IN WK-N-DC-ORDINAL, SO D420 CAN GET A TRUE CALENDAR
017570*    DAYS-REMAINING BY SUBTRACTING TWO ORDINALS - SEE NP0143.
017580     PERFORM D450-CHECK-LEAP-YEAR-DC
017590        THRU D459-CHECK-LEAP-YEAR-DC-EX.
017600*
017610     COMPUTE WK-N-DC-DIV4   = WK-N-DC-YEAR / 4.
017620     COMPUTE WK-N-DC-DIV100 = WK-N-DC-YEAR / 100.
017630     COMPUTE WK-N-DC-DIV400 = WK-N-DC-YEAR / 400.
017640     COMPUTE WK-N-DC-ORDINAL = (WK-N-DC-YEAR * 365)
017650             + WK-N-DC-DIV4 - WK-N-DC-DIV100 + WK-N-DC-DIV400.
017660*
017670     PERFORM D432-ADD-MONTH-DAYS
017680        THRU D433-ADD-MONTH-DAYS-EX
017690        VARYING WK-N-DC-SUB FROM 1 BY 1
017700        UNTIL WK-N-DC-SUB > (WK-N-DC-MONTH - 1).
017710     ADD WK-N-DC-DAY             TO    WK-N-DC-ORDINAL.
017720*
017730     IF      WK-C-DC-LEAP-YEAR AND WK-N-DC-MONTH > 2
017740             ADD 1               TO    WK-N-DC-ORDINAL.
017750*
017760*=================================================================
017770 D439-COMPUTE-DAY-NUMBER-EX.
017780*=================================================================
017790     EXIT.
017800*
017810*=================================================================
017820 D432-ADD-MONTH-DAYS.
017830*=================================================================
017840     ADD WK-C-DAYS-IN-MONTH (WK-N-DC-SUB) TO WK-N-DC-ORDINAL.
017850*
017860*=================================================================
017870 D433-ADD-MONTH-DAYS-EX.
017880*=================================================================
017890     EXIT.
017900*
017910*=================================================================
017920 D450-CHECK-LEAP-YEAR-DC.
017930*=================================================================
017940*    4/100/400 LEAP RULE, SAME AS TRFVRCR'S C351-CHECK-LEAP-YEAR,
017950*    RUN AGAINST WK-N-DC-YEAR RATHER THAN THE DUE-DATE YEAR.
017960     MOVE "N"                    TO    WK-C-DC-LEAP-YEAR-SW.
017970     COMPUTE WK-N-DC-DIV4 = WK-N-DC-YEAR / 4.
017980     IF      (WK-N-DC-DIV4 * 4) NOT = WK-N-DC-YEAR
017990             GO TO D459-CHECK-LEAP-YEAR-DC-EX.
018000     COMPUTE WK-N-DC-DIV100 = WK-N-DC-YEAR / 100.
018010     IF      (WK-N-DC-DIV100 * 100) NOT = WK-N-DC-YEAR
018020             MOVE "Y"            TO    WK-C-DC-LEAP-YEAR-SW
018030             GO TO D459-CHECK-LEAP-YEAR-DC-EX.
018040     COMPUTE WK-N-DC-DIV400 = WK-N-DC-YEAR / 400.
018050     IF      (WK-N-DC-DIV400 * 400) = WK-N-DC-YEAR
018060             MOVE "Y"            TO    WK-C-DC-LEAP-YEAR-SW.
018070*
018080*=================================================================
018090 D459-CHECK-LEAP-YEAR-DC-EX.
018100*=================================================================
018110     EXIT.
018120*
018200******************************************************************
018300************** END OF PROGRAM SOURCE -  TRFVGOL ***************
018400******************************************************************
