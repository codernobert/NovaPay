000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFBTRN.
000500 AUTHOR.         R TAN BH.
000600 INSTALLATION.   NOVAPAY WALLET LEDGER SYSTEM.
000700 DATE-WRITTEN.   21 MAR 1988.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  DAILY TRANSFER BATCH RUN.  LOADS THE WALLET
001200*               MASTER INTO A WORKING TABLE, READS THE TRANSFER
001300*               REQUEST FILE ONE REQUEST AT A TIME, RESOLVES
001400*               EACH WALLET NUMBER AGAINST THE TABLE, CALLS
001500*               TRFVTRN TO VALIDATE AND POST THE MOVE, APPENDS
001600*               THE TRANSFER AND LEDGER ROWS, AND AT END OF RUN
001700*               REWRITES THE WALLET MASTER WITH THE UPDATED
001800*               BALANCES.  PRINTS THE RUN SUMMARY TO SYSOUT.
001900*
002000*=================================================================
002100* HISTORY OF MODIFICATION:
002200*=================================================================
002300* MOD.#  INIT     DATE       DESCRIPTION
002400* ------ -------- ---------- -----------------------------------
002500* NP0011 RTANBH   21/03/1988 INITIAL VERSION.
002600* NP0028 JLOKESC  11/01/1993 REJECT LISTING ADDED TO THE RUN
002700*                            SUMMARY - OPERATIONS WANTED TO SEE
002800*                            REJECT REASONS WITHOUT PULLING THE
002900*                            TRANSFER FILE.
003000* NP0048 DLIM     08/09/1995 DAILY-TOTAL-SO-FAR NOW ACCUMULATED
003100*                            PER SOURCE WALLET FOR THE DURATION
003200*                            OF THE RUN, NOT JUST PER REQUEST.
003300* Y2K017 ONGSCWL  21/10/1998 Y2K REMEDIATION - RUN DATE NOW
003400*                            SUPPLIED CCYYMMDD FROM THE SYSTEM
003500*                            CLOCK, NO MORE 2-DIGIT YEAR.
003600* NP0081 MWEETL   14/02/2003 SURROGATE ID GENERATION MOVED HERE
003700*                            FROM THE OLD ONLINE FRONT END - NEXT
003800*                            TRAN-ID/LEDGER-ID NOW ASSIGNED BY
003900*                            THIS BATCH RUN.
004000* NP0122 ACNESQ   30/09/2021 WALLET TABLE SIZE RAISED FROM 200 TO
004100*                            500 ENTRIES - TICKET NOVAPAY-498,
004200*                            RAN OUT OF ROOM ON THE MONTH-END
004300*                            RUN.
004400*-----------------------------------------------------------------
004500 EJECT
004600**********************
004700 ENVIRONMENT DIVISION.
004800**********************
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  IBM-AS400.
005100 OBJECT-COMPUTER.  IBM-AS400.
005200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005300                    C01 IS TOP-OF-FORM.
005400*
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT WALLET-FILE
005800            ASSIGN TO DATABASE-WALLETFL
005900            ORGANIZATION IS SEQUENTIAL
006000            FILE STATUS IS WK-C-FILE-STATUS.
006100     SELECT TRANSFER-REQUEST-FILE
006200            ASSIGN TO DATABASE-TRQFILE
006300            ORGANIZATION IS SEQUENTIAL
006400            FILE STATUS IS WK-C-FILE-STATUS.
006500     SELECT TRANSFER-FILE
006600            ASSIGN TO DATABASE-TRANSFL
006700            ORGANIZATION IS SEQUENTIAL
006800            FILE STATUS IS WK-C-FILE-STATUS.
006900     SELECT LEDGER-FILE
007000            ASSIGN TO DATABASE-LEDGERFL
007100            ORGANIZATION IS SEQUENTIAL
007200            FILE STATUS IS WK-C-FILE-STATUS.
007300 EJECT
007400***************
007500 DATA DIVISION.
007600***************
007700 FILE SECTION.
007800*
007900 FD  WALLET-FILE
008000     LABEL RECORDS ARE OMITTED.
008100 01  WALLET-FILE-RECORD.
008200     COPY WALREC.
008300*
008400 FD  TRANSFER-REQUEST-FILE
008500     LABEL RECORDS ARE OMITTED.
008600 01  TRANSFER-REQUEST-FILE-RECORD.
008700     COPY TRQREC.
008800*
008900 FD  TRANSFER-FILE
009000     LABEL RECORDS ARE OMITTED.
009100 01  TRANSFER-FILE-RECORD.
009200     COPY TRNREC.
009300*
009400 FD  LEDGER-FILE
009500     LABEL RECORDS ARE OMITTED.
009600 01  LEDGER-FILE-RECORD.
009700     COPY LDGREC.
009800*
009900 WORKING-STORAGE SECTION.
010000*************************
010100 01  FILLER                          PIC X(24)        VALUE
010200     "** PROGRAM TRFBTRN **".
010300*
010400* ------------------ PROGRAM WORKING STORAGE -------------------*
010500 01  WK-C-COMMON.
010600     COPY NPCMWS.
010700*
010800 01  WK-C-SWITCHES.
010900     05  WK-C-EOF-SW                 PIC X(01) VALUE "N".
011000         88  WK-C-END-OF-REQUESTS            VALUE "Y".
011100*
011200* ------------- IN-MEMORY WALLET TABLE (OLD/NEW MASTER) ---------*
011300 01  WK-T-WALLET-COUNT               PIC 9(05) COMP VALUE ZERO.
011400 01  WK-T-WALLET-MAX                 PIC 9(05) COMP VALUE 500.
011500 01  WK-T-WALLET-TABLE.
011600     05  WK-T-WALLET-ENTRY OCCURS 500 TIMES.
011700         10  WK-T-WALT-ID              PIC 9(09).
011800         10  WK-T-WALT-NUMBER          PIC X(20).
011900         10  WK-T-WALT-USER-ID         PIC 9(09).
012000         10  WK-T-WALT-BALANCE         PIC S9(11)V99.
012100         10  WK-T-WALT-CURRENCY        PIC X(03).
012200         10  WK-T-WALT-STATUS          PIC X(08).
012300         10  WK-T-WALT-TYPE            PIC X(08).
012400         10  WK-T-WALT-DAILY-LIMIT     PIC S9(11)V99.
012500         10  WK-T-WALT-DAILY-TOTAL     PIC S9(11)V99.
012600*                                RUNNING TOTAL OF TODAY'S
012700*                                OUTBOUND TRANSFERS FROM THIS
012800*                                WALLET, ACCUMULATED FOR THE
012900*                                LIFE OF THIS RUN ONLY - NOT
013000*                                CARRIED ON THE WALLET MASTER
013100*
013200* ------------------ SUBSCRIPTS AND LOOKUP SWITCHES ---------------*
013300 01  WK-N-LOAD-SUB                   PIC 9(05) COMP VALUE ZERO.
013400 01  WK-N-SRC-SUB                    PIC 9(05) COMP VALUE ZERO.
013500 01  WK-N-DST-SUB                    PIC 9(05) COMP VALUE ZERO.
013600 01  WK-N-REWRITE-SUB                PIC 9(05) COMP VALUE ZERO.
013700 01  WK-C-SRC-FOUND-SW               PIC X(01) VALUE "N".
013800     88  WK-C-SRC-FOUND                       VALUE "Y".
013900 01  WK-C-DST-FOUND-SW               PIC X(01) VALUE "N".
014000     88  WK-C-DST-FOUND                       VALUE "Y".
014100*
014200* ------------------ ID-GENERATION COUNTERS ----------------------*
014300 01  WK-N-NEXT-TRAN-ID               PIC 9(09) COMP VALUE ZERO.
014400 01  WK-N-NEXT-LEDGER-ID             PIC 9(09) COMP VALUE ZERO.
014500*
014600* ------------------ RUN CONTROL TOTALS --------------------------*
014700 01  WK-N-REQUESTS-READ              PIC 9(07) COMP VALUE ZERO.
014800 01  WK-N-REQUESTS-COMPLETED         PIC 9(07) COMP VALUE ZERO.
014900 01  WK-N-REQUESTS-FAILED            PIC 9(07) COMP VALUE ZERO.
015000 01  WK-N-TOTAL-AMOUNT-TRANSFERRED   PIC S9(11)V99 VALUE ZERO.
015100*
015200*------------------- MINIMUM/MAXIMUM TRANSFER LIMITS -------------*
015300*    SHOP-STANDARD FLOOR AND CEILING FOR A SINGLE P2P MOVE - SEE
015400*    THE NOVAPAY WALLET POLICY MANUAL, SECTION 4.
015500 01  WK-N-MIN-TRANSFER-AMOUNT        PIC S9(09)V99 VALUE 1.00.
015600 01  WK-N-MAX-TRANSFER-AMOUNT        PIC S9(09)V99 VALUE 50000.00.
015700*
015800* ------------------ MISC WORK FIELDS -----------------------------*
015900 01  WK-C-RUN-DATE-DISPLAY           PIC 9(08).
016000 01  WK-C-TRAN-ID-8                  PIC 9(08).
016100*
016200*****************
016300 LINKAGE SECTION.
016400*****************
016500 COPY LKTRN.
016600 EJECT
016700***********************
016800 PROCEDURE DIVISION.
016900***********************
017000 MAIN-MODULE.
017100     PERFORM A000-INITIALIZE-RUN
017200        THRU A099-INITIALIZE-RUN-EX.
017300     PERFORM B000-LOAD-WALLET-TABLE
017400        THRU B099-LOAD-WALLET-TABLE-EX.
017500     READ TRANSFER-REQUEST-FILE
017600         AT END
017700             SET WK-C-END-OF-REQUESTS TO TRUE.
017800     PERFORM C000-PROCESS-ONE-REQUEST
017900        THRU C099-PROCESS-ONE-REQUEST-EX
018000        UNTIL WK-C-END-OF-REQUESTS.
018100     PERFORM D000-REWRITE-WALLET-FILE
018200        THRU D099-REWRITE-WALLET-FILE-EX.
018300     PERFORM E000-PRINT-RUN-SUMMARY
018400        THRU E099-PRINT-RUN-SUMMARY-EX.
018500     PERFORM Z000-END-PROGRAM.
018600*
018700*---------------------------------------------------------------*
018800 A000-INITIALIZE-RUN.
018900*---------------------------------------------------------------*
019000     ACCEPT   WK-C-TODAY-CCYYMMDD    FROM DATE YYYYMMDD.
019100     MOVE     WK-C-TODAY-CCYYMMDD    TO   WK-C-RUN-DATE-DISPLAY.
019200     OPEN INPUT  WALLET-FILE.
019300     IF      NOT WK-C-SUCCESSFUL
019400             DISPLAY "TRFBTRN - OPEN ERROR - WALLET-FILE"
019500             DISPLAY "FILE STATUS - " WK-C-FILE-STATUS
019600             PERFORM Y900-ABNORMAL-TERMINATION.
019700     OPEN INPUT  TRANSFER-REQUEST-FILE.
019800     IF      NOT WK-C-SUCCESSFUL
019900             DISPLAY "TRFBTRN - OPEN ERROR - TRANSFER-REQUEST"
020000             DISPLAY "FILE STATUS - " WK-C-FILE-STATUS
020100             PERFORM Y900-ABNORMAL-TERMINATION.
020200     OPEN OUTPUT TRANSFER-FILE.
020300     IF      NOT WK-C-SUCCESSFUL
020400             DISPLAY "TRFBTRN - OPEN ERROR - TRANSFER-FILE"
020500             DISPLAY "FILE STATUS - " WK-C-FILE-STATUS
020600             PERFORM Y900-ABNORMAL-TERMINATION.
020700     OPEN OUTPUT LEDGER-FILE.
020800     IF      NOT WK-C-SUCCESSFUL
020900             DISPLAY "TRFBTRN - OPEN ERROR - LEDGER-FILE"
021000             DISPLAY "FILE STATUS - " WK-C-FILE-STATUS
021100             PERFORM Y900-ABNORMAL-TERMINATION.
021200*
021300*=================================================================
021400 A099-INITIALIZE-RUN-EX.
021500*=================================================================
021600     EXIT.
021700*
021800*---------------------------------------------------------------*
021900 B000-LOAD-WALLET-TABLE.
022000*---------------------------------------------------------------*
022100*    OLD-MASTER LOAD - THE WHOLE WALLET FILE IS BROUGHT INTO
022200*    THE WORKING TABLE ONCE, UPDATED IN PLACE AS REQUESTS ARE
022300*    POSTED, AND WRITTEN BACK AS THE NEW MASTER BY D000.
022400*---------------------------------------------------------------*
022500     READ WALLET-FILE
022600         AT END
022700             MOVE "10" TO WK-C-FILE-STATUS.
022800     PERFORM B100-LOAD-ONE-WALLET
022900        THRU B199-LOAD-ONE-WALLET-EX
023000        UNTIL WK-C-END-OF-FILE.
023100*
023200     ADD 1                       TO    WK-N-NEXT-TRAN-ID.
023300     MOVE WK-N-NEXT-TRAN-ID      TO    WK-N-NEXT-LEDGER-ID.
023400*
023500*=================================================================
023600 B099-LOAD-WALLET-TABLE-EX.
023700*=================================================================
023800     EXIT.
023900*
024000*---------------------------------------------------------------*
024100 B100-LOAD-ONE-WALLET.
024200*---------------------------------------------------------------*
024300     IF      WK-T-WALLET-COUNT NOT < WK-T-WALLET-MAX
024400             DISPLAY "TRFBTRN - WALLET TABLE FULL AT "
024500                     WK-T-WALLET-MAX
024600             PERFORM Y900-ABNORMAL-TERMINATION.
024700*
024800     ADD 1                       TO    WK-T-WALLET-COUNT.
024900     MOVE WK-T-WALLET-COUNT      TO    WK-N-LOAD-SUB.
025000*
025100     MOVE WALT-ID           TO WK-T-WALT-ID (WK-N-LOAD-SUB).
025200     MOVE WALT-NUMBER       TO WK-T-WALT-NUMBER (WK-N-LOAD-SUB).
025300     MOVE WALT-USER-ID      TO WK-T-WALT-USER-ID (WK-N-LOAD-SUB).
025400     MOVE WALT-BALANCE      TO WK-T-WALT-BALANCE (WK-N-LOAD-SUB).
025500     MOVE WALT-CURRENCY     TO WK-T-WALT-CURRENCY (WK-N-LOAD-SUB).
025600     MOVE WALT-STATUS       TO WK-T-WALT-STATUS (WK-N-LOAD-SUB).
025700     MOVE WALT-TYPE         TO WK-T-WALT-TYPE (WK-N-LOAD-SUB).
025800     MOVE WALT-DAILY-LIMIT  TO WK-T-WALT-DAILY-LIMIT
025900                                        (WK-N-LOAD-SUB).
026000     MOVE ZERO              TO WK-T-WALT-DAILY-TOTAL
026100                                        (WK-N-LOAD-SUB).
026200*
026300     IF      WALT-ID > WK-N-NEXT-TRAN-ID
026400             MOVE WALT-ID        TO    WK-N-NEXT-TRAN-ID.
026500*
026600     READ WALLET-FILE
026700         AT END
026800             MOVE "10" TO WK-C-FILE-STATUS.
026900*
027000*=================================================================
027100 B199-LOAD-ONE-WALLET-EX.
027200*=================================================================
027300     EXIT.
027400*
027500*---------------------------------------------------------------*
027600 C000-PROCESS-ONE-REQUEST.
027700*---------------------------------------------------------------*
027800     ADD 1                       TO    WK-N-REQUESTS-READ.
027900     MOVE "01"                   TO    LK-TRN-RETURN-CD.
028000     MOVE SPACES                 TO    LK-TRN-REJECT-REASON.
028100*
028200     PERFORM C100-LOOKUP-SRC-WALLET
028300        THRU C199-LOOKUP-SRC-WALLET-EX.
028400     IF      NOT WK-C-SRC-FOUND
028500             MOVE "SOURCE WALLET NOT FOUND"
028600                                  TO    LK-TRN-REJECT-REASON
028700             GO TO C900-REJECT-REQUEST.
028800*
028900     PERFORM C200-LOOKUP-DST-WALLET
029000        THRU C299-LOOKUP-DST-WALLET-EX.
029100     IF      NOT WK-C-DST-FOUND
029200             MOVE "DESTINATION WALLET NOT FOUND"
029300                                  TO    LK-TRN-REJECT-REASON
029400             GO TO C900-REJECT-REQUEST.
029500*
029600     PERFORM C300-CALL-TRANSFER-SERVICE
029700        THRU C399-CALL-TRANSFER-SERVICE-EX.
029800*
029900     PERFORM C500-WRITE-TRANSFER-RECORDS
030000        THRU C599-WRITE-TRANSFER-RECORDS-EX.
030100*
030200     IF      LK-TRN-OK
030300             PERFORM C600-APPLY-RESULT-TO-TABLE
030400                THRU C699-APPLY-RESULT-TO-TABLE-EX
030500             ADD 1               TO    WK-N-REQUESTS-COMPLETED
030600             ADD LK-TRN-REQ-AMOUNT TO
030700                                  WK-N-TOTAL-AMOUNT-TRANSFERRED
030800     ELSE
030900             ADD 1               TO    WK-N-REQUESTS-FAILED
031000             DISPLAY "TRFBTRN - REQUEST REJECTED - "
031100                     LK-TRN-REJECT-REASON.
031200*
031300     GO TO C099-PROCESS-ONE-REQUEST-EX.
031400*
031500 C900-REJECT-REQUEST.
031600     ADD 1                       TO    WK-N-REQUESTS-FAILED.
031700     DISPLAY "TRFBTRN - REQUEST REJECTED - "
031800             LK-TRN-REJECT-REASON.
031900*
032000*=================================================================
032100 C099-PROCESS-ONE-REQUEST-EX.
032200*=================================================================
032300     READ TRANSFER-REQUEST-FILE
032400         AT END
032500             SET WK-C-END-OF-REQUESTS TO TRUE.
032600*
032700*---------------------------------------------------------------*
032800 C100-LOOKUP-SRC-WALLET.
032900*---------------------------------------------------------------*
033000     MOVE "N"                    TO    WK-C-SRC-FOUND-SW.
033100     MOVE ZERO                   TO    WK-N-SRC-SUB.
033200     PERFORM C110-SCAN-FOR-SRC
033300        THRU C119-SCAN-FOR-SRC-EX
033400        VARYING WK-N-SRC-SUB FROM 1 BY 1
033500        UNTIL WK-N-SRC-SUB > WK-T-WALLET-COUNT
033600           OR WK-C-SRC-FOUND.
033700*
033800*=================================================================
033900 C199-LOOKUP-SRC-WALLET-EX.
034000*=================================================================
034100     EXIT.
034200*
034300*---------------------------------------------------------------*
034400 C110-SCAN-FOR-SRC.
034500*---------------------------------------------------------------*
034600     IF      WK-T-WALT-NUMBER (WK-N-SRC-SUB) =
034700             TRQ-SRC-WALLET-NUMBER
034800             MOVE "Y"            TO    WK-C-SRC-FOUND-SW.
034900*
035000*=================================================================
035100 C119-SCAN-FOR-SRC-EX.
035200*=================================================================
035300     EXIT.
035400*
035500*---------------------------------------------------------------*
035600 C200-LOOKUP-DST-WALLET.
035700*---------------------------------------------------------------*
035800     MOVE "N"                    TO    WK-C-DST-FOUND-SW.
035900     MOVE ZERO                   TO    WK-N-DST-SUB.
036000     PERFORM C210-SCAN-FOR-DST
036100        THRU C219-SCAN-FOR-DST-EX
036200        VARYING WK-N-DST-SUB FROM 1 BY 1
036300        UNTIL WK-N-DST-SUB > WK-T-WALLET-COUNT
036400           OR WK-C-DST-FOUND.
036500*
036600*=================================================================
036700 C299-LOOKUP-DST-WALLET-EX.
036800*=================================================================
036900     EXIT.
037000*
037100*---------------------------------------------------------------*
037200 C210-SCAN-FOR-DST.
037300*---------------------------------------------------------------*
037400     IF      WK-T-WALT-NUMBER (WK-N-DST-SUB) =
037500             TRQ-DST-WALLET-NUMBER
037600             MOVE "Y"            TO    WK-C-DST-FOUND-SW.
037700*
037800*=================================================================
037900 C219-SCAN-FOR-DST-EX.
038000*=================================================================
038100     EXIT.
038200*
038300*---------------------------------------------------------------*
038400 C300-CALL-TRANSFER-SERVICE.
038500*---------------------------------------------------------------*
038600     MOVE WK-T-WALT-ID (WK-N-SRC-SUB)
038700                                  TO    LK-TRN-SRC-WALLET-ID.
038800     MOVE WK-T-WALT-BALANCE (WK-N-SRC-SUB)
038900                                  TO    LK-TRN-SRC-BALANCE.
039000     MOVE WK-T-WALT-CURRENCY (WK-N-SRC-SUB)
039100                                  TO    LK-TRN-SRC-CURRENCY.
039200     MOVE WK-T-WALT-STATUS (WK-N-SRC-SUB)
039300                                  TO    LK-TRN-SRC-STATUS.
039400     MOVE WK-T-WALT-DAILY-LIMIT (WK-N-SRC-SUB)
039500                                  TO    LK-TRN-SRC-DAILY-LIMIT.
039600     MOVE WK-T-WALT-ID (WK-N-DST-SUB)
039700                                  TO    LK-TRN-DST-WALLET-ID.
039800     MOVE WK-T-WALT-BALANCE (WK-N-DST-SUB)
039900                                  TO    LK-TRN-DST-BALANCE.
040000     MOVE WK-T-WALT-CURRENCY (WK-N-DST-SUB)
040100                                  TO    LK-TRN-DST-CURRENCY.
040200     MOVE WK-T-WALT-STATUS (WK-N-DST-SUB)
040300                                  TO    LK-TRN-DST-STATUS.
040400     MOVE TRQ-AMOUNT              TO    LK-TRN-REQ-AMOUNT.
040500     MOVE TRQ-CURRENCY            TO    LK-TRN-REQ-CURRENCY.
040600     MOVE TRQ-DESC                TO    LK-TRN-REQ-DESC.
040700     MOVE "P2P       "            TO    LK-TRN-REQ-TYPE.
040800     MOVE WK-N-MIN-TRANSFER-AMOUNT
040900                                  TO    LK-TRN-MIN-AMOUNT.
041000     MOVE WK-N-MAX-TRANSFER-AMOUNT
041100                                  TO    LK-TRN-MAX-AMOUNT.
041200     MOVE WK-T-WALT-DAILY-TOTAL (WK-N-SRC-SUB)
041300                                  TO    LK-TRN-DAILY-TOTAL-SO-FAR.
041400     ADD 1                        TO    WK-N-NEXT-TRAN-ID.
041500     MOVE WK-N-NEXT-TRAN-ID       TO    LK-TRN-NEXT-TRAN-ID.
041600     ADD 1                        TO    WK-N-NEXT-LEDGER-ID.
041700     MOVE WK-N-NEXT-LEDGER-ID     TO    LK-TRN-NEXT-LEDGER-ID.
041800     ADD 1                        TO    WK-N-NEXT-LEDGER-ID.
041900*
042000     CALL "TRFVTRN"               USING WK-C-LKTRN-RECORD.
042100*
042200*=================================================================
042300 C399-CALL-TRANSFER-SERVICE-EX.
042400*=================================================================
042500     EXIT.
042600*
042700*---------------------------------------------------------------*
042800 C500-WRITE-TRANSFER-RECORDS.
042900*---------------------------------------------------------------*
043000     INITIALIZE                        TRANSFER-FILE-RECORD.
043100     MOVE LK-TRN-NEXT-TRAN-ID     TO    TRAN-ID.
043200     MOVE LK-TRN-NEXT-TRAN-ID     TO    WK-C-TRAN-ID-8.
043300     STRING "TXN-" WK-C-TRAN-ID-8 DELIMITED BY SIZE
043400                                  INTO  TRAN-REF.
043500     MOVE LK-TRN-SRC-WALLET-ID    TO    TRAN-SRC-WALLET-ID.
043600     MOVE LK-TRN-DST-WALLET-ID    TO    TRAN-DST-WALLET-ID.
043700     MOVE LK-TRN-REQ-AMOUNT       TO    TRAN-AMOUNT.
043800     MOVE LK-TRN-REQ-CURRENCY     TO    TRAN-CURRENCY.
043900     MOVE LK-TRN-OUT-STATUS       TO    TRAN-STATUS.
044000     MOVE "P2P       "            TO    TRAN-TYPE.
044100     MOVE LK-TRN-OUT-DESC         TO    TRAN-DESC.
044200     WRITE TRANSFER-FILE-RECORD.
044300*
044400     IF      LK-TRN-OK
044500             INITIALIZE                   LEDGER-FILE-RECORD
044600             MOVE LK-TRN-DEBIT-LEDGER-ID  TO    LEDG-ID
044700             MOVE TRAN-ID                 TO    LEDG-TRANSFER-ID
044800             MOVE LK-TRN-SRC-WALLET-ID    TO    LEDG-WALLET-ID
044900             MOVE "DEBIT "                TO    LEDG-ENTRY-TYPE
045000             MOVE LK-TRN-DEBIT-AMOUNT     TO    LEDG-AMOUNT
045100             MOVE LK-TRN-DEBIT-BAL-BEFORE TO    LEDG-BAL-BEFORE
045200             MOVE LK-TRN-DEBIT-BAL-AFTER  TO    LEDG-BAL-AFTER
045300             MOVE LK-TRN-REQ-CURRENCY     TO    LEDG-CURRENCY
045400             WRITE LEDGER-FILE-RECORD
045500*
045600             INITIALIZE                   LEDGER-FILE-RECORD
045700             MOVE LK-TRN-CREDIT-LEDGER-ID TO    LEDG-ID
045800             MOVE TRAN-ID                 TO    LEDG-TRANSFER-ID
045900             MOVE LK-TRN-DST-WALLET-ID    TO    LEDG-WALLET-ID
046000             MOVE "CREDIT"                TO    LEDG-ENTRY-TYPE
046100             MOVE LK-TRN-CREDIT-AMOUNT    TO    LEDG-AMOUNT
046200             MOVE LK-TRN-CREDIT-BAL-BEFORE TO   LEDG-BAL-BEFORE
046300             MOVE LK-TRN-CREDIT-BAL-AFTER TO    LEDG-BAL-AFTER
046400             MOVE LK-TRN-REQ-CURRENCY     TO    LEDG-CURRENCY
046500             WRITE LEDGER-FILE-RECORD.
046600*
046700*=================================================================
046800 C599-WRITE-TRANSFER-RECORDS-EX.
046900*=================================================================
047000     EXIT.
047100*
047200*---------------------------------------------------------------*
047300 C600-APPLY-RESULT-TO-TABLE.
047400*---------------------------------------------------------------*
047500     MOVE LK-TRN-NEW-SRC-BALANCE TO
047600                                 WK-T-WALT-BALANCE (WK-N-SRC-SUB).
047700     MOVE LK-TRN-NEW-DST-BALANCE TO
047800                                 WK-T-WALT-BALANCE (WK-N-DST-SUB).
047900     ADD LK-TRN-REQ-AMOUNT       TO WK-T-WALT-DAILY-TOTAL
048000                                               (WK-N-SRC-SUB).
048100*
048200*=================================================================
048300 C699-APPLY-RESULT-TO-TABLE-EX.
048400*=================================================================
048500     EXIT.
048600*
048700*---------------------------------------------------------------*
048800 D000-REWRITE-WALLET-FILE.
048900*---------------------------------------------------------------*
049000*    NEW-MASTER WRITE - THE UPDATED TABLE REPLACES THE WALLET
049100*    FILE OUTRIGHT.  CLOSE/OPEN OUTPUT IS THE SIMPLEST WAY TO
049200*    TURN A SEQUENTIAL FILE AROUND ON THIS SHOP'S KIT.
049300*---------------------------------------------------------------*
049400     CLOSE WALLET-FILE.
049500     OPEN OUTPUT WALLET-FILE.
049600     IF      NOT WK-C-SUCCESSFUL
049700             DISPLAY "TRFBTRN - REOPEN ERROR - WALLET-FILE"
049800             DISPLAY "FILE STATUS - " WK-C-FILE-STATUS
049900             PERFORM Y900-ABNORMAL-TERMINATION.
050000*
050100     PERFORM D100-REWRITE-ONE-WALLET
050200        THRU D199-REWRITE-ONE-WALLET-EX
050300        VARYING WK-N-REWRITE-SUB FROM 1 BY 1
050400        UNTIL WK-N-REWRITE-SUB > WK-T-WALLET-COUNT.
050500*
050600*=================================================================
050700 D099-REWRITE-WALLET-FILE-EX.
050800*=================================================================
050900     EXIT.
051000*
051100*---------------------------------------------------------------*
051200 D100-REWRITE-ONE-WALLET.
051300*---------------------------------------------------------------*
051400     MOVE SPACES                 TO    WALLET-FILE-RECORD.
051500     MOVE WK-T-WALT-ID (WK-N-REWRITE-SUB)          TO WALT-ID.
051600     MOVE WK-T-WALT-NUMBER (WK-N-REWRITE-SUB)      TO WALT-NUMBER.
051700     MOVE WK-T-WALT-USER-ID (WK-N-REWRITE-SUB)     TO WALT-USER-ID.
051800     MOVE WK-T-WALT-BALANCE (WK-N-REWRITE-SUB)     TO WALT-BALANCE.
051900     MOVE WK-T-WALT-CURRENCY (WK-N-REWRITE-SUB)    TO WALT-CURRENCY.
052000     MOVE WK-T-WALT-STATUS (WK-N-REWRITE-SUB)      TO WALT-STATUS.
052100     MOVE WK-T-WALT-TYPE (WK-N-REWRITE-SUB)        TO WALT-TYPE.
052200     MOVE WK-T-WALT-DAILY-LIMIT (WK-N-REWRITE-SUB) TO
052300                                                 WALT-DAILY-LIMIT.
052400     WRITE WALLET-FILE-RECORD.
052500*
052600*=================================================================
052700 D199-REWRITE-ONE-WALLET-EX.
052800*=================================================================
052900     EXIT.
053000*
053100*---------------------------------------------------------------*
053200 E000-PRINT-RUN-SUMMARY.
053300*---------------------------------------------------------------*
053400     DISPLAY "===================================================".
053500     DISPLAY "TRFBTRN - TRANSFER BATCH RUN SUMMARY".
053600     DISPLAY "RUN DATE                 - " WK-C-RUN-DATE-DISPLAY.
053700     DISPLAY "REQUESTS READ            - " WK-N-REQUESTS-READ.
053800     DISPLAY "REQUESTS COMPLETED       - " WK-N-REQUESTS-COMPLETED.
053900     DISPLAY "REQUESTS FAILED          - " WK-N-REQUESTS-FAILED.
054000     DISPLAY "TOTAL AMOUNT TRANSFERRED - "
054100             WK-N-TOTAL-AMOUNT-TRANSFERRED.
054200     DISPLAY "===================================================".
054300*
054400*=================================================================
054500 E099-PRINT-RUN-SUMMARY-EX.
054600*=================================================================
054700     EXIT.
054800*
054900*---------------------------------------------------------------*
055000 Y900-ABNORMAL-TERMINATION.
055100*---------------------------------------------------------------*
055200     DISPLAY "TRFBTRN - ABNORMAL TERMINATION".
055300     CLOSE WALLET-FILE
055400           TRANSFER-REQUEST-FILE
055500           TRANSFER-FILE
055600           LEDGER-FILE.
055700     STOP RUN.
055800*
055900*---------------------------------------------------------------*
056000 Z000-END-PROGRAM.
056100*---------------------------------------------------------------*
056200     CLOSE WALLET-FILE
056300           TRANSFER-REQUEST-FILE
056400           TRANSFER-FILE
056500           LEDGER-FILE.
056600     STOP RUN.
056700*
056800******************************************************************
056900************** END OF PROGRAM SOURCE -  TRFBTRN ***************
057000******************************************************************
