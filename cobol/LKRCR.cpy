000100*****************************************************************
000200* LKRCR  -  LINKAGE AREA FOR CALL "TRFVRCR" (RECURRING TRANSFER
000300*           SERVICE)
000400*****************************************************************
000500* DESCRIPTION : PARAMETER AREA PASSED BY TRFBRCR TO THE RECURRING
000600*               TRANSFER EXECUTION ROUTINE FOR EACH SCHEDULE
000700*               ALREADY SELECTED AS DUE.  TRFVRCR CALLS TRFVTRN
000800*               (AND, WHEN A GOAL IS LINKED, TRFVGOL) ITSELF -
000900*               THE CALLER JUST HANDS OVER THE SCHEDULE, THE TWO
001000*               WALLET RECORDS, AND (WHEN LINKED) THE GOAL RECORD.
001100*****************************************************************
001200* AMENDMENT HISTORY:
001300*****************************************************************
001400* NP0039 - DLIM    - 22/07/1994 - INITIAL VERSION.
001500* NP0060 - MWEETL  - 06/09/1995 - ADD LK-RCR-GOAL GROUP FOR THE
001600*                                 SAVINGS-GOAL AUTO-CONTRIBUTION
001700*                                 FEATURE.
001800*****************************************************************
001900*
002000 01  WK-C-LKRCR-RECORD.
002100     05  WK-C-LKRCR-INPUT.
002200         10  LK-RCR-RUN-DATE          PIC 9(08).
002300*                                CCYYMMDD "TODAY" FOR THIS RUN
002400         10  LK-RCR-SCHEDULE.
002500             15  LK-RCR-GOAL-ID           PIC 9(09).
002600             15  LK-RCR-AMOUNT            PIC S9(09)V99.
002700             15  LK-RCR-CURRENCY          PIC X(03).
002800             15  LK-RCR-FREQUENCY         PIC X(09).
002900                 88  LK-RCR-DAILY             VALUE "DAILY    ".
003000                 88  LK-RCR-WEEKLY            VALUE "WEEKLY   ".
003100                 88  LK-RCR-BIWEEKLY          VALUE "BIWEEKLY ".
003200                 88  LK-RCR-MONTHLY           VALUE "MONTHLY  ".
003300                 88  LK-RCR-QUARTERLY         VALUE "QUARTERLY".
003400             15  LK-RCR-DAY-OF-WEEK       PIC 9(01).
003500             15  LK-RCR-DAY-OF-MONTH      PIC 9(02).
003600             15  LK-RCR-START-DATE        PIC 9(08).
003700             15  LK-RCR-END-DATE          PIC 9(08).
003800             15  LK-RCR-NEXT-EXEC-DATE    PIC 9(08).
003900             15  LK-RCR-EXEC-COUNT        PIC 9(05).
004000             15  LK-RCR-MAX-EXEC          PIC 9(05).
004100             15  FILLER                   PIC X(06).
004200         10  LK-RCR-SRC-WALLET-ID     PIC 9(09).
004300         10  LK-RCR-SRC-BALANCE       PIC S9(11)V99.
004400         10  LK-RCR-SRC-CURRENCY      PIC X(03).
004500         10  LK-RCR-SRC-STATUS        PIC X(08).
004600         10  LK-RCR-SRC-DAILY-LIMIT   PIC S9(11)V99.
004700         10  LK-RCR-DST-WALLET-ID     PIC 9(09).
004800         10  LK-RCR-DST-BALANCE       PIC S9(11)V99.
004900         10  LK-RCR-DST-CURRENCY      PIC X(03).
005000         10  LK-RCR-DST-STATUS        PIC X(08).
005100         10  LK-RCR-DAILY-TOTAL-SO-FAR PIC S9(11)V99.
005200         10  LK-RCR-MIN-AMOUNT        PIC S9(09)V99.
005300         10  LK-RCR-MAX-AMOUNT        PIC S9(09)V99.
005400         10  LK-RCR-NEXT-TRAN-ID      PIC 9(09).
005500         10  LK-RCR-NEXT-LEDGER-ID    PIC 9(09).
005600         10  LK-RCR-GOAL-LINKED-SW    PIC X(01).
005700             88  LK-RCR-GOAL-LINKED           VALUE "Y".
005800         10  LK-RCR-GOAL-TARGET       PIC S9(09)V99.
005900         10  LK-RCR-GOAL-CURRENT      PIC S9(09)V99.
006000         10  LK-RCR-GOAL-STATUS       PIC X(09).
006100         10  LK-RCR-GOAL-TARGET-DATE  PIC 9(08).
006200         10  FILLER                   PIC X(06).
006300     05  WK-C-LKRCR-OUTPUT.
006400         10  LK-RCR-RETURN-CD         PIC X(02).
006500             88  LK-RCR-OK                     VALUE "00".
006600             88  LK-RCR-EXEC-FAILED            VALUE "01".
006700         10  LK-RCR-NEW-SRC-BALANCE   PIC S9(11)V99.
006800         10  LK-RCR-NEW-DST-BALANCE   PIC S9(11)V99.
006900         10  LK-RCR-NEW-GOAL-CURRENT  PIC S9(09)V99.
007000         10  LK-RCR-NEW-GOAL-STATUS   PIC X(09).
007100         10  LK-RCR-NEW-NEXT-EXEC-DATE PIC 9(08).
007200         10  LK-RCR-NEW-EXEC-COUNT    PIC 9(05).
007300         10  LK-RCR-NEW-STATUS        PIC X(09).
007400         10  LK-RCR-DEBIT-LEDGER-ID   PIC 9(09).
007500         10  LK-RCR-DEBIT-AMOUNT      PIC S9(09)V99.
007600         10  LK-RCR-DEBIT-BAL-BEFORE  PIC S9(11)V99.
007700         10  LK-RCR-DEBIT-BAL-AFTER   PIC S9(11)V99.
007800         10  LK-RCR-CREDIT-LEDGER-ID  PIC 9(09).
007900         10  LK-RCR-CREDIT-AMOUNT     PIC S9(09)V99.
008000         10  LK-RCR-CREDIT-BAL-BEFORE PIC S9(11)V99.
008100         10  LK-RCR-CREDIT-BAL-AFTER  PIC S9(11)V99.
008200         10  FILLER                   PIC X(06).
