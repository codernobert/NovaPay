000100*****************************************************************
000200* GOLREC  -  SAVINGS GOAL RECORD LAYOUT
000300*****************************************************************
000400* I-O FORMAT : GOLREC   FROM FILE SAVINGS-GOAL-FILE
000500* DESCRIPTION: ONE ROW PER SAVINGS GOAL.  REWRITTEN BY TRFBRCR
000600*              AFTER EVERY CONTRIBUTION POSTED THROUGH TRFVGOL.
000700*****************************************************************
000800* AMENDMENT HISTORY:
000900*****************************************************************
001000* NP0060 - MWEETL  - 06/09/1995 - INITIAL VERSION, SAVINGS GOAL
001100*                                 AUTO-CONTRIBUTION PROJECT.
001200* NP0089 - DLIM    - 06/08/2005 - ADD GOAL-PROGRESS-PCT, STORED
001300*                                 SO THE MOBILE FRONT END DOES
001400*                                 NOT HAVE TO RECOMPUTE IT.
001500* NP0114 - ACNESQ  - 04/03/2019 - ADD EXPIRED STATUS VALUE FOR
001600*                                 GOALS PAST TARGET DATE.
001610* NP0143 - ACNESQ  - 25/02/2025 - TARGET AND CURRENT AMOUNT
001620*                                 REPACKED TO COMP-3 TO MATCH THE
001630*                                 REST OF THE SUITE.  PROGRESS-
001640*                                 PCT LEFT ZONED - IT IS A
001650*                                 PERCENTAGE, NOT AN AMOUNT.
001660*                                 BYTES FREED ADDED TO THE
001670*                                 TRAILING FILLER - TICKET
001680*                                 NOVAPAY-561.
001700*****************************************************************
001800*
001900 01  SAVINGS-GOAL-RECORD.
002000     05  GOAL-ID                  PIC 9(09).
002100*                                SURROGATE ID
002200     05  GOAL-USER-ID             PIC 9(09).
002300*                                OWNING USER
002400     05  GOAL-WALLET-ID           PIC 9(09).
002500*                                SAVINGS WALLET ID
002600     05  GOAL-TARGET-AMOUNT       PIC S9(09)V99 COMP-3.
002700*                                TARGET
002800     05  GOAL-CURRENT-AMOUNT      PIC S9(09)V99 COMP-3.
002900*                                ACCUMULATED SO FAR
003000     05  GOAL-CURRENCY            PIC X(03).
003100*                                ISO CURRENCY CODE
003200     05  GOAL-TARGET-DATE         PIC 9(08).
003300*                                CCYYMMDD
003400     05  GOAL-TARGET-DATE-R REDEFINES GOAL-TARGET-DATE.
003500         10  GOAL-TARGET-CCYY     PIC 9(04).
003600         10  GOAL-TARGET-MM       PIC 9(02).
003700         10  GOAL-TARGET-DD       PIC 9(02).
003800     05  GOAL-STATUS              PIC X(09).
003900         88  GOAL-ACTIVE                  VALUE "ACTIVE   ".
004000         88  GOAL-PAUSED                  VALUE "PAUSED   ".
004100         88  GOAL-ACHIEVED                VALUE "ACHIEVED ".
004200         88  GOAL-CANCELLED               VALUE "CANCELLED".
004300         88  GOAL-EXPIRED                 VALUE "EXPIRED  ".
004400     05  GOAL-PROGRESS-PCT        PIC S9(03)V99.
004500*                                PERCENT COMPLETE, 2 DECIMALS
004600     05  FILLER                   PIC X(30).
004700*                                RESERVED FOR FUTURE USE
