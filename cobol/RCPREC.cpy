000100*****************************************************************
000200* RCPREC  -  DAILY RECONCILIATION REPORT PRINT LINES
000300*****************************************************************
000400* I-O FORMAT : RCPREC   FROM FILE RECONCILIATION-REPORT-FILE
000500* DESCRIPTION: LINE-SEQUENTIAL PRINT LINES BUILT BY TRFBREC - ONE
000600*              DETAIL LINE PER WALLET, FOLLOWED AT END OF FILE BY
000700*              THE CONTROL-BREAK TOTALS AND OVERALL STATUS LINES.
000800*              MULTIPLE 01-LEVELS UNDER THE ONE FD, THE SHOP'S
000900*              USUAL WAY OF CARRYING ALTERNATE RECORD SHAPES ON
001000*              A LINE-SEQUENTIAL REPORT FILE.
001100*****************************************************************
001200* AMENDMENT HISTORY:
001300*****************************************************************
001400* NP0007 - JLOKESC - 09/11/1991 - INITIAL VERSION.
001500* NP0034 - JLOKESC - 19/04/1994 - ADD DISCREPANCY-FLAG COLUMN.
001600* NP0093 - MWEETL  - 03/03/2007 - WIDEN WALLET-NUMBER COLUMN FROM
001700*                                 12 TO 20 TO MATCH WALREC.
001710* NP0141 - ACNESQ  - 19/02/2025 - RCP-S-STATUS WIDENED FROM X(18)
001720*                                 TO X(20) TO HOLD THE HYPHENATED
001730*                                 "DISCREPANCIES-FOUND" LITERAL -
001740*                                 TICKET NOVAPAY-561.
001800*****************************************************************
001900*
002000 01  RCP-DETAIL-LINE.
002100     05  RCP-D-WALLET-NUMBER      PIC X(20).
002200     05  FILLER                   PIC X(02) VALUE SPACES.
002300     05  RCP-D-WALLET-BALANCE     PIC -(11)9.99.
002400     05  FILLER                   PIC X(02) VALUE SPACES.
002500     05  RCP-D-LEDGER-BALANCE     PIC -(11)9.99.
002600     05  FILLER                   PIC X(02) VALUE SPACES.
002700     05  RCP-D-DIFFERENCE         PIC -(11)9.99.
002800     05  FILLER                   PIC X(02) VALUE SPACES.
002900     05  RCP-D-DISCREPANCY-FLAG   PIC X(03).
003000     05  FILLER                   PIC X(15) VALUE SPACES.
003100*
003200 01  RCP-TOTAL-LINE.
003300     05  RCP-T-CAPTION            PIC X(24).
003400     05  RCP-T-AMOUNT             PIC -(13)9.99.
003500     05  FILLER                   PIC X(53) VALUE SPACES.
003600*
003700 01  RCP-COUNT-LINE.
003800     05  RCP-C-CAPTION            PIC X(24).
003900     05  RCP-C-COUNT              PIC ZZZ,ZZ9.
004000     05  FILLER                   PIC X(62) VALUE SPACES.
004100*
004200 01  RCP-STATUS-LINE.
004300     05  RCP-S-CAPTION            PIC X(24).
004400     05  RCP-S-STATUS             PIC X(20).
004500     05  FILLER                   PIC X(46) VALUE SPACES.
