000100*****************************************************************
000200* NPCMWS  -  NOVAPAY COMMON WORKING STORAGE
000300*****************************************************************
000400* DESCRIPTION : COMMON FILE-STATUS AND RUN-DATE WORK AREA COPIED
000500*               INTO EVERY TRFV/TRFB PROGRAM IN THE NOVAPAY
000600*               WALLET LEDGER SUITE.  MODELLED ON THE OLD ASCMWS
000700*               COMMON-WORKING-STORAGE COPYBOOK USED BY THE
000800*               TRANSFER-VALIDATION SUITE.
000900*****************************************************************
001000* AMENDMENT HISTORY:
001100*****************************************************************
001200* NP0001 - RTANBH  - 14/03/1988 - INITIAL VERSION, LIFTED OUT OF
001300*                                 ASCMWS FOR THE NOVAPAY WALLET
001400*                                 LEDGER PROJECT.
001500* NP0014 - JLOKESC - 09/11/1991 - ADD WK-C-TODAY-CCYYMMDD AND
001600*                                 BROKEN-DOWN REDEFINES FOR THE
001700*                                 RECURRING TRANSFER DUE-DATE
001800*                                 CALCULATIONS.
001900* NP0037 - DLIM    - 22/07/1994 - ADD WK-C-DAY-OF-WEEK-TABLE FOR
002000*                                 WEEKLY/BIWEEKLY SCHEDULING.
002100* NP0058 - MWEETL  - 06/09/1995 - ADD WK-C-ZERO-AMOUNT AND
002200*                                 WK-C-ABS-WORK-AMOUNT FOR THE
002300*                                 SAVINGS GOAL ROUNDING ROUTINES.
002400* Y2K012 - ONGSCWL - 03/11/1998 - Y2K REMEDIATION - RUN DATE NOW
002500*                                 CARRIED CCYYMMDD THROUGHOUT,
002600*                                 NO MORE 2-DIGIT YEAR FIELDS.
002700* NP0102 - ACNESQ  - 12/02/2019 - ADD DUPLICATE-KEY 88 LEVEL,
002800*                                 REQUIRED BY THE RECONCILIATION
002900*                                 BATCH REWRITE OF THE GOAL FILE.
002910* NP0143 - ACNESQ  - 25/02/2025 - AUDIT FLAGGED THE TWO RUN-DATE
002920*                                 FIELDS AS COMP-3 - THIS SHOP
002930*                                 NEVER PACKS A DATE, ONLY AN
002940*                                 AMOUNT, AND THE OLD PACKED
002950*                                 DECLARATION DID NOT EVEN AGREE
002960*                                 WITH ITS OWN BROKEN-DOWN
002970*                                 REDEFINES BELOW.  BOTH FIELDS
002980*                                 BACK TO PLAIN PIC 9(08) - TICKET
002990*                                 NOVAPAY-561.
003000*****************************************************************
003100*
003200 05  WK-C-FILE-STATUS            PIC X(02).
003300     88  WK-C-SUCCESSFUL                  VALUE "00".
003400     88  WK-C-END-OF-FILE                 VALUE "10".
003500     88  WK-C-DUPLICATE-KEY                VALUE "22".
003600     88  WK-C-RECORD-NOT-FOUND             VALUE "23".
003700     88  WK-C-INVALID-KEY                  VALUE "21" "22"
003800                                                  "23" "24".
003900*
004000* ---------------- COMMON RUN-DATE WORK AREA --------------------*
004100 05  WK-C-TODAY-CCYYMMDD         PIC 9(08).
004200 05  WK-C-TODAY-GROUP REDEFINES WK-C-TODAY-CCYYMMDD.
004300     10  WK-C-TODAY-CC           PIC 9(02).
004400     10  WK-C-TODAY-YY           PIC 9(02).
004500     10  WK-C-TODAY-MM           PIC 9(02).
004600     10  WK-C-TODAY-DD           PIC 9(02).
004700*
004800 05  WK-C-WORK-DATE-CCYYMMDD     PIC 9(08).
004900 05  WK-C-WORK-DATE-GROUP REDEFINES WK-C-WORK-DATE-CCYYMMDD.
005000     10  WK-C-WORK-CC            PIC 9(02).
005100     10  WK-C-WORK-YY            PIC 9(02).
005200     10  WK-C-WORK-MM            PIC 9(02).
005300     10  WK-C-WORK-DD            PIC 9(02).
005400*
005500* ---------------- COMMON DAY-OF-WEEK TABLE ----------------------*
005600*    1 = MONDAY .. 7 = SUNDAY, PER THE OLD MEPS SCHEDULING
005700*    CONVENTION CARRIED OVER FROM THE INTERBANK TRANSFER SYSTEM.
005800 05  WK-C-DAY-OF-WEEK            PIC 9(01) COMP.
005900 05  WK-C-DAYS-IN-MONTH-TABLE.
006000     10  FILLER                  PIC 9(02) VALUE 31.
006100     10  FILLER                  PIC 9(02) VALUE 28.
006200     10  FILLER                  PIC 9(02) VALUE 31.
006300     10  FILLER                  PIC 9(02) VALUE 30.
006400     10  FILLER                  PIC 9(02) VALUE 31.
006500     10  FILLER                  PIC 9(02) VALUE 30.
006600     10  FILLER                  PIC 9(02) VALUE 31.
006700     10  FILLER                  PIC 9(02) VALUE 31.
006800     10  FILLER                  PIC 9(02) VALUE 30.
006900     10  FILLER                  PIC 9(02) VALUE 31.
007000     10  FILLER                  PIC 9(02) VALUE 30.
007100     10  FILLER                  PIC 9(02) VALUE 31.
007200 05  WK-C-DAYS-IN-MONTH REDEFINES WK-C-DAYS-IN-MONTH-TABLE
007300                                  OCCURS 12 TIMES PIC 9(02).
007400*
007500* ---------------- COMMON ARITHMETIC WORK AREA -------------------*
007600 05  WK-C-ZERO-AMOUNT             PIC S9(11)V99 COMP-3 VALUE
007610                                                        ZERO.
007700 05  WK-C-ABS-WORK-AMOUNT         PIC S9(11)V99 COMP-3 VALUE
007710                                                        ZERO.
007800 05  WK-C-FOUND-SW                PIC X(01) VALUE "N".
007900     88  WK-C-FOUND                        VALUE "Y".
008000     88  WK-C-NOT-FOUND                    VALUE "N".
