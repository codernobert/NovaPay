000100*****************************************************************
000200* LKGOL  -  LINKAGE AREA FOR CALL "TRFVGOL" (SAVINGS GOAL SERVICE)
000300*****************************************************************
000400* DESCRIPTION : PARAMETER AREA PASSED TO THE SAVINGS GOAL
000500*               CONTRIBUTION AND PROGRESS-CALCULATION ROUTINE.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* NP0061 - MWEETL  - 06/09/1995 - INITIAL VERSION.
001000* NP0090 - DLIM    - 06/08/2005 - ADD LK-GOL-SUGGESTED-MONTHLY
001100*                                 AND LK-GOL-DAYS-REMAINING TO
001200*                                 THE OUTPUT GROUP.
001300*****************************************************************
001400*
001500 01  WK-C-LKGOL-RECORD.
001600     05  WK-C-LKGOL-INPUT.
001700         10  LK-GOL-RUN-DATE          PIC 9(08).
001800*                                CCYYMMDD "TODAY"
001900         10  LK-GOL-TARGET-AMOUNT     PIC S9(09)V99.
002000         10  LK-GOL-CURRENT-AMOUNT    PIC S9(09)V99.
002100         10  LK-GOL-TARGET-DATE       PIC 9(08).
002200         10  LK-GOL-STATUS            PIC X(09).
002300         10  LK-GOL-CONTRIB-AMOUNT    PIC S9(09)V99.
002400*                                AMOUNT TO POST, ZERO WHEN THE
002500*                                CALLER ONLY WANTS THE PROGRESS
002600*                                FIGURES RECOMPUTED
002700         10  FILLER               PIC X(06).
002800     05  WK-C-LKGOL-OUTPUT.
002900         10  LK-GOL-RETURN-CD         PIC X(02).
003000             88  LK-GOL-OK                     VALUE "00".
003100             88  LK-GOL-NOT-ACTIVE             VALUE "01".
003200         10  LK-GOL-NEW-CURRENT-AMOUNT PIC S9(09)V99.
003300         10  LK-GOL-NEW-STATUS        PIC X(09).
003400         10  LK-GOL-JUST-ACHIEVED-SW  PIC X(01).
003500             88  LK-GOL-JUST-ACHIEVED         VALUE "Y".
003600         10  LK-GOL-PROGRESS-PCT      PIC S9(03)V99.
003700         10  LK-GOL-DAYS-REMAINING    PIC S9(05).
003800         10  LK-GOL-AMOUNT-NEEDED     PIC S9(09)V99.
003900         10  LK-GOL-SUGGESTED-MONTHLY PIC S9(09)V99.
004000         10  FILLER               PIC X(06).
