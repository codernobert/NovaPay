000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFBRCR.
000500 AUTHOR.         J LOKE SC.
000600 INSTALLATION.   NOVAPAY WALLET LEDGER SYSTEM.
000700 DATE-WRITTEN.   09 NOV 1991.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  NIGHTLY RECURRING-TRANSFER BATCH RUN.  LOADS THE
001200*               WALLET, SAVINGS-GOAL AND RECURRING-TRANSFER-
001300*               SCHEDULE FILES INTO WORKING STORAGE, EXECUTES
001400*               EVERY SCHEDULE WHOSE NEXT-EXEC-DATE HAS COME DUE
001500*               THROUGH TRFVRCR, REFRESHES THE PROGRESS FIGURES
001600*               ON GOALS THAT WERE NOT TOUCHED BY A CONTRIBUTION
001700*               TONIGHT, AND REWRITES ALL THREE MASTER FILES.
001800*               TRANSFER-FILE AND LEDGER-FILE ARE APPENDED TO -
001900*               THEY ALREADY CARRY TODAY'S P2P ACTIVITY FROM
002000*               TRFBTRN BY THE TIME THIS STEP RUNS.
002100*
002200*=================================================================
002300* HISTORY OF MODIFICATION:
002400*=================================================================
002500* MOD.#  INIT     DATE       DESCRIPTION
002600* ------ -------- ---------- -----------------------------------
002700* NP0006 JLOKESC  09/11/1991 INITIAL VERSION - DAILY-ONLY
002800*                            SCHEDULES, POSTED DIRECTLY TO THE
002900*                            WALLET FILE WITH NO SEPARATE
003000*                            VALIDATION ROUTINE.
003100* NP0041 DLIM     22/07/1994 REWORKED TO CALL THE NEW TRFVRCR
003200*                            VALIDATION ROUTINE FOR EACH DUE
003300*                            SCHEDULE - WEEKLY AND MONTHLY
003400*                            FREQUENCIES ADDED.
003500* NP0063 MWEETL   06/09/1995 CALL TRFVGOL DIRECTLY, WITH A ZERO
003600*                            CONTRIBUTION, FOR EVERY ACTIVE GOAL
003700*                            NOT ALREADY TOUCHED BY A SCHEDULE
003800*                            TONIGHT - SO PROGRESS-PCT AND
003900*                            DAYS-REMAINING STILL REFRESH DAILY
004000*                            EVEN WHEN NOTHING WAS CONTRIBUTED.
004100* NP0049 DLIM     08/09/1995 BIWEEKLY AND QUARTERLY FREQUENCIES
004200*                            (COMPANION TO TRFVRCR NP0048).
004300* Y2K018 ONGSCWL  21/10/1998 Y2K REMEDIATION - RUN DATE AND ALL
004400*                            SCHEDULE/GOAL DATES NOW CCYYMMDD.
004500* NP0092 DLIM     06/08/2005 STOP RETRYING FAILED SCHEDULES.  A
004600*                            SCHEDULE WHOSE EXECUTION REJECTS
004700*                            NOW GOES TO FAILED STATUS INSTEAD OF
004800*                            LEFT DUE AND RETRIED EVERY NIGHT
004900*                            (COMPANION TO TRFVRCR NP0091).
005000* NP0114 ACNESQ   04/03/2019 EXPIRE A SAVINGS GOAL DURING THE
005100*                            NIGHTLY REFRESH ONCE ITS TARGET DATE
005200*                            HAS PASSED AND IT IS STILL ACTIVE.
005300* NP0123 ACNESQ   24/06/2021 RAISE WALLET/GOAL/SCHEDULE TABLE
005400*                            SIZES TO 500 TO MATCH TRFBTRN
005500*                            (TICKET NOVAPAY-498).
005600*-----------------------------------------------------------------
005700 EJECT
005800**********************
005900 ENVIRONMENT DIVISION.
006000**********************
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER.  IBM-AS400.
006300 OBJECT-COMPUTER.  IBM-AS400.
006400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006500                    C01 IS TOP-OF-FORM.
006600*
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT WALLET-FILE
007000         ASSIGN TO DATABASE-WALLETFL
007100         ORGANIZATION IS SEQUENTIAL
007200         FILE STATUS IS WK-C-FILE-STATUS.
007300     SELECT SAVINGS-GOAL-FILE
007400         ASSIGN TO DATABASE-GOALFILE
007500         ORGANIZATION IS SEQUENTIAL
007600         FILE STATUS IS WK-C-FILE-STATUS.
007700     SELECT RECURRING-TRANSFER-FILE
007800         ASSIGN TO DATABASE-RECURFILE
007900         ORGANIZATION IS SEQUENTIAL
008000         FILE STATUS IS WK-C-FILE-STATUS.
008100     SELECT TRANSFER-FILE
008200         ASSIGN TO DATABASE-TRANSFL
008300         ORGANIZATION IS SEQUENTIAL
008400         FILE STATUS IS WK-C-FILE-STATUS.
008500     SELECT LEDGER-FILE
008600         ASSIGN TO DATABASE-LEDGERFL
008700         ORGANIZATION IS SEQUENTIAL
008800         FILE STATUS IS WK-C-FILE-STATUS.
008900*
009000***************
009100 DATA DIVISION.
009200***************
009300 FILE SECTION.
009400*****************
009500 FD  WALLET-FILE.
009600 01  WALLET-FILE-RECORD.
009700     COPY WALREC.
009800*
009900 FD  SAVINGS-GOAL-FILE.
010000 01  GOAL-FILE-RECORD.
010100     COPY GOLREC.
010200*
010300 FD  RECURRING-TRANSFER-FILE.
010400 01  SCHEDULE-FILE-RECORD.
010500     COPY RCRREC.
010600*
010700 FD  TRANSFER-FILE.
010800 01  TRANSFER-FILE-RECORD.
010900     COPY TRNREC.
011000*
011100 FD  LEDGER-FILE.
011200 01  LEDGER-FILE-RECORD.
011300     COPY LDGREC.
011400*
011500 WORKING-STORAGE SECTION.
011600*************************
011700 01  FILLER                          PIC X(24)        VALUE
011800     "** PROGRAM TRFBRCR **".
011900*
012000* ------------------ PROGRAM WORKING STORAGE -------------------*
012100 01  WK-C-COMMON.
012200     COPY NPCMWS.
012300*
012400 01  WK-C-SWITCHES.
012500     05  WK-C-SRC-FOUND-SW           PIC X(01) VALUE "N".
012600         88  WK-C-SRC-FOUND                   VALUE "Y".
012700     05  WK-C-DST-FOUND-SW           PIC X(01) VALUE "N".
012800         88  WK-C-DST-FOUND                   VALUE "Y".
012900     05  WK-C-GOAL-FOUND-SW          PIC X(01) VALUE "N".
013000         88  WK-C-GOAL-FOUND                   VALUE "Y".
013100*
013200* -------------------- IN-MEMORY WALLET TABLE --------------------*
013300 01  WK-T-WALLET-TABLE.
013400     05  WK-T-WALLET-ENTRY           OCCURS 500 TIMES.
013500         10  WK-T-WALT-ID            PIC 9(09).
013600         10  WK-T-WALT-NUMBER        PIC X(20).
013700         10  WK-T-WALT-USER-ID       PIC 9(09).
013800         10  WK-T-WALT-BALANCE       PIC S9(11)V99.
013900         10  WK-T-WALT-CURRENCY      PIC X(03).
014000         10  WK-T-WALT-STATUS        PIC X(08).
014100         10  WK-T-WALT-TYPE          PIC X(08).
014200         10  WK-T-WALT-DAILY-LIMIT   PIC S9(11)V99.
014300         10  WK-T-WALT-DAILY-TOTAL   PIC S9(11)V99.
014400*                                OUTBOUND TOTAL POSTED SO FAR
014500*                                TONIGHT'S RUN, FOR THE DAILY
014600*                                LIMIT CHECK IN TRFVTRN
014700 01  WK-N-WALLET-COUNT               PIC 9(05) COMP VALUE ZERO.
014800*
014900* --------------------- IN-MEMORY GOAL TABLE ----------------------*
015000 01  WK-T-GOAL-TABLE.
015100     05  WK-T-GOAL-ENTRY             OCCURS 500 TIMES.
015200         10  WK-T-GOAL-ID            PIC 9(09).
015300         10  WK-T-GOAL-USER-ID       PIC 9(09).
015400         10  WK-T-GOAL-WALLET-ID     PIC 9(09).
015500         10  WK-T-GOAL-TARGET-AMOUNT PIC S9(09)V99.
015600         10  WK-T-GOAL-CURRENT-AMOUNT PIC S9(09)V99.
015700         10  WK-T-GOAL-CURRENCY      PIC X(03).
015800         10  WK-T-GOAL-TARGET-DATE   PIC 9(08).
015900         10  WK-T-GOAL-STATUS-F      PIC X(09).
016000             88  WK-T-GOAL-ACTIVE            VALUE "ACTIVE   ".
016100         10  WK-T-GOAL-PROGRESS-PCT  PIC S9(03)V99.
016200         10  WK-T-GOAL-TOUCHED-SW    PIC X(01) VALUE "N".
016300             88  WK-T-GOAL-TOUCHED           VALUE "Y".
016400 01  WK-N-GOAL-COUNT                 PIC 9(05) COMP VALUE ZERO.
016500*
016600* ------------------- IN-MEMORY SCHEDULE TABLE --------------------*
016700 01  WK-T-SCHEDULE-TABLE.
016800     05  WK-T-SCHD-ENTRY             OCCURS 500 TIMES.
016900         10  WK-T-SCHD-ID            PIC 9(09).
017000         10  WK-T-SCHD-USER-ID       PIC 9(09).
017100         10  WK-T-SCHD-SRC-WALLET-ID PIC 9(09).
017200         10  WK-T-SCHD-DST-WALLET-ID PIC 9(09).
017300         10  WK-T-SCHD-GOAL-ID       PIC 9(09).
017400         10  WK-T-SCHD-AMOUNT        PIC S9(09)V99.
017500         10  WK-T-SCHD-CURRENCY      PIC X(03).
017600         10  WK-T-SCHD-FREQUENCY     PIC X(09).
017700         10  WK-T-SCHD-DAY-OF-WEEK   PIC 9(01).
017800         10  WK-T-SCHD-DAY-OF-MONTH  PIC 9(02).
017900         10  WK-T-SCHD-START-DATE    PIC 9(08).
018000         10  WK-T-SCHD-END-DATE      PIC 9(08).
018100         10  WK-T-SCHD-NEXT-EXEC-DATE PIC 9(08).
018200         10  WK-T-SCHD-STATUS-F      PIC X(09).
018300             88  WK-T-SCHD-ACTIVE            VALUE "ACTIVE   ".
018400         10  WK-T-SCHD-EXEC-COUNT    PIC 9(05).
018500         10  WK-T-SCHD-MAX-EXEC      PIC 9(05).
018600 01  WK-N-SCHEDULE-COUNT             PIC 9(05) COMP VALUE ZERO.
018700*
018800* ------------------- SUBSCRIPTS AND COUNTERS ---------------------*
018900 01  WK-N-SCHD-SUB                   PIC 9(05) COMP VALUE ZERO.
019000 01  WK-N-SRC-SUB                    PIC 9(05) COMP VALUE ZERO.
019100 01  WK-N-DST-SUB                    PIC 9(05) COMP VALUE ZERO.
019200 01  WK-N-GOAL-SUB                   PIC 9(05) COMP VALUE ZERO.
019300 01  WK-N-REWRITE-SUB                PIC 9(05) COMP VALUE ZERO.
019400*
019500 01  WK-N-NEXT-TRAN-ID               PIC 9(09) COMP VALUE ZERO.
019600 01  WK-N-NEXT-LEDGER-ID             PIC 9(09) COMP VALUE ZERO.
019700*
019800 01  WK-N-SCHEDULES-EXAMINED         PIC 9(07) COMP VALUE ZERO.
019900 01  WK-N-SCHEDULES-DUE              PIC 9(07) COMP VALUE ZERO.
020000 01  WK-N-SCHEDULES-EXECUTED         PIC 9(07) COMP VALUE ZERO.
020100 01  WK-N-SCHEDULES-RETIRED          PIC 9(07) COMP VALUE ZERO.
020200 01  WK-N-SCHEDULES-FAILED           PIC 9(07) COMP VALUE ZERO.
020300 01  WK-N-TOTAL-AMOUNT-TRANSFERRED   PIC S9(11)V99 VALUE ZERO.
020400*
020500 01  WK-C-TRAN-ID-8                  PIC 9(08).
020600 01  WK-C-RUN-DATE-DISPLAY           PIC 9(08).
020700*
020800 01  WK-N-MIN-TRANSFER-AMOUNT        PIC S9(09)V99 VALUE 1.00.
020900 01  WK-N-MAX-TRANSFER-AMOUNT        PIC S9(09)V99 VALUE 50000.00.
021000*
021100*****************
021200 LINKAGE SECTION.
021300*****************
021400 COPY LKRCR.
021500 COPY LKGOL.
021600 EJECT
021700**************************
021800 PROCEDURE DIVISION.
021900**************************
022000 MAIN-MODULE.
022100     PERFORM A000-INITIALIZE-RUN
022200        THRU A099-INITIALIZE-RUN-EX.
022300     PERFORM B000-LOAD-WALLET-TABLE
022400        THRU B099-LOAD-WALLET-TABLE-EX.
022500     PERFORM B200-LOAD-GOAL-TABLE
022600        THRU B299-LOAD-GOAL-TABLE-EX.
022700     PERFORM B400-LOAD-SCHEDULE-TABLE
022800        THRU B499-LOAD-SCHEDULE-TABLE-EX.
022900     PERFORM C000-PROCESS-SCHEDULES
023000        THRU C099-PROCESS-SCHEDULES-EX.
023100     PERFORM D000-REFRESH-UNLINKED-GOALS
023200        THRU D099-REFRESH-UNLINKED-GOALS-EX.
023300     PERFORM E000-REWRITE-WALLET-FILE
023400        THRU E099-REWRITE-WALLET-FILE-EX.
023500     PERFORM F000-REWRITE-GOAL-FILE
023600        THRU F099-REWRITE-GOAL-FILE-EX.
023700     PERFORM G000-REWRITE-SCHEDULE-FILE
023800        THRU G099-REWRITE-SCHEDULE-FILE-EX.
023900     PERFORM H000-PRINT-RUN-SUMMARY
024000        THRU H099-PRINT-RUN-SUMMARY-EX.
024100     PERFORM Z000-END-PROGRAM.
024200*
024300*---------------------------------------------------------------*
024400 A000-INITIALIZE-RUN.
024500*---------------------------------------------------------------*
024600     ACCEPT   WK-C-TODAY-CCYYMMDD    FROM  DATE YYYYMMDD.
024700     MOVE     WK-C-TODAY-CCYYMMDD    TO    WK-C-RUN-DATE-DISPLAY.
024800*
024900     OPEN INPUT WALLET-FILE.
025000     IF      NOT WK-C-SUCCESSFUL
025100             DISPLAY "TRFBRCR - WALLET-FILE OPEN FAILED, STATUS "
025200                     WK-C-FILE-STATUS
025300             PERFORM Y900-ABNORMAL-TERMINATION.
025400*
025500     OPEN INPUT SAVINGS-GOAL-FILE.
025600     IF      NOT WK-C-SUCCESSFUL
025700             DISPLAY "TRFBRCR - GOAL-FILE OPEN FAILED, STATUS "
025800                     WK-C-FILE-STATUS
025900             PERFORM Y900-ABNORMAL-TERMINATION.
026000*
026100     OPEN INPUT RECURRING-TRANSFER-FILE.
026200     IF      NOT WK-C-SUCCESSFUL
026300             DISPLAY "TRFBRCR - RECURRING-FILE OPEN FAILED, "
026400                     "STATUS " WK-C-FILE-STATUS
026500             PERFORM Y900-ABNORMAL-TERMINATION.
026600*
026700     OPEN EXTEND TRANSFER-FILE.
026800     IF      NOT WK-C-SUCCESSFUL
026900             DISPLAY "TRFBRCR - TRANSFER-FILE OPEN FAILED, "
027000                     "STATUS " WK-C-FILE-STATUS
027100             PERFORM Y900-ABNORMAL-TERMINATION.
027200*
027300     OPEN EXTEND LEDGER-FILE.
027400     IF      NOT WK-C-SUCCESSFUL
027500             DISPLAY "TRFBRCR - LEDGER-FILE OPEN FAILED, STATUS "
027600                     WK-C-FILE-STATUS
027700             PERFORM Y900-ABNORMAL-TERMINATION.
027800*
027900*=================================================================
028000 A099-INITIALIZE-RUN-EX.
028100*=================================================================
028200     EXIT.
028300*
028400*---------------------------------------------------------------*
028500 B000-LOAD-WALLET-TABLE.
028600*---------------------------------------------------------------*
028700     MOVE ZERO                       TO    WK-N-WALLET-COUNT.
028800     MOVE ZERO                       TO    WK-N-NEXT-TRAN-ID.
028900     MOVE ZERO                       TO    WK-N-NEXT-LEDGER-ID.
029000     READ WALLET-FILE.
029100     PERFORM B100-LOAD-ONE-WALLET
029200        THRU B199-LOAD-ONE-WALLET-EX
029300        UNTIL WK-C-END-OF-FILE.
029400     ADD 1                           TO    WK-N-NEXT-TRAN-ID.
029500     ADD 1                           TO    WK-N-NEXT-LEDGER-ID.
029600*
029700*=================================================================
029800 B099-LOAD-WALLET-TABLE-EX.
029900*=================================================================
030000     EXIT.
030100*
030200*---------------------------------------------------------------*
030300 B100-LOAD-ONE-WALLET.
030400*---------------------------------------------------------------*
030500     ADD 1                           TO    WK-N-WALLET-COUNT.
030600     IF      WK-N-WALLET-COUNT > 500
030700             DISPLAY "TRFBRCR - WALLET TABLE FULL AT 500 ENTRIES"
030800             PERFORM Y900-ABNORMAL-TERMINATION.
030900*
031000     MOVE WALT-ID       TO WK-T-WALT-ID       (WK-N-WALLET-COUNT).
031100     MOVE WALT-NUMBER   TO WK-T-WALT-NUMBER    (WK-N-WALLET-COUNT).
031200     MOVE WALT-USER-ID  TO WK-T-WALT-USER-ID   (WK-N-WALLET-COUNT).
031300     MOVE WALT-BALANCE  TO WK-T-WALT-BALANCE   (WK-N-WALLET-COUNT).
031400     MOVE WALT-CURRENCY TO WK-T-WALT-CURRENCY  (WK-N-WALLET-COUNT).
031500     MOVE WALT-STATUS   TO WK-T-WALT-STATUS    (WK-N-WALLET-COUNT).
031600     MOVE WALT-TYPE     TO WK-T-WALT-TYPE      (WK-N-WALLET-COUNT).
031700     MOVE WALT-DAILY-LIMIT
031800                    TO WK-T-WALT-DAILY-LIMIT (WK-N-WALLET-COUNT).
031900     MOVE ZERO      TO WK-T-WALT-DAILY-TOTAL (WK-N-WALLET-COUNT).
032000*
032100     IF      WALT-ID > WK-N-NEXT-TRAN-ID
032200             MOVE WALT-ID            TO    WK-N-NEXT-TRAN-ID
032300             MOVE WALT-ID            TO    WK-N-NEXT-LEDGER-ID.
032400*
032500     READ WALLET-FILE.
032600*
032700*=================================================================
032800 B199-LOAD-ONE-WALLET-EX.
032900*=================================================================
033000     EXIT.
033100*
033200*---------------------------------------------------------------*
033300 B200-LOAD-GOAL-TABLE.
033400*---------------------------------------------------------------*
033500     MOVE ZERO                       TO    WK-N-GOAL-COUNT.
033600     READ SAVINGS-GOAL-FILE.
033700     PERFORM B300-LOAD-ONE-GOAL
033800        THRU B399-LOAD-ONE-GOAL-EX
033900        UNTIL WK-C-END-OF-FILE.
034000*
034100*=================================================================
034200 B299-LOAD-GOAL-TABLE-EX.
034300*=================================================================
034400     EXIT.
034500*
034600*---------------------------------------------------------------*
034700 B300-LOAD-ONE-GOAL.
034800*---------------------------------------------------------------*
034900     ADD 1                           TO    WK-N-GOAL-COUNT.
035000     IF      WK-N-GOAL-COUNT > 500
035100             DISPLAY "TRFBRCR - GOAL TABLE FULL AT 500 ENTRIES"
035200             PERFORM Y900-ABNORMAL-TERMINATION.
035300*
035400     MOVE GOAL-ID        TO WK-T-GOAL-ID        (WK-N-GOAL-COUNT).
035500     MOVE GOAL-USER-ID   TO WK-T-GOAL-USER-ID   (WK-N-GOAL-COUNT).
035600     MOVE GOAL-WALLET-ID TO WK-T-GOAL-WALLET-ID (WK-N-GOAL-COUNT).
035700     MOVE GOAL-TARGET-AMOUNT
035800                 TO WK-T-GOAL-TARGET-AMOUNT (WK-N-GOAL-COUNT).
035900     MOVE GOAL-CURRENT-AMOUNT
036000                 TO WK-T-GOAL-CURRENT-AMOUNT (WK-N-GOAL-COUNT).
036100     MOVE GOAL-CURRENCY    TO WK-T-GOAL-CURRENCY (WK-N-GOAL-COUNT).
036200     MOVE GOAL-TARGET-DATE
036300                 TO WK-T-GOAL-TARGET-DATE (WK-N-GOAL-COUNT).
036400     MOVE GOAL-STATUS      TO WK-T-GOAL-STATUS-F (WK-N-GOAL-COUNT).
036500     MOVE GOAL-PROGRESS-PCT
036600                 TO WK-T-GOAL-PROGRESS-PCT (WK-N-GOAL-COUNT).
036700     MOVE "N"       TO WK-T-GOAL-TOUCHED-SW (WK-N-GOAL-COUNT).
036800*
036900     READ SAVINGS-GOAL-FILE.
037000*
037100*=================================================================
037200 B399-LOAD-ONE-GOAL-EX.
037300*=================================================================
037400     EXIT.
037500*
037600*---------------------------------------------------------------*
037700 B400-LOAD-SCHEDULE-TABLE.
037800*---------------------------------------------------------------*
037900     MOVE ZERO                       TO    WK-N-SCHEDULE-COUNT.
038000     READ RECURRING-TRANSFER-FILE.
038100     PERFORM B500-LOAD-ONE-SCHEDULE
038200        THRU B599-LOAD-ONE-SCHEDULE-EX
038300        UNTIL WK-C-END-OF-FILE.
038400*
038500*=================================================================
038600 B499-LOAD-SCHEDULE-TABLE-EX.
038700*=================================================================
038800     EXIT.
038900*
039000*---------------------------------------------------------------*
039100 B500-LOAD-ONE-SCHEDULE.
039200*---------------------------------------------------------------*
039300     ADD 1                           TO    WK-N-SCHEDULE-COUNT.
039400     IF      WK-N-SCHEDULE-COUNT > 500
039500             DISPLAY "TRFBRCR - SCHEDULE TABLE FULL AT 500"
039600             PERFORM Y900-ABNORMAL-TERMINATION.
039700*
039800     MOVE RECR-ID
039900                 TO WK-T-SCHD-ID           (WK-N-SCHEDULE-COUNT).
040000     MOVE RECR-USER-ID
040100                 TO WK-T-SCHD-USER-ID      (WK-N-SCHEDULE-COUNT).
040200     MOVE RECR-SRC-WALLET-ID
040300                 TO WK-T-SCHD-SRC-WALLET-ID (WK-N-SCHEDULE-COUNT).
040400     MOVE RECR-DST-WALLET-ID
040500                 TO WK-T-SCHD-DST-WALLET-ID (WK-N-SCHEDULE-COUNT).
040600     MOVE RECR-GOAL-ID
040700                 TO WK-T-SCHD-GOAL-ID      (WK-N-SCHEDULE-COUNT).
040800     MOVE RECR-AMOUNT
040900                 TO WK-T-SCHD-AMOUNT       (WK-N-SCHEDULE-COUNT).
041000     MOVE RECR-CURRENCY
041100                 TO WK-T-SCHD-CURRENCY     (WK-N-SCHEDULE-COUNT).
041200     MOVE RECR-FREQUENCY
041300                 TO WK-T-SCHD-FREQUENCY    (WK-N-SCHEDULE-COUNT).
041400     MOVE RECR-DAY-OF-WEEK
041500                 TO WK-T-SCHD-DAY-OF-WEEK  (WK-N-SCHEDULE-COUNT).
041600     MOVE RECR-DAY-OF-MONTH
041700                 TO WK-T-SCHD-DAY-OF-MONTH (WK-N-SCHEDULE-COUNT).
041800     MOVE RECR-START-DATE
041900                 TO WK-T-SCHD-START-DATE   (WK-N-SCHEDULE-COUNT).
042000     MOVE RECR-END-DATE
042100                 TO WK-T-SCHD-END-DATE     (WK-N-SCHEDULE-COUNT).
042200     MOVE RECR-NEXT-EXEC-DATE
042300                 TO WK-T-SCHD-NEXT-EXEC-DATE (WK-N-SCHEDULE-COUNT).
042400     MOVE RECR-STATUS
042500                 TO WK-T-SCHD-STATUS-F     (WK-N-SCHEDULE-COUNT).
042600     MOVE RECR-EXEC-COUNT
042700                 TO WK-T-SCHD-EXEC-COUNT   (WK-N-SCHEDULE-COUNT).
042800     MOVE RECR-MAX-EXEC
042900                 TO WK-T-SCHD-MAX-EXEC     (WK-N-SCHEDULE-COUNT).
043000*
043100     READ RECURRING-TRANSFER-FILE.
043200*
043300*=================================================================
043400 B599-LOAD-ONE-SCHEDULE-EX.
043500*=================================================================
043600     EXIT.
043700*
043800*---------------------------------------------------------------*
043900 C000-PROCESS-SCHEDULES.
044000*---------------------------------------------------------------*
044100     PERFORM C100-PROCESS-ONE-SCHEDULE
044200        THRU C199-PROCESS-ONE-SCHEDULE-EX
044300        VARYING WK-N-SCHD-SUB FROM 1 BY 1
044400        UNTIL WK-N-SCHD-SUB > WK-N-SCHEDULE-COUNT.
044500*
044600*=================================================================
044700 C099-PROCESS-SCHEDULES-EX.
044800*=================================================================
044900     EXIT.
045000*
045100*---------------------------------------------------------------*
045200 C100-PROCESS-ONE-SCHEDULE.
045300*---------------------------------------------------------------*
045400     ADD 1                       TO    WK-N-SCHEDULES-EXAMINED.
045500     IF      NOT WK-T-SCHD-ACTIVE (WK-N-SCHD-SUB)
045600             GO TO C199-PROCESS-ONE-SCHEDULE-EX.
045700     IF      WK-T-SCHD-NEXT-EXEC-DATE (WK-N-SCHD-SUB)
045800                 > WK-C-TODAY-CCYYMMDD
045900             GO TO C199-PROCESS-ONE-SCHEDULE-EX.
046000*
046100     ADD 1                       TO    WK-N-SCHEDULES-DUE.
046200     MOVE "N"                    TO    WK-C-GOAL-FOUND-SW.
046300*
046400     PERFORM C200-LOOKUP-SRC-WALLET
046500        THRU C299-LOOKUP-SRC-WALLET-EX.
046600     IF      NOT WK-C-SRC-FOUND
046700             GO TO C900-REJECT-SCHEDULE.
046800*
046900     PERFORM C300-LOOKUP-DST-WALLET
047000        THRU C399-LOOKUP-DST-WALLET-EX.
047100     IF      NOT WK-C-DST-FOUND
047200             GO TO C900-REJECT-SCHEDULE.
047300*
047400     IF      WK-T-SCHD-GOAL-ID (WK-N-SCHD-SUB) NOT = ZERO
047500             PERFORM C400-LOOKUP-GOAL
047600                THRU C499-LOOKUP-GOAL-EX.
047700*
047800     PERFORM C500-CALL-RECURRING-SERVICE
047900        THRU C599-CALL-RECURRING-SERVICE-EX.
048000     PERFORM C600-WRITE-EXECUTION-RECORDS
048100        THRU C699-WRITE-EXECUTION-RECORDS-EX.
048200     PERFORM C700-APPLY-RESULT-TO-TABLES
048300        THRU C799-APPLY-RESULT-TO-TABLES-EX.
048400     GO TO C199-PROCESS-ONE-SCHEDULE-EX.
048500*
048600 C900-REJECT-SCHEDULE.
048700     DISPLAY "TRFBRCR - SCHEDULE " WK-T-SCHD-ID (WK-N-SCHD-SUB)
048800             " REJECTED, WALLET NOT ON FILE".
048900     MOVE "FAILED   "             TO
049000             WK-T-SCHD-STATUS-F (WK-N-SCHD-SUB).
049100     ADD 1                        TO    WK-N-SCHEDULES-FAILED.
049200*
049300*=================================================================
049400 C199-PROCESS-ONE-SCHEDULE-EX.
049500*=================================================================
049600     EXIT.
049700*
049800*---------------------------------------------------------------*
049900 C200-LOOKUP-SRC-WALLET.
050000*---------------------------------------------------------------*
050100     MOVE "N"                    TO    WK-C-SRC-FOUND-SW.
050200     PERFORM C210-SCAN-FOR-SRC
050300        THRU C219-SCAN-FOR-SRC-EX
050400        VARYING WK-N-SRC-SUB FROM 1 BY 1
050500        UNTIL WK-N-SRC-SUB > WK-N-WALLET-COUNT
050600           OR WK-C-SRC-FOUND.
050700*
050800*=================================================================
050900 C299-LOOKUP-SRC-WALLET-EX.
051000*=================================================================
051100     EXIT.
051200*
051300 C210-SCAN-FOR-SRC.
051400     IF      WK-T-WALT-ID (WK-N-SRC-SUB) =
051500             WK-T-SCHD-SRC-WALLET-ID (WK-N-SCHD-SUB)
051600             MOVE "Y"             TO    WK-C-SRC-FOUND-SW.
051700*
051800 C219-SCAN-FOR-SRC-EX.
051900     EXIT.
052000*
052100*---------------------------------------------------------------*
052200 C300-LOOKUP-DST-WALLET.
052300*---------------------------------------------------------------*
052400     MOVE "N"                    TO    WK-C-DST-FOUND-SW.
052500     PERFORM C310-SCAN-FOR-DST
052600        THRU C319-SCAN-FOR-DST-EX
052700        VARYING WK-N-DST-SUB FROM 1 BY 1
052800        UNTIL WK-N-DST-SUB > WK-N-WALLET-COUNT
052900           OR WK-C-DST-FOUND.
053000*
053100*=================================================================
053200 C399-LOOKUP-DST-WALLET-EX.
053300*=================================================================
053400     EXIT.
053500*
053600 C310-SCAN-FOR-DST.
053700     IF      WK-T-WALT-ID (WK-N-DST-SUB) =
053800             WK-T-SCHD-DST-WALLET-ID (WK-N-SCHD-SUB)
053900             MOVE "Y"             TO    WK-C-DST-FOUND-SW.
054000*
054100 C319-SCAN-FOR-DST-EX.
054200     EXIT.
054300*
054400*---------------------------------------------------------------*
054500 C400-LOOKUP-GOAL.
054600*---------------------------------------------------------------*
054700     MOVE "N"                    TO    WK-C-GOAL-FOUND-SW.
054800     PERFORM C410-SCAN-FOR-GOAL
054900        THRU C419-SCAN-FOR-GOAL-EX
055000        VARYING WK-N-GOAL-SUB FROM 1 BY 1
055100        UNTIL WK-N-GOAL-SUB > WK-N-GOAL-COUNT
055200           OR WK-C-GOAL-FOUND.
055300*
055400*=================================================================
055500 C499-LOOKUP-GOAL-EX.
055600*=================================================================
055700     EXIT.
055800*
055900 C410-SCAN-FOR-GOAL.
056000     IF      WK-T-GOAL-ID (WK-N-GOAL-SUB) =
056100             WK-T-SCHD-GOAL-ID (WK-N-SCHD-SUB)
056200             MOVE "Y"             TO    WK-C-GOAL-FOUND-SW.
056300*
056400 C419-SCAN-FOR-GOAL-EX.
056500     EXIT.
056600*
056700*---------------------------------------------------------------*
056800 C500-CALL-RECURRING-SERVICE.
056900*---------------------------------------------------------------*
057000     MOVE WK-C-TODAY-CCYYMMDD    TO LK-RCR-RUN-DATE.
057100*
057200     IF      WK-C-GOAL-FOUND
057300             MOVE "Y"            TO LK-RCR-GOAL-LINKED-SW
057400             MOVE WK-T-SCHD-GOAL-ID (WK-N-SCHD-SUB)
057500                                 TO LK-RCR-GOAL-ID
057600             MOVE WK-T-GOAL-TARGET-AMOUNT (WK-N-GOAL-SUB)
057700                                 TO LK-RCR-GOAL-TARGET
057800             MOVE WK-T-GOAL-CURRENT-AMOUNT (WK-N-GOAL-SUB)
057900                                 TO LK-RCR-GOAL-CURRENT
058000             MOVE WK-T-GOAL-STATUS-F (WK-N-GOAL-SUB)
058100                                 TO LK-RCR-GOAL-STATUS
058200             MOVE WK-T-GOAL-TARGET-DATE (WK-N-GOAL-SUB)
058300                                 TO LK-RCR-GOAL-TARGET-DATE
058400     ELSE
058500             MOVE "N"            TO LK-RCR-GOAL-LINKED-SW
058600             MOVE ZERO           TO LK-RCR-GOAL-ID
058700                                    LK-RCR-GOAL-TARGET
058800                                    LK-RCR-GOAL-CURRENT
058900                                    LK-RCR-GOAL-TARGET-DATE
059000             MOVE SPACES         TO LK-RCR-GOAL-STATUS
059100     END-IF.
059200*
059300     MOVE WK-T-SCHD-AMOUNT     (WK-N-SCHD-SUB) TO LK-RCR-AMOUNT.
059400     MOVE WK-T-SCHD-CURRENCY   (WK-N-SCHD-SUB) TO LK-RCR-CURRENCY.
059500     MOVE WK-T-SCHD-FREQUENCY  (WK-N-SCHD-SUB) TO LK-RCR-FREQUENCY.
059600     MOVE WK-T-SCHD-DAY-OF-WEEK (WK-N-SCHD-SUB)
059700                                 TO LK-RCR-DAY-OF-WEEK.
059800     MOVE WK-T-SCHD-DAY-OF-MONTH (WK-N-SCHD-SUB)
059900                                 TO LK-RCR-DAY-OF-MONTH.
060000     MOVE WK-T-SCHD-START-DATE (WK-N-SCHD-SUB) TO LK-RCR-START-DATE.
060100     MOVE WK-T-SCHD-END-DATE   (WK-N-SCHD-SUB) TO LK-RCR-END-DATE.
060200     MOVE WK-T-SCHD-NEXT-EXEC-DATE (WK-N-SCHD-SUB)
060300                                 TO LK-RCR-NEXT-EXEC-DATE.
060400     MOVE WK-T-SCHD-EXEC-COUNT (WK-N-SCHD-SUB) TO LK-RCR-EXEC-COUNT.
060500     MOVE WK-T-SCHD-MAX-EXEC   (WK-N-SCHD-SUB) TO LK-RCR-MAX-EXEC.
060600*
060700     MOVE WK-T-WALT-ID       (WK-N-SRC-SUB) TO LK-RCR-SRC-WALLET-ID.
060800     MOVE WK-T-WALT-BALANCE  (WK-N-SRC-SUB) TO LK-RCR-SRC-BALANCE.
060900     MOVE WK-T-WALT-CURRENCY (WK-N-SRC-SUB) TO LK-RCR-SRC-CURRENCY.
061000     MOVE WK-T-WALT-STATUS   (WK-N-SRC-SUB) TO LK-RCR-SRC-STATUS.
061100     MOVE WK-T-WALT-DAILY-LIMIT (WK-N-SRC-SUB)
061200                                 TO LK-RCR-SRC-DAILY-LIMIT.
061300     MOVE WK-T-WALT-DAILY-TOTAL (WK-N-SRC-SUB)
061400                                 TO LK-RCR-DAILY-TOTAL-SO-FAR.
061500*
061600     MOVE WK-T-WALT-ID       (WK-N-DST-SUB) TO LK-RCR-DST-WALLET-ID.
061700     MOVE WK-T-WALT-BALANCE  (WK-N-DST-SUB) TO LK-RCR-DST-BALANCE.
061800     MOVE WK-T-WALT-CURRENCY (WK-N-DST-SUB) TO LK-RCR-DST-CURRENCY.
061900     MOVE WK-T-WALT-STATUS   (WK-N-DST-SUB) TO LK-RCR-DST-STATUS.
062000*
062100     MOVE WK-N-MIN-TRANSFER-AMOUNT       TO LK-RCR-MIN-AMOUNT.
062200     MOVE WK-N-MAX-TRANSFER-AMOUNT       TO LK-RCR-MAX-AMOUNT.
062300*
062400     ADD 1                       TO    WK-N-NEXT-TRAN-ID.
062500     MOVE WK-N-NEXT-TRAN-ID      TO    LK-RCR-NEXT-TRAN-ID.
062600     ADD 1                       TO    WK-N-NEXT-LEDGER-ID.
062700     MOVE WK-N-NEXT-LEDGER-ID    TO    LK-RCR-NEXT-LEDGER-ID.
062800     ADD 1                       TO    WK-N-NEXT-LEDGER-ID.
062900*
063000     CALL "TRFVRCR" USING WK-C-LKRCR-RECORD.
063100*
063200*=================================================================
063300 C599-CALL-RECURRING-SERVICE-EX.
063400*=================================================================
063500     EXIT.
063600*
063700*---------------------------------------------------------------*
063800 C600-WRITE-EXECUTION-RECORDS.
063900*---------------------------------------------------------------*
064000     IF      NOT LK-RCR-OK
064100             GO TO C699-WRITE-EXECUTION-RECORDS-EX.
064200*
064300     INITIALIZE TRANSFER-FILE-RECORD.
064400     MOVE LK-RCR-NEXT-TRAN-ID    TO    TRAN-ID.
064500     MOVE LK-RCR-NEXT-TRAN-ID    TO    WK-C-TRAN-ID-8.
064600     STRING "TXN-" WK-C-TRAN-ID-8 DELIMITED BY SIZE
064700             INTO TRAN-REF.
064800     MOVE LK-RCR-SRC-WALLET-ID   TO    TRAN-SRC-WALLET-ID.
064900     MOVE LK-RCR-DST-WALLET-ID   TO    TRAN-DST-WALLET-ID.
065000     MOVE LK-RCR-AMOUNT          TO    TRAN-AMOUNT.
065100     MOVE LK-RCR-CURRENCY        TO    TRAN-CURRENCY.
065200     MOVE "COMPLETED "           TO    TRAN-STATUS.
065300     MOVE "RECURRING "           TO    TRAN-TYPE.
065400     MOVE "RECURRING TRANSFER"   TO    TRAN-DESC.
065500     WRITE TRANSFER-FILE-RECORD.
065600*
065700     INITIALIZE LEDGER-FILE-RECORD.
065800     MOVE LK-RCR-DEBIT-LEDGER-ID TO    LEDG-ID.
065900     MOVE LK-RCR-NEXT-TRAN-ID    TO    LEDG-TRANSFER-ID.
066000     MOVE LK-RCR-SRC-WALLET-ID   TO    LEDG-WALLET-ID.
066100     MOVE "DEBIT "               TO    LEDG-ENTRY-TYPE.
066200     MOVE LK-RCR-DEBIT-AMOUNT    TO    LEDG-AMOUNT.
066300     MOVE LK-RCR-DEBIT-BAL-BEFORE TO   LEDG-BAL-BEFORE.
066400     MOVE LK-RCR-DEBIT-BAL-AFTER TO    LEDG-BAL-AFTER.
066500     MOVE LK-RCR-CURRENCY        TO    LEDG-CURRENCY.
066600     WRITE LEDGER-FILE-RECORD.
066700*
066800     INITIALIZE LEDGER-FILE-RECORD.
066900     MOVE LK-RCR-CREDIT-LEDGER-ID TO   LEDG-ID.
067000     MOVE LK-RCR-NEXT-TRAN-ID    TO    LEDG-TRANSFER-ID.
067100     MOVE LK-RCR-DST-WALLET-ID   TO    LEDG-WALLET-ID.
067200     MOVE "CREDIT"               TO    LEDG-ENTRY-TYPE.
067300     MOVE LK-RCR-CREDIT-AMOUNT   TO    LEDG-AMOUNT.
067400     MOVE LK-RCR-CREDIT-BAL-BEFORE TO  LEDG-BAL-BEFORE.
067500     MOVE LK-RCR-CREDIT-BAL-AFTER TO   LEDG-BAL-AFTER.
067600     MOVE LK-RCR-CURRENCY        TO    LEDG-CURRENCY.
067700     WRITE LEDGER-FILE-RECORD.
067800*
067900*=================================================================
068000 C699-WRITE-EXECUTION-RECORDS-EX.
068100*=================================================================
068200     EXIT.
068300*
068400*---------------------------------------------------------------*
068500 C700-APPLY-RESULT-TO-TABLES.
068600*---------------------------------------------------------------*
068700     IF      NOT LK-RCR-OK
068800             MOVE "FAILED   "    TO
068900                     WK-T-SCHD-STATUS-F (WK-N-SCHD-SUB)
069000             ADD 1               TO    WK-N-SCHEDULES-FAILED
069100             GO TO C799-APPLY-RESULT-TO-TABLES-EX.
069200*
069300     MOVE LK-RCR-NEW-SRC-BALANCE TO
069400             WK-T-WALT-BALANCE (WK-N-SRC-SUB).
069500     MOVE LK-RCR-NEW-DST-BALANCE TO
069600             WK-T-WALT-BALANCE (WK-N-DST-SUB).
069700     ADD  LK-RCR-AMOUNT          TO
069800             WK-T-WALT-DAILY-TOTAL (WK-N-SRC-SUB).
069900*
070000     IF      WK-C-GOAL-FOUND
070100             MOVE LK-RCR-NEW-GOAL-CURRENT TO
070200                     WK-T-GOAL-CURRENT-AMOUNT (WK-N-GOAL-SUB)
070300             MOVE LK-RCR-NEW-GOAL-STATUS TO
070400                     WK-T-GOAL-STATUS-F (WK-N-GOAL-SUB)
070500             MOVE "Y"            TO
070600                     WK-T-GOAL-TOUCHED-SW (WK-N-GOAL-SUB)
070700     END-IF.
070800*
070900     MOVE LK-RCR-NEW-NEXT-EXEC-DATE TO
071000             WK-T-SCHD-NEXT-EXEC-DATE (WK-N-SCHD-SUB).
071100     MOVE LK-RCR-NEW-EXEC-COUNT  TO
071200             WK-T-SCHD-EXEC-COUNT (WK-N-SCHD-SUB).
071300     MOVE LK-RCR-NEW-STATUS      TO
071400             WK-T-SCHD-STATUS-F (WK-N-SCHD-SUB).
071500*
071600     ADD 1                       TO    WK-N-SCHEDULES-EXECUTED.
071700     ADD LK-RCR-AMOUNT           TO
071800             WK-N-TOTAL-AMOUNT-TRANSFERRED.
071900     IF      LK-RCR-NEW-STATUS = "COMPLETED"
072000             ADD 1               TO    WK-N-SCHEDULES-RETIRED.
072100*
072200*=================================================================
072300 C799-APPLY-RESULT-TO-TABLES-EX.
072400*=================================================================
072500     EXIT.
072600*
072700*---------------------------------------------------------------*
072800 D000-REFRESH-UNLINKED-GOALS.
072900*---------------------------------------------------------------*
073000     PERFORM D100-REFRESH-ONE-GOAL
073100        THRU D199-REFRESH-ONE-GOAL-EX
073200        VARYING WK-N-GOAL-SUB FROM 1 BY 1
073300        UNTIL WK-N-GOAL-SUB > WK-N-GOAL-COUNT.
073400*
073500*=================================================================
073600 D099-REFRESH-UNLINKED-GOALS-EX.
073700*=================================================================
073800     EXIT.
073900*
074000*---------------------------------------------------------------*
074100 D100-REFRESH-ONE-GOAL.
074200*---------------------------------------------------------------*
074300     IF      WK-T-GOAL-TOUCHED (WK-N-GOAL-SUB)
074400             GO TO D199-REFRESH-ONE-GOAL-EX.
074500     IF      NOT WK-T-GOAL-ACTIVE (WK-N-GOAL-SUB)
074600             GO TO D199-REFRESH-ONE-GOAL-EX.
074700*
074800     MOVE WK-C-TODAY-CCYYMMDD    TO    LK-GOL-RUN-DATE.
074900     MOVE WK-T-GOAL-TARGET-AMOUNT (WK-N-GOAL-SUB)
075000                                 TO    LK-GOL-TARGET-AMOUNT.
075100     MOVE WK-T-GOAL-CURRENT-AMOUNT (WK-N-GOAL-SUB)
075200                                 TO    LK-GOL-CURRENT-AMOUNT.
075300     MOVE WK-T-GOAL-TARGET-DATE (WK-N-GOAL-SUB)
075400                                 TO    LK-GOL-TARGET-DATE.
075500     MOVE WK-T-GOAL-STATUS-F (WK-N-GOAL-SUB) TO LK-GOL-STATUS.
075600     MOVE ZERO                   TO    LK-GOL-CONTRIB-AMOUNT.
075700*
075800     CALL "TRFVGOL" USING WK-C-LKGOL-RECORD.
075900*
076000     MOVE LK-GOL-PROGRESS-PCT    TO
076100             WK-T-GOAL-PROGRESS-PCT (WK-N-GOAL-SUB).
076200*
076300     IF      LK-GOL-NEW-STATUS = "ACTIVE   "
076400        AND  LK-GOL-DAYS-REMAINING < ZERO
076500             MOVE "EXPIRED  "    TO
076600                     WK-T-GOAL-STATUS-F (WK-N-GOAL-SUB)
076700     ELSE
076800             MOVE LK-GOL-NEW-STATUS TO
076900                     WK-T-GOAL-STATUS-F (WK-N-GOAL-SUB)
077000     END-IF.
077100*
077200*=================================================================
077300 D199-REFRESH-ONE-GOAL-EX.
077400*=================================================================
077500     EXIT.
077600*
077700*---------------------------------------------------------------*
077800 E000-REWRITE-WALLET-FILE.
077900*---------------------------------------------------------------*
078000     CLOSE WALLET-FILE.
078100     OPEN OUTPUT WALLET-FILE.
078200     IF      NOT WK-C-SUCCESSFUL
078300             DISPLAY "TRFBRCR - WALLET-FILE REOPEN FAILED, "
078400                     "STATUS " WK-C-FILE-STATUS
078500             PERFORM Y900-ABNORMAL-TERMINATION.
078600*
078700     PERFORM E100-REWRITE-ONE-WALLET
078800        THRU E199-REWRITE-ONE-WALLET-EX
078900        VARYING WK-N-REWRITE-SUB FROM 1 BY 1
079000        UNTIL WK-N-REWRITE-SUB > WK-N-WALLET-COUNT.
079100*
079200*=================================================================
079300 E099-REWRITE-WALLET-FILE-EX.
079400*=================================================================
079500     EXIT.
079600*
079700*---------------------------------------------------------------*
079800 E100-REWRITE-ONE-WALLET.
079900*---------------------------------------------------------------*
080000     INITIALIZE WALLET-FILE-RECORD.
080100     MOVE WK-T-WALT-ID       (WK-N-REWRITE-SUB) TO WALT-ID.
080200     MOVE WK-T-WALT-NUMBER   (WK-N-REWRITE-SUB) TO WALT-NUMBER.
080300     MOVE WK-T-WALT-USER-ID  (WK-N-REWRITE-SUB) TO WALT-USER-ID.
080400     MOVE WK-T-WALT-BALANCE  (WK-N-REWRITE-SUB) TO WALT-BALANCE.
080500     MOVE WK-T-WALT-CURRENCY (WK-N-REWRITE-SUB) TO WALT-CURRENCY.
080600     MOVE WK-T-WALT-STATUS   (WK-N-REWRITE-SUB) TO WALT-STATUS.
080700     MOVE WK-T-WALT-TYPE     (WK-N-REWRITE-SUB) TO WALT-TYPE.
080800     MOVE WK-T-WALT-DAILY-LIMIT (WK-N-REWRITE-SUB)
080900                                               TO WALT-DAILY-LIMIT.
081000     WRITE WALLET-FILE-RECORD.
081100*
081200*=================================================================
081300 E199-REWRITE-ONE-WALLET-EX.
081400*=================================================================
081500     EXIT.
081600*
081700*---------------------------------------------------------------*
081800 F000-REWRITE-GOAL-FILE.
081900*---------------------------------------------------------------*
082000     CLOSE SAVINGS-GOAL-FILE.
082100     OPEN OUTPUT SAVINGS-GOAL-FILE.
082200     IF      NOT WK-C-SUCCESSFUL
082300             DISPLAY "TRFBRCR - GOAL-FILE REOPEN FAILED, STATUS "
082400                     WK-C-FILE-STATUS
082500             PERFORM Y900-ABNORMAL-TERMINATION.
082600*
082700     PERFORM F100-REWRITE-ONE-GOAL
082800        THRU F199-REWRITE-ONE-GOAL-EX
082900        VARYING WK-N-REWRITE-SUB FROM 1 BY 1
083000        UNTIL WK-N-REWRITE-SUB > WK-N-GOAL-COUNT.
083100*
083200*=================================================================
083300 F099-REWRITE-GOAL-FILE-EX.
083400*=================================================================
083500     EXIT.
083600*
083700*---------------------------------------------------------------*
083800 F100-REWRITE-ONE-GOAL.
083900*---------------------------------------------------------------*
084000     INITIALIZE GOAL-FILE-RECORD.
084100     MOVE WK-T-GOAL-ID       (WK-N-REWRITE-SUB) TO GOAL-ID.
084200     MOVE WK-T-GOAL-USER-ID  (WK-N-REWRITE-SUB) TO GOAL-USER-ID.
084300     MOVE WK-T-GOAL-WALLET-ID (WK-N-REWRITE-SUB) TO GOAL-WALLET-ID.
084400     MOVE WK-T-GOAL-TARGET-AMOUNT (WK-N-REWRITE-SUB)
084500                                              TO GOAL-TARGET-AMOUNT.
084600     MOVE WK-T-GOAL-CURRENT-AMOUNT (WK-N-REWRITE-SUB)
084700                                    TO GOAL-CURRENT-AMOUNT.
084800     MOVE WK-T-GOAL-CURRENCY (WK-N-REWRITE-SUB) TO GOAL-CURRENCY.
084900     MOVE WK-T-GOAL-TARGET-DATE (WK-N-REWRITE-SUB)
085000                                              TO GOAL-TARGET-DATE.
085100     MOVE WK-T-GOAL-STATUS-F (WK-N-REWRITE-SUB) TO GOAL-STATUS.
085200     MOVE WK-T-GOAL-PROGRESS-PCT (WK-N-REWRITE-SUB)
085300                                              TO GOAL-PROGRESS-PCT.
085400     WRITE GOAL-FILE-RECORD.
085500*
085600*=================================================================
085700 F199-REWRITE-ONE-GOAL-EX.
085800*=================================================================
085900     EXIT.
086000*
086100*---------------------------------------------------------------*
086200 G000-REWRITE-SCHEDULE-FILE.
086300*---------------------------------------------------------------*
086400     CLOSE RECURRING-TRANSFER-FILE.
086500     OPEN OUTPUT RECURRING-TRANSFER-FILE.
086600     IF      NOT WK-C-SUCCESSFUL
086700             DISPLAY "TRFBRCR - RECURRING-FILE REOPEN FAILED, "
086800                     "STATUS " WK-C-FILE-STATUS
086900             PERFORM Y900-ABNORMAL-TERMINATION.
087000*
087100     PERFORM G100-REWRITE-ONE-SCHEDULE
087200        THRU G199-REWRITE-ONE-SCHEDULE-EX
087300        VARYING WK-N-REWRITE-SUB FROM 1 BY 1
087400        UNTIL WK-N-REWRITE-SUB > WK-N-SCHEDULE-COUNT.
087500*
087600*=================================================================
087700 G099-REWRITE-SCHEDULE-FILE-EX.
087800*=================================================================
087900     EXIT.
088000*
088100*---------------------------------------------------------------*
088200 G100-REWRITE-ONE-SCHEDULE.
088300*---------------------------------------------------------------*
088400     INITIALIZE SCHEDULE-FILE-RECORD.
088500     MOVE WK-T-SCHD-ID          (WK-N-REWRITE-SUB) TO RECR-ID.
088600     MOVE WK-T-SCHD-USER-ID     (WK-N-REWRITE-SUB) TO RECR-USER-ID.
088700     MOVE WK-T-SCHD-SRC-WALLET-ID (WK-N-REWRITE-SUB)
088800                                  TO RECR-SRC-WALLET-ID.
088900     MOVE WK-T-SCHD-DST-WALLET-ID (WK-N-REWRITE-SUB)
089000                                  TO RECR-DST-WALLET-ID.
089100     MOVE WK-T-SCHD-GOAL-ID     (WK-N-REWRITE-SUB) TO RECR-GOAL-ID.
089200     MOVE WK-T-SCHD-AMOUNT      (WK-N-REWRITE-SUB) TO RECR-AMOUNT.
089300     MOVE WK-T-SCHD-CURRENCY    (WK-N-REWRITE-SUB)
089400                                  TO RECR-CURRENCY.
089500     MOVE WK-T-SCHD-FREQUENCY   (WK-N-REWRITE-SUB)
089600                                  TO RECR-FREQUENCY.
089700     MOVE WK-T-SCHD-DAY-OF-WEEK (WK-N-REWRITE-SUB)
089800                                  TO RECR-DAY-OF-WEEK.
089900     MOVE WK-T-SCHD-DAY-OF-MONTH (WK-N-REWRITE-SUB)
090000                                  TO RECR-DAY-OF-MONTH.
090100     MOVE WK-T-SCHD-START-DATE  (WK-N-REWRITE-SUB)
090200                                  TO RECR-START-DATE.
090300     MOVE WK-T-SCHD-END-DATE    (WK-N-REWRITE-SUB) TO RECR-END-DATE.
090400     MOVE WK-T-SCHD-NEXT-EXEC-DATE (WK-N-REWRITE-SUB)
090500                                  TO RECR-NEXT-EXEC-DATE.
090600     MOVE WK-T-SCHD-STATUS-F    (WK-N-REWRITE-SUB)
090700                                  TO RECR-STATUS.
090800     MOVE WK-T-SCHD-EXEC-COUNT  (WK-N-REWRITE-SUB)
090900                                  TO RECR-EXEC-COUNT.
091000     MOVE WK-T-SCHD-MAX-EXEC    (WK-N-REWRITE-SUB) TO RECR-MAX-EXEC.
091100     WRITE SCHEDULE-FILE-RECORD.
091200*
091300*=================================================================
091400 G199-REWRITE-ONE-SCHEDULE-EX.
091500*=================================================================
091600     EXIT.
091700*
091800*---------------------------------------------------------------*
091900 H000-PRINT-RUN-SUMMARY.
092000*---------------------------------------------------------------*
092100     DISPLAY "=================================================".
092200     DISPLAY "TRFBRCR - RECURRING TRANSFER RUN SUMMARY".
092300     DISPLAY "RUN DATE................. " WK-C-RUN-DATE-DISPLAY.
092400     DISPLAY "SCHEDULES EXAMINED........ " WK-N-SCHEDULES-EXAMINED.
092500     DISPLAY "SCHEDULES DUE TODAY....... " WK-N-SCHEDULES-DUE.
092600     DISPLAY "SCHEDULES EXECUTED......... " WK-N-SCHEDULES-EXECUTED.
092700     DISPLAY "SCHEDULES RETIRED.......... " WK-N-SCHEDULES-RETIRED.
092800     DISPLAY "SCHEDULES FAILED........... " WK-N-SCHEDULES-FAILED.
092900     DISPLAY "TOTAL AMOUNT TRANSFERRED... "
093000             WK-N-TOTAL-AMOUNT-TRANSFERRED.
093100     DISPLAY "=================================================".
093200*
093300*=================================================================
093400 H099-PRINT-RUN-SUMMARY-EX.
093500*=================================================================
093600     EXIT.
093700*
093800*---------------------------------------------------------------*
093900 Y900-ABNORMAL-TERMINATION.
094000*---------------------------------------------------------------*
094100     DISPLAY "TRFBRCR - ABNORMAL TERMINATION - RUN ABORTED".
094200     CLOSE WALLET-FILE SAVINGS-GOAL-FILE RECURRING-TRANSFER-FILE
094300           TRANSFER-FILE LEDGER-FILE.
094400     STOP RUN.
094500*
094600*---------------------------------------------------------------*
094700 Z000-END-PROGRAM.
094800*---------------------------------------------------------------*
094900     CLOSE WALLET-FILE SAVINGS-GOAL-FILE RECURRING-TRANSFER-FILE
095000           TRANSFER-FILE LEDGER-FILE.
095100     STOP RUN.
095200*
095300******************************************************************
095400************** END OF PROGRAM SOURCE -  TRFBRCR ***************
095500******************************************************************
