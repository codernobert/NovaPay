000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFVTRN.
000500 AUTHOR.         K SUBRAMANIAM.
000600 INSTALLATION.   NOVAPAY WALLET LEDGER SYSTEM.
000700 DATE-WRITTEN.   04 JUL 1988.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO VALIDATE AND POST A
001200*               SINGLE P2P WALLET TRANSFER - LIMIT CHECKS,
001300*               CURRENCY/STATUS CHECKS, DAILY-LIMIT CHECK,
001400*               DEBIT/CREDIT POSTING VIA TRFVWAL, AND THE TWO
001500*               LEDGER ENTRIES.  CALLED BY TRFBTRN FOR EACH
001600*               TRANSFER REQUEST AND BY TRFVRCR FOR EACH DUE
001700*               RECURRING SCHEDULE.
001800*
001900*=================================================================
002000* HISTORY OF MODIFICATION:
002100*=================================================================
002200* MOD.#  INIT     DATE       DESCRIPTION
002300* ------ -------- ---------- -----------------------------------
002400* NP0010 KSUBRA   04/07/1988 INITIAL VERSION - AMOUNT, STATUS AND
002500*                            CURRENCY CHECKS PLUS DEBIT/CREDIT
002600*                            POSTING.
002700* NP0027 JLOKESC  11/01/1993 REJECT SOURCE = DESTINATION WALLET,
002800*                            SUP0016-STYLE VALIDATION MISSED IN
002900*                            THE FIRST RELEASE.
003000* NP0047 DLIM     08/09/1995 ADD B300-CHECK-DAILY-LIMIT - DAILY
003100*                            OUTBOUND CAP PROJECT.
003200* Y2K014 ONGSCWL  21/10/1998 Y2K REMEDIATION - REVIEWED, NO DATE
003300*                            ARITHMETIC IN THIS PROGRAM.
003400* NP0080 MWEETL   14/02/2003 APPEND REJECT/FAILURE REASON TO THE
003500*                            OUTGOING TRANSFER DESCRIPTION FOR
003600*                            THE BATCH REJECT LISTING.
003700* NP0111 ACNESQ   24/06/2020 NO ROLLBACK ON CREDIT-LEG FAILURE -
003800*                            MATCHES THE SOURCE SYSTEM, WHICH
003900*                            LEAVES THE DEBIT POSTED AND MARKS
004000*                            THE TRANSFER FAILED (TICKET
004100*                            NOVAPAY-506).
004200*-----------------------------------------------------------------
004300 EJECT
004400**********************
004500 ENVIRONMENT DIVISION.
004600**********************
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.  IBM-AS400.
004900 OBJECT-COMPUTER.  IBM-AS400.
005000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005100*
005200***************
005300 DATA DIVISION.
005400***************
005500 WORKING-STORAGE SECTION.
005600*************************
005700 01  FILLER                          PIC X(24)        VALUE
005800     "** PROGRAM TRFVTRN **".
005900*
006000* ------------------ PROGRAM WORKING STORAGE -------------------*
006100 01  WK-C-COMMON.
006200     COPY NPCMWS.
006300*
006400 01  WK-N-CALL-COUNT                 PIC 9(07) COMP VALUE ZERO.
006500 01  WK-N-DAILY-TOTAL-AFTER          PIC S9(11)V99 VALUE ZERO.
006600*
006700 01  WK-C-LITERALS.
006800     05  C-SELF-TRANSFER      PIC X(40) VALUE
006900         "SOURCE AND DESTINATION WALLET ARE EQUAL ".
007000     05  C-BAD-STATUS         PIC X(40) VALUE
007100         "WALLET STATUS IS NOT ACTIVE            ".
007200     05  C-BAD-CURRENCY       PIC X(40) VALUE
007300         "CURRENCY MISMATCH ON REQUEST OR WALLETS ".
007400     05  C-BAD-AMOUNT         PIC X(40) VALUE
007500         "AMOUNT OUTSIDE MIN/MAX TRANSFER LIMITS ".
007600     05  C-INSUFF-BALANCE     PIC X(40) VALUE
007700         "INSUFFICIENT SOURCE WALLET BALANCE     ".
007800     05  C-DAILY-LIMIT        PIC X(40) VALUE
007900         "SOURCE WALLET DAILY LIMIT EXCEEDED     ".
008000     05  C-CREDIT-LEG-FAILED  PIC X(40) VALUE
008100         "CREDIT LEG FAILED AFTER DEBIT WAS POSTED".
008200*
008300*****************
008400 LINKAGE SECTION.
008500*****************
008600 COPY LKTRN.
008700 COPY LKWAL.
008800 EJECT
008900********************************************
009000 PROCEDURE DIVISION USING WK-C-LKTRN-RECORD.
009100********************************************
009200 MAIN-MODULE.
009300     PERFORM B000-MAIN-PROCESSING
009400        THRU B999-MAIN-PROCESSING-EX.
009500     GOBACK.
009600*
009700*---------------------------------------------------------------*
009800 B000-MAIN-PROCESSING.
009900*---------------------------------------------------------------*
010000     ADD 1                     TO    WK-N-CALL-COUNT.
010100     MOVE "00"                 TO    LK-TRN-RETURN-CD.
010200     MOVE SPACES               TO    LK-TRN-REJECT-REASON.
010300     MOVE LK-TRN-REQ-DESC      TO    LK-TRN-OUT-DESC.
010400     MOVE "PENDING   "         TO    LK-TRN-OUT-STATUS.
010500     MOVE LK-TRN-SRC-BALANCE   TO    LK-TRN-NEW-SRC-BALANCE.
010600     MOVE LK-TRN-DST-BALANCE   TO    LK-TRN-NEW-DST-BALANCE.
010700*
010800     PERFORM B200-VALIDATE-TRANSFER
010900        THRU B299-VALIDATE-TRANSFER-EX.
011000     IF      LK-TRN-REJECTED
011100             GO TO B999-MAIN-PROCESSING-EX.
011200*
011300     PERFORM B300-CHECK-DAILY-LIMIT
011400        THRU B399-CHECK-DAILY-LIMIT-EX.
011500     IF      LK-TRN-REJECTED
011600             GO TO B999-MAIN-PROCESSING-EX.
011700*
011800     MOVE "PROCESSING"         TO    LK-TRN-OUT-STATUS.
011900     PERFORM B400-POST-TRANSFER
012000        THRU B499-POST-TRANSFER-EX.
012100*
012200*=================================================================
012300 B999-MAIN-PROCESSING-EX.
012400*=================================================================
012500     EXIT.
012600*
012700*---------------------------------------------------------------*
012800 B200-VALIDATE-TRANSFER.
012900*---------------------------------------------------------------*
013000     IF      LK-TRN-REQ-AMOUNT < LK-TRN-MIN-AMOUNT
013100        OR   LK-TRN-REQ-AMOUNT > LK-TRN-MAX-AMOUNT
013200             MOVE "01"              TO LK-TRN-RETURN-CD
013300             MOVE C-BAD-AMOUNT      TO LK-TRN-REJECT-REASON
013400             GO TO B299-VALIDATE-TRANSFER-EX.
013500*
013600     IF      LK-TRN-SRC-WALLET-ID = LK-TRN-DST-WALLET-ID
013700             MOVE "01"              TO LK-TRN-RETURN-CD
013800             MOVE C-SELF-TRANSFER   TO LK-TRN-REJECT-REASON
013900             GO TO B299-VALIDATE-TRANSFER-EX.
014000*
014100     IF      LK-TRN-SRC-STATUS NOT = "ACTIVE  "
014200        OR   LK-TRN-DST-STATUS NOT = "ACTIVE  "
014300             MOVE "01"              TO LK-TRN-RETURN-CD
014400             MOVE C-BAD-STATUS      TO LK-TRN-REJECT-REASON
014500             GO TO B299-VALIDATE-TRANSFER-EX.
014600*
014700     IF      LK-TRN-SRC-CURRENCY NOT = LK-TRN-DST-CURRENCY
014800        OR   LK-TRN-SRC-CURRENCY NOT = LK-TRN-REQ-CURRENCY
014900             MOVE "01"              TO LK-TRN-RETURN-CD
015000             MOVE C-BAD-CURRENCY    TO LK-TRN-REJECT-REASON
015100             GO TO B299-VALIDATE-TRANSFER-EX.
015200*
015300     IF      LK-TRN-SRC-BALANCE < LK-TRN-REQ-AMOUNT
015400             MOVE "01"              TO LK-TRN-RETURN-CD
015500             MOVE C-INSUFF-BALANCE  TO LK-TRN-REJECT-REASON
015600             GO TO B299-VALIDATE-TRANSFER-EX.
015700*
015800*=================================================================
015900 B299-VALIDATE-TRANSFER-EX.
016000*=================================================================
016100     EXIT.
016200*
016300*---------------------------------------------------------------*
016400 B300-CHECK-DAILY-LIMIT.
016500*---------------------------------------------------------------*
016600     COMPUTE WK-N-DAILY-TOTAL-AFTER =
016700             LK-TRN-DAILY-TOTAL-SO-FAR + LK-TRN-REQ-AMOUNT.
016800*
016900     IF      WK-N-DAILY-TOTAL-AFTER > LK-TRN-SRC-DAILY-LIMIT
017000             MOVE "01"              TO LK-TRN-RETURN-CD
017100             MOVE C-DAILY-LIMIT     TO LK-TRN-REJECT-REASON.
017200*
017300*=================================================================
017400 B399-CHECK-DAILY-LIMIT-EX.
017500*=================================================================
017600     EXIT.
017700*
017800*---------------------------------------------------------------*
017900 B400-POST-TRANSFER.
018000*---------------------------------------------------------------*
018100     MOVE LK-TRN-SRC-BALANCE     TO    LK-WAL-BALANCE-IN.
018200     COMPUTE LK-WAL-AMOUNT = ZERO - LK-TRN-REQ-AMOUNT.
018300     MOVE LK-TRN-SRC-DAILY-LIMIT TO    LK-WAL-DAILY-LIMIT.
018400     CALL "TRFVWAL" USING WK-C-LKWAL-RECORD.
018500*
018600     IF      LK-WAL-INSUFFICIENT-BAL
018700             MOVE "01"            TO LK-TRN-RETURN-CD
018800             MOVE C-INSUFF-BALANCE TO LK-TRN-REJECT-REASON
018900             MOVE "FAILED    "     TO LK-TRN-OUT-STATUS
019000             PERFORM B500-APPEND-REASON
019100                THRU B599-APPEND-REASON-EX
019200             GO TO B499-POST-TRANSFER-EX.
019300*
019400     MOVE LK-WAL-BAL-BEFORE       TO LK-TRN-DEBIT-BAL-BEFORE.
019500     MOVE LK-WAL-BAL-AFTER        TO LK-TRN-DEBIT-BAL-AFTER
019600                                     LK-TRN-NEW-SRC-BALANCE.
019700     MOVE LK-TRN-REQ-AMOUNT       TO LK-TRN-DEBIT-AMOUNT.
019800     MOVE LK-TRN-NEXT-LEDGER-ID   TO LK-TRN-DEBIT-LEDGER-ID.
019900*
020000     MOVE LK-TRN-DST-BALANCE      TO LK-WAL-BALANCE-IN.
020100     MOVE LK-TRN-REQ-AMOUNT       TO LK-WAL-AMOUNT.
020200     MOVE ZERO                    TO LK-WAL-DAILY-LIMIT.
020300     CALL "TRFVWAL" USING WK-C-LKWAL-RECORD.
020400*
020500     IF      LK-WAL-INSUFFICIENT-BAL
020600             MOVE "01"            TO LK-TRN-RETURN-CD
020700             MOVE C-CREDIT-LEG-FAILED TO LK-TRN-REJECT-REASON
020800             MOVE "FAILED    "     TO LK-TRN-OUT-STATUS
020900             PERFORM B500-APPEND-REASON
021000                THRU B599-APPEND-REASON-EX
021100             GO TO B499-POST-TRANSFER-EX.
021200*
021300     MOVE LK-WAL-BAL-BEFORE       TO LK-TRN-CREDIT-BAL-BEFORE.
021400     MOVE LK-WAL-BAL-AFTER        TO LK-TRN-CREDIT-BAL-AFTER
021500                                     LK-TRN-NEW-DST-BALANCE.
021600     MOVE LK-TRN-REQ-AMOUNT       TO LK-TRN-CREDIT-AMOUNT.
021700     COMPUTE LK-TRN-CREDIT-LEDGER-ID = LK-TRN-NEXT-LEDGER-ID + 1.
021800     MOVE "COMPLETED "            TO LK-TRN-OUT-STATUS.
021900*
022000*=================================================================
022100 B499-POST-TRANSFER-EX.
022200*=================================================================
022300     EXIT.
022400*
022500*---------------------------------------------------------------*
022600 B500-APPEND-REASON.
022700*---------------------------------------------------------------*
022800     STRING LK-TRN-REQ-DESC DELIMITED BY SIZE
022900            " - "             DELIMITED BY SIZE
023000            LK-TRN-REJECT-REASON DELIMITED BY SIZE
023100            INTO LK-TRN-OUT-DESC.
023200*
023300*=================================================================
023400 B599-APPEND-REASON-EX.
023500*=================================================================
023600     EXIT.
023700*
023800******************************************************************
023900************** END OF PROGRAM SOURCE -  TRFVTRN ***************
024000******************************************************************
