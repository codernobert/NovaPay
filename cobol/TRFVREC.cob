000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFVREC.
000500 AUTHOR.         J LOKE SC.
000600 INSTALLATION.   NOVAPAY WALLET LEDGER SYSTEM.
000700 DATE-WRITTEN.   19 APR 1994.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO COMPARE ONE WALLET'S
001200*               CURRENT BALANCE AGAINST THE SUM OF ITS LEDGER
001300*               ENTRIES AND RAISE THE DISCREPANCY FLAG WHEN THE
001400*               TWO DO NOT AGREE.  CALLED ONCE PER WALLET BY
001500*               TRFBREC DURING THE DAILY RECONCILIATION RUN.  THE
001600*               LEDGER TOTAL ITSELF IS ACCUMULATED BY TRFBREC.
001700*
001800*=================================================================
001900* HISTORY OF MODIFICATION:
002000*=================================================================
002100* MOD.#  INIT     DATE       DESCRIPTION
002200* ------ -------- ---------- -----------------------------------
002300* NP0036 JLOKESC  19/04/1994 INITIAL VERSION.
002400* Y2K016 ONGSCWL  21/10/1998 Y2K REMEDIATION - REVIEWED, NO DATE
002500*                            FIELDS IN THIS PROGRAM.
002600* NP0092 DLIM     06/08/2005 REVIEWED FOR A ROUNDING-TOLERANCE
002700*                            REQUEST FROM RECONCILIATION - DECIDED
002800*                            AGAINST IT.  THE LEDGER IS THE BOOK OF
002900*                            RECORD AND MUST TIE TO THE PENNY, SO
003000*                            THE COMPARE STAYS EXACT.
003100*-----------------------------------------------------------------
003200 EJECT
003300**********************
003400 ENVIRONMENT DIVISION.
003500**********************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-AS400.
003800 OBJECT-COMPUTER.  IBM-AS400.
003900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004000*
004100***************
004200 DATA DIVISION.
004300***************
004400 WORKING-STORAGE SECTION.
004500*************************
004600 01  FILLER                          PIC X(24)        VALUE
004700     "** PROGRAM TRFVREC **".
004800*
004900* ------------------ PROGRAM WORKING STORAGE -------------------*
005000 01  WK-C-COMMON.
005100     COPY NPCMWS.
005200*
005300 01  WK-N-CALL-COUNT                 PIC 9(07) COMP VALUE ZERO.
005400*
005500*****************
005600 LINKAGE SECTION.
005700*****************
005800 COPY LKREC.
005900 EJECT
006000********************************************
006100 PROCEDURE DIVISION USING WK-C-LKREC-RECORD.
006200********************************************
006300 MAIN-MODULE.
006400     PERFORM E000-COMPARE-BALANCES
006500        THRU E099-COMPARE-BALANCES-EX.
006600     GOBACK.
006700*
006800*---------------------------------------------------------------*
006900 E000-COMPARE-BALANCES.
007000*---------------------------------------------------------------*
007100     ADD 1                       TO    WK-N-CALL-COUNT.
007200     COMPUTE LK-REC-DIFFERENCE =
007300             LK-REC-WALLET-BALANCE - LK-REC-LEDGER-BALANCE.
007400*
007500     IF      LK-REC-DIFFERENCE NOT = ZERO
007600             MOVE "Y"            TO    LK-REC-DISCREPANCY-SW
007700     ELSE
007800             MOVE "N"            TO    LK-REC-DISCREPANCY-SW.
007900*
008000*=================================================================
008100 E099-COMPARE-BALANCES-EX.
008200*=================================================================
008300     EXIT.
008400*
008500******************************************************************
008600************** END OF PROGRAM SOURCE -  TRFVREC ***************
008700******************************************************************
