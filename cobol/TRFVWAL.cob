000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFVWAL.
000500 AUTHOR.         R TAN BH.
000600 INSTALLATION.   NOVAPAY WALLET LEDGER SYSTEM.
000700 DATE-WRITTEN.   14 MAR 1988.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO APPLY A SIGNED
001200*               BALANCE CHANGE TO ONE WALLET, GUARDED AGAINST
001300*               OVERDRAFT.  POSITIVE AMOUNT = CREDIT, NEGATIVE
001400*               AMOUNT = DEBIT.  USED BY TRFVTRN FOR BOTH LEGS
001500*               OF A TRANSFER.
001600*
001700*=================================================================
001800* HISTORY OF MODIFICATION:
001900*=================================================================
002000* NP0008 - RTANBH  - 14/03/1988 - INITIAL VERSION.
002100* NP0022 - JLOKESC - 02/06/1992 - CLARIFY OVERDRAFT GUARD - A
002200*                                 DEBIT THAT WOULD TAKE THE
002300*                                 BALANCE BELOW ZERO IS REJECTED
002400*                                 WITHOUT CHANGING THE BALANCE.
002500* NP0045 - DLIM    - 08/09/1995 - CARRY THE DAILY LIMIT THROUGH
002600*                                 THE LINKAGE FOR THE DIAGNOSTIC
002700*                                 DISPLAY ONLY - THE CHECK ITSELF
002800*                                 STAYS IN TRFVTRN.
002900* Y2K007 - ONGSCWL - 21/10/1998 - Y2K REMEDIATION - NO DATE
003000*                                 FIELDS IN THIS PROGRAM, REVIEWED
003100*                                 AND SIGNED OFF, NO CHANGE MADE.
003200* NP0079 - MWEETL  - 14/02/2003 - ADD WK-N-CALL-COUNT INTERNAL
003300*                                 TALLY FOR THE OPERATIONS
003400*                                 OVERNIGHT DIAGNOSTIC LOG.
003500*-----------------------------------------------------------------
003600 EJECT
003700**********************
003800 ENVIRONMENT DIVISION.
003900**********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-AS400.
004200 OBJECT-COMPUTER.  IBM-AS400.
004300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004400*
004500***************
004600 DATA DIVISION.
004700***************
004800 WORKING-STORAGE SECTION.
004900*************************
005000 01  FILLER                          PIC X(24)        VALUE
005100     "** PROGRAM TRFVWAL **".
005200*
005300* ------------------ PROGRAM WORKING STORAGE -------------------*
005400 01  WK-C-COMMON.
005500     COPY NPCMWS.
005600*
005700 01  WK-N-CALL-COUNT                 PIC 9(07) COMP VALUE ZERO.
005800*                                RUNNING TALLY OF CALLS THIS RUN
005900 01  WK-N-NEW-BALANCE                PIC S9(11)V99 VALUE ZERO.
006000*
006100*****************
006200 LINKAGE SECTION.
006300*****************
006400 COPY LKWAL.
006500 EJECT
006600********************************************
006700 PROCEDURE DIVISION USING WK-C-LKWAL-RECORD.
006800********************************************
006900 MAIN-MODULE.
007000     PERFORM A000-APPLY-BALANCE-CHANGE
007100        THRU A099-APPLY-BALANCE-CHANGE-EX.
007200     GOBACK.
007300*
007400*---------------------------------------------------------------*
007500 A000-APPLY-BALANCE-CHANGE.
007600*---------------------------------------------------------------*
007700     ADD 1                       TO    WK-N-CALL-COUNT.
007800     MOVE SPACES                 TO    LK-WAL-RETURN-CD.
007900     MOVE "00"                   TO    LK-WAL-RETURN-CD.
008000     MOVE LK-WAL-BALANCE-IN      TO    LK-WAL-BAL-BEFORE.
008100*
008200     COMPUTE WK-N-NEW-BALANCE =
008300             LK-WAL-BALANCE-IN + LK-WAL-AMOUNT.
008400*
008500     IF      WK-N-NEW-BALANCE < ZERO
008600             MOVE "01"           TO    LK-WAL-RETURN-CD
008700             MOVE LK-WAL-BALANCE-IN TO LK-WAL-BAL-AFTER
008800             DISPLAY "TRFVWAL - OVERDRAFT GUARD REJECTED CHANGE"
008900             DISPLAY "AMOUNT REQUESTED " LK-WAL-AMOUNT
009000             DISPLAY "BALANCE ON HAND  " LK-WAL-BALANCE-IN
009100             GO TO A099-APPLY-BALANCE-CHANGE-EX.
009200*
009300     MOVE WK-N-NEW-BALANCE       TO    LK-WAL-BAL-AFTER.
009400*
009500*---------------------------------------------------------------*
009600 A099-APPLY-BALANCE-CHANGE-EX.
009700*---------------------------------------------------------------*
009800     EXIT.
009900*
010000******************************************************************
010100************** END OF PROGRAM SOURCE -  TRFVWAL ***************
010200******************************************************************
