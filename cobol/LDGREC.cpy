000100*****************************************************************
000200* LDGREC  -  LEDGER ENTRY RECORD LAYOUT
000300*****************************************************************
000400* I-O FORMAT : LDGREC   FROM FILE LEDGER-FILE
000500* DESCRIPTION: DOUBLE-ENTRY LEDGER ROW.  TWO ROWS ARE APPENDED
000600*              PER COMPLETED TRANSFER - ONE DEBIT ON THE SOURCE
000700*              WALLET, ONE CREDIT ON THE DESTINATION WALLET -
000800*              BY TRFVTRN'S POSTING PARAGRAPH.
000900*****************************************************************
001000* AMENDMENT HISTORY:
001100*****************************************************************
001200* NP0004 - RTANBH  - 21/03/1988 - INITIAL VERSION.
001300* NP0033 - JLOKESC - 19/04/1994 - ADD LEDG-BAL-BEFORE/AFTER,
001400*                                 REQUIRED BY THE RECONCILIATION
001500*                                 REPORT BUILD.
001600* Y2K011 - ONGSCWL - 21/10/1998 - Y2K REMEDIATION - REVIEWED, NO
001700*                                 DATE FIELDS ON THIS RECORD.
001710* NP0143 - ACNESQ  - 25/02/2025 - AMOUNT AND BOTH BALANCE FIELDS
001720*                                 REPACKED TO COMP-3 TO MATCH THE
001730*                                 REST OF THE SUITE.  REDEFINES ON
001740*                                 THE POSTED BALANCE RESTATED AS
001750*                                 AN UNSIGNED COMP-3 VIEW OF THE
001760*                                 SAME FIELD, BYTES FREED ADDED TO
001770*                                 THE TRAILING FILLER - TICKET
001780*                                 NOVAPAY-561.
001800*****************************************************************
001900*
002000 01  LEDGER-ENTRY-RECORD.
002100     05  LEDG-ID                  PIC 9(09).
002200*                                SURROGATE ID
002300     05  LEDG-TRANSFER-ID         PIC 9(09).
002400*                                OWNING TRANSFER ID
002500     05  LEDG-WALLET-ID           PIC 9(09).
002600*                                AFFECTED WALLET ID
002700     05  LEDG-ENTRY-TYPE          PIC X(06).
002800         88  LEDG-DEBIT                   VALUE "DEBIT ".
002900         88  LEDG-CREDIT                  VALUE "CREDIT".
003000     05  LEDG-AMOUNT              PIC S9(09)V99 COMP-3.
003100*                                ENTRY AMOUNT
003200     05  LEDG-BAL-BEFORE          PIC S9(11)V99 COMP-3.
003300*                                WALLET BALANCE BEFORE POSTING
003400     05  LEDG-BAL-AFTER           PIC S9(11)V99 COMP-3.
003500*                                WALLET BALANCE AFTER POSTING
003600     05  LEDG-BAL-R REDEFINES LEDG-BAL-AFTER
003610                                  PIC 9(11)V99 COMP-3.
003900*                                UNSIGNED VIEW OF THE POSTED
004000*                                BALANCE, USED BY THE OLD PRINTED
004100*                                LEDGER PROOF LISTING (RETIRED,
004200*                                SEE NP0034)
004400     05  LEDG-CURRENCY            PIC X(03).
004500*                                ISO CURRENCY CODE
004600     05  FILLER                   PIC X(27).
004700*                                RESERVED FOR FUTURE USE
