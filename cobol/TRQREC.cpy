000100*****************************************************************
000200* TRQREC  -  TRANSFER REQUEST RECORD LAYOUT (BATCH INPUT)
000300*****************************************************************
000400* I-O FORMAT : TRQREC   FROM FILE TRANSFER-REQUEST-FILE
000500* DESCRIPTION: ONE TRANSFER REQUEST PER RECORD.  WALLETS ARE
000600*              IDENTIFIED BY THE EXTERNAL WALLET NUMBER, NOT THE
000700*              SURROGATE WALLET ID - TRFBTRN RESOLVES THE ID
000800*              AGAINST THE IN-MEMORY WALLET TABLE.
000900*****************************************************************
001000* AMENDMENT HISTORY:
001100*****************************************************************
001200* NP0005 - RTANBH  - 21/03/1988 - INITIAL VERSION.
001300* NP0092 - MWEETL  - 03/03/2007 - WIDEN WALLET NUMBERS FROM 12 TO
001400*                                 20 BYTES, MATCHES WALREC.
001410* NP0143 - ACNESQ  - 25/02/2025 - TRQ-AMOUNT REPACKED TO COMP-3
001420*                                 TO MATCH THE REST OF THE SUITE,
001430*                                 BYTES FREED ADDED TO THE
001440*                                 TRAILING FILLER - TICKET
001450*                                 NOVAPAY-561.
001500*****************************************************************
001600*
001700 01  TRANSFER-REQUEST-RECORD.
001800     05  TRQ-SRC-WALLET-NUMBER    PIC X(20).
001900*                                SOURCE WALLET NUMBER
002000     05  TRQ-DST-WALLET-NUMBER    PIC X(20).
002100*                                DESTINATION WALLET NUMBER
002200     05  TRQ-AMOUNT               PIC S9(09)V99 COMP-3.
002300*                                AMOUNT REQUESTED
002400     05  TRQ-CURRENCY             PIC X(03).
002500*                                ISO CURRENCY CODE
002600     05  TRQ-DESC                 PIC X(60).
002700*                                FREE-TEXT DESCRIPTION
002800     05  FILLER                   PIC X(15).
002900*                                RESERVED FOR FUTURE USE
