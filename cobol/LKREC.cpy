000100*****************************************************************
000200* LKREC  -  LINKAGE AREA FOR CALL "TRFVREC" (RECONCILIATION
000300*           SERVICE)
000400*****************************************************************
000500* DESCRIPTION : PARAMETER AREA PASSED BY TRFBREC, ONCE PER
000600*               WALLET, TO THE PER-WALLET DIFFERENCE-AND-FLAG
000700*               CALCULATION ROUTINE.  THE LEDGER TOTAL ITSELF IS
000800*               SUMMED BY TRFBREC FROM ITS IN-MEMORY LEDGER
000900*               TOTAL TABLE; TRFVREC ONLY COMPARES.
001000*****************************************************************
001100* AMENDMENT HISTORY:
001200*****************************************************************
001300* NP0035 - JLOKESC - 19/04/1994 - INITIAL VERSION.
001400*****************************************************************
001500*
001600 01  WK-C-LKREC-RECORD.
001700     05  WK-C-LKREC-INPUT.
001800         10  LK-REC-WALLET-BALANCE    PIC S9(11)V99.
001900         10  LK-REC-LEDGER-BALANCE    PIC S9(11)V99.
002000         10  FILLER                   PIC X(06).
002100     05  WK-C-LKREC-OUTPUT.
002200         10  LK-REC-DIFFERENCE        PIC S9(11)V99.
002300         10  LK-REC-DISCREPANCY-SW    PIC X(01).
002400             88  LK-REC-DISCREPANCY           VALUE "Y".
002500             88  LK-REC-NO-DISCREPANCY        VALUE "N".
002600         10  FILLER                   PIC X(06).
