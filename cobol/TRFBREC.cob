000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFBREC.
000500 AUTHOR.         J LOKE SC.
000600 INSTALLATION.   NOVAPAY WALLET LEDGER SYSTEM.
000700 DATE-WRITTEN.   09 NOV 1991.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  DAILY RECONCILIATION BATCH RUN.  READS THE WHOLE
001200*               LEDGER FILE ONCE AND ACCUMULATES A RUNNING TOTAL
001300*               PER WALLET IN A WORKING TABLE, THEN WALKS THE
001400*               WALLET MASTER WALLET BY WALLET, CALLS TRFVREC TO
001500*               COMPARE THE MASTER BALANCE AGAINST THE ACCUMULATED
001600*               LEDGER TOTAL, AND PRINTS ONE DETAIL LINE PER
001700*               WALLET FOLLOWED BY THE CONTROL-BREAK TOTALS AND
001800*               THE OVERALL STATUS LINE.  READ-ONLY AGAINST BOTH
001900*               THE WALLET MASTER AND THE LEDGER - THIS RUN NEVER
002000*               POSTS ANYTHING, IT ONLY REPORTS.
002100*
002200*=================================================================
002300* HISTORY OF MODIFICATION:
002400*=================================================================
002500* MOD.#  INIT     DATE       DESCRIPTION
002600* ------ -------- ---------- -----------------------------------
002700* NP0007 JLOKESC  09/11/1991 INITIAL VERSION - WALLET/LEDGER
002800*                            BALANCES COMPARED BY EYE FROM THE
002900*                            PRINTED TOTALS, NO PER-WALLET FLAG
003000*                            YET.
003100* NP0034 JLOKESC  19/04/1994 CALLS NEW TRFVREC ROUTINE FOR THE
003200*                            PER-WALLET COMPARE AND PRINTS A
003300*                            DISCREPANCY FLAG ON EACH DETAIL LINE
003400*                            - OPERATIONS WERE MISSING SMALL
003500*                            DIFFERENCES BURIED IN THE TOTALS.
003600* Y2K019 ONGSCWL  21/10/1998 Y2K REMEDIATION - RUN DATE NOW
003700*                            SUPPLIED CCYYMMDD FROM THE SYSTEM
003800*                            CLOCK, NO MORE 2-DIGIT YEAR.
003900* NP0093 MWEETL   03/03/2007 WALLET-NUMBER COLUMN ON THE DETAIL
004000*                            LINE WIDENED TO MATCH THE WALREC
004100*                            CHANGE - COMPANION TO THE RCPREC
004200*                            AMENDMENT.
004300* NP0123 ACNESQ   30/09/2021 LEDGER TOTAL TABLE SIZE RAISED FROM
004400*                            200 TO 500 ENTRIES TO MATCH THE
004500*                            WALLET TABLE - TICKET NOVAPAY-498.
004600* NP0130 ACNESQ   14/06/2024 OVERALL STATUS LINE NOW READS
004700*                            "DISCREPANCIES FOUND" INSTEAD OF
004800*                            JUST "FAILED" - AUDIT ASKED FOR
004900*                            WORDING THAT MATCHES THE DETAIL FLAG
005000*                            COLUMN.
005010* NP0141 ACNESQ   19/02/2025 AUDIT CAME BACK A SECOND TIME - THE
005020*                            DETAIL FLAG COLUMN ITSELF WAS WRONG,
005030*                            NOT JUST THE STATUS LINE.  FLAG NOW
005040*                            PRINTS "***" ON A DISCREPANCY AND
005050*                            BLANKS OTHERWISE, STATUS LINE READS
005060*                            "DISCREPANCIES-FOUND" (HYPHENATED) TO
005070*                            MATCH THE STANDARD JOB-COMPLETION
005080*                            CODES, AND A NEW "TOTAL DISCREPANCY"
005082*                            LINE WAS ADDED BELOW THE TWO BALANCE
005084*                            TOTALS SO THE NET OUT-OF-BALANCE
005086*                            AMOUNT DOES NOT HAVE TO BE HAND-
005088*                            SUBTRACTED - TICKET NOVAPAY-561.
005090*                            WK-C-OVERALL-STATUS AND RCP-S-STATUS
005092*                            WIDENED TO X(20) TO HOLD THE LONGER
005094*                            LITERAL.
005100*-----------------------------------------------------------------
005200 EJECT
005300**********************
005400 ENVIRONMENT DIVISION.
005500**********************
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.  IBM-AS400.
005800 OBJECT-COMPUTER.  IBM-AS400.
005900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006000                    C01 IS TOP-OF-FORM.
006100*
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT WALLET-FILE
006500            ASSIGN TO DATABASE-WALLETFL
006600            ORGANIZATION IS SEQUENTIAL
006700            FILE STATUS IS WK-C-FILE-STATUS.
006800     SELECT LEDGER-FILE
006900            ASSIGN TO DATABASE-LEDGERFL
007000            ORGANIZATION IS SEQUENTIAL
007100            FILE STATUS IS WK-C-FILE-STATUS.
007200     SELECT RECONCILIATION-REPORT-FILE
007300            ASSIGN TO DATABASE-RECRPTFL
007400            ORGANIZATION IS SEQUENTIAL
007500            FILE STATUS IS WK-C-FILE-STATUS.
007600 EJECT
007700***************
007800 DATA DIVISION.
007900***************
008000 FILE SECTION.
008100*
008200 FD  WALLET-FILE
008300     LABEL RECORDS ARE OMITTED.
008400 01  WALLET-FILE-RECORD.
008500     COPY WALREC.
008600*
008700 FD  LEDGER-FILE
008800     LABEL RECORDS ARE OMITTED.
008900 01  LEDGER-FILE-RECORD.
009000     COPY LDGREC.
009100*
009200 FD  RECONCILIATION-REPORT-FILE
009300     LABEL RECORDS ARE OMITTED.
009400     COPY RCPREC.
009500*
009600 WORKING-STORAGE SECTION.
009700*************************
009800 01  FILLER                          PIC X(24)        VALUE
009900     "** PROGRAM TRFBREC **".
010000*
010100* ------------------ PROGRAM WORKING STORAGE -------------------*
010200 01  WK-C-COMMON.
010300     COPY NPCMWS.
010400*
010500* ------------- IN-MEMORY LEDGER TOTAL TABLE ---------------------*
010600*    ONE ENTRY PER WALLET TOUCHED BY THE LEDGER FILE - BUILT ON
010700*    THE FIRST PASS, THEN PROBED BY WALLET ID ON THE SECOND PASS.
010800 01  WK-T-LEDGER-TOTAL-COUNT         PIC 9(05) COMP VALUE ZERO.
010900 01  WK-T-LEDGER-TOTAL-MAX           PIC 9(05) COMP VALUE 500.
011000 01  WK-T-LEDGER-TOTAL-TABLE.
011100     05  WK-T-LEDGER-TOTAL-ENTRY OCCURS 500 TIMES.
011200         10  WK-T-LEDG-T-WALLET-ID     PIC 9(09).
011300         10  WK-T-LEDG-T-TOTAL         PIC S9(11)V99.
011400*
011500* ------------------ SUBSCRIPTS AND LOOKUP SWITCHES ---------------*
011600 01  WK-N-LEDG-PROBE-SUB             PIC 9(05) COMP VALUE ZERO.
011700 01  WK-N-LEDG-MATCH-SUB             PIC 9(05) COMP VALUE ZERO.
011800*
011900* ------------------ RUN CONTROL TOTALS --------------------------*
012000 01  WK-N-WALLETS-EXAMINED           PIC 9(07) COMP VALUE ZERO.
012100 01  WK-N-DISCREPANCIES-FOUND        PIC 9(07) COMP VALUE ZERO.
012200 01  WK-N-TOTAL-WALLET-BALANCE       PIC S9(11)V99 VALUE ZERO.
012300 01  WK-N-TOTAL-LEDGER-BALANCE       PIC S9(11)V99 VALUE ZERO.
012350 01  WK-N-TOTAL-DISCREPANCY          PIC S9(11)V99 VALUE ZERO.
012400*
012500* ------------------ MISC WORK FIELDS -----------------------------*
012600 01  WK-C-RUN-DATE-DISPLAY           PIC 9(08).
012700 01  WK-C-OVERALL-STATUS             PIC X(20).
012800*
012900*****************
013000 LINKAGE SECTION.
013100*****************
013200 COPY LKREC.
013300 EJECT
013400***********************
013500 PROCEDURE DIVISION.
013600***********************
013700 MAIN-MODULE.
013800     PERFORM A000-INITIALIZE-RUN
013900        THRU A099-INITIALIZE-RUN-EX.
014000     PERFORM B000-LOAD-LEDGER-TOTALS
014100        THRU B099-LOAD-LEDGER-TOTALS-EX.
014200     PERFORM C000-PROCESS-WALLETS
014300        THRU C099-PROCESS-WALLETS-EX.
014400     PERFORM D000-PRINT-REPORT-TOTALS
014500        THRU D099-PRINT-REPORT-TOTALS-EX.
014600     PERFORM E000-PRINT-RUN-SUMMARY
014700        THRU E099-PRINT-RUN-SUMMARY-EX.
014800     PERFORM Z000-END-PROGRAM.
014900*
015000*---------------------------------------------------------------*
015100 A000-INITIALIZE-RUN.
015200*---------------------------------------------------------------*
015300     ACCEPT   WK-C-TODAY-CCYYMMDD    FROM DATE YYYYMMDD.
015400     MOVE     WK-C-TODAY-CCYYMMDD    TO   WK-C-RUN-DATE-DISPLAY.
015500     OPEN INPUT  WALLET-FILE.
015600     IF      NOT WK-C-SUCCESSFUL
015700             DISPLAY "TRFBREC - OPEN ERROR - WALLET-FILE"
015800             DISPLAY "FILE STATUS - " WK-C-FILE-STATUS
015900             PERFORM Y900-ABNORMAL-TERMINATION.
016000     OPEN INPUT  LEDGER-FILE.
016100     IF      NOT WK-C-SUCCESSFUL
016200             DISPLAY "TRFBREC - OPEN ERROR - LEDGER-FILE"
016300             DISPLAY "FILE STATUS - " WK-C-FILE-STATUS
016400             PERFORM Y900-ABNORMAL-TERMINATION.
016500     OPEN OUTPUT RECONCILIATION-REPORT-FILE.
016600     IF      NOT WK-C-SUCCESSFUL
016700             DISPLAY "TRFBREC - OPEN ERROR - RECON-REPORT-FILE"
016800             DISPLAY "FILE STATUS - " WK-C-FILE-STATUS
016900             PERFORM Y900-ABNORMAL-TERMINATION.
017000*
017100*=================================================================
017200 A099-INITIALIZE-RUN-EX.
017300*=================================================================
017400     EXIT.
017500*
017600*---------------------------------------------------------------*
017700 B000-LOAD-LEDGER-TOTALS.
017800*---------------------------------------------------------------*
017900*    FIRST PASS OVER THE LEDGER FILE - EVERY ENTRY IS FOLDED INTO
018000*    A RUNNING TOTAL FOR ITS WALLET, CREDITS ADDING AND DEBITS
018100*    SUBTRACTING, SO THE TABLE ENDS UP HOLDING WHAT THE LEDGER
018200*    SAYS EACH WALLET'S BALANCE OUGHT TO BE.
018300*---------------------------------------------------------------*
018400     READ LEDGER-FILE
018500         AT END
018600             MOVE "10" TO WK-C-FILE-STATUS.
018700     PERFORM B100-LOAD-ONE-LEDGER-ENTRY
018800        THRU B199-LOAD-ONE-LEDGER-ENTRY-EX
018900        UNTIL WK-C-END-OF-FILE.
019000*
019100*=================================================================
019200 B099-LOAD-LEDGER-TOTALS-EX.
019300*=================================================================
019400     EXIT.
019500*
019600*---------------------------------------------------------------*
019700 B100-LOAD-ONE-LEDGER-ENTRY.
019800*---------------------------------------------------------------*
019900     PERFORM B200-LOOKUP-OR-ADD-WALLET-TOTAL
020000        THRU B299-LOOKUP-OR-ADD-WALLET-TOTAL-EX.
020100*
020200     IF      LEDG-DEBIT
020300             SUBTRACT LEDG-AMOUNT FROM
020400                      WK-T-LEDG-T-TOTAL (WK-N-LEDG-MATCH-SUB)
020500     ELSE
020600             ADD      LEDG-AMOUNT TO
020700                      WK-T-LEDG-T-TOTAL (WK-N-LEDG-MATCH-SUB).
020800*
020900     READ LEDGER-FILE
021000         AT END
021100             MOVE "10" TO WK-C-FILE-STATUS.
021200*
021300*=================================================================
021400 B199-LOAD-ONE-LEDGER-ENTRY-EX.
021500*=================================================================
021600     EXIT.
021700*
021800*---------------------------------------------------------------*
021900 B200-LOOKUP-OR-ADD-WALLET-TOTAL.
022000*---------------------------------------------------------------*
022100     MOVE "N"                    TO    WK-C-FOUND-SW.
022200     MOVE ZERO                   TO    WK-N-LEDG-PROBE-SUB.
022300     PERFORM B210-SCAN-FOR-WALLET-TOTAL
022400        THRU B219-SCAN-FOR-WALLET-TOTAL-EX
022500        VARYING WK-N-LEDG-PROBE-SUB FROM 1 BY 1
022600        UNTIL WK-N-LEDG-PROBE-SUB > WK-T-LEDGER-TOTAL-COUNT
022700           OR WK-C-FOUND.
022800*
022900     IF      WK-C-FOUND
023000             MOVE WK-N-LEDG-PROBE-SUB TO WK-N-LEDG-MATCH-SUB
023100             GO TO B299-LOOKUP-OR-ADD-WALLET-TOTAL-EX.
023200*
023300     IF      WK-T-LEDGER-TOTAL-COUNT NOT < WK-T-LEDGER-TOTAL-MAX
023400             DISPLAY "TRFBREC - LEDGER TOTAL TABLE FULL AT "
023500                     WK-T-LEDGER-TOTAL-MAX
023600             PERFORM Y900-ABNORMAL-TERMINATION.
023700*
023800     ADD 1                       TO    WK-T-LEDGER-TOTAL-COUNT.
023900     MOVE WK-T-LEDGER-TOTAL-COUNT TO   WK-N-LEDG-MATCH-SUB.
024000     MOVE LEDG-WALLET-ID
024100               TO WK-T-LEDG-T-WALLET-ID (WK-N-LEDG-MATCH-SUB).
024200     MOVE ZERO TO WK-T-LEDG-T-TOTAL (WK-N-LEDG-MATCH-SUB).
024300*
024400*=================================================================
024500 B299-LOOKUP-OR-ADD-WALLET-TOTAL-EX.
024600*=================================================================
024700     EXIT.
024800*
024900*---------------------------------------------------------------*
025000 B210-SCAN-FOR-WALLET-TOTAL.
025100*---------------------------------------------------------------*
025200     IF      WK-T-LEDG-T-WALLET-ID (WK-N-LEDG-PROBE-SUB) =
025300             LEDG-WALLET-ID
025400             MOVE "Y"            TO    WK-C-FOUND-SW.
025500*
025600*=================================================================
025700 B219-SCAN-FOR-WALLET-TOTAL-EX.
025800*=================================================================
025900     EXIT.
026000*
026100*---------------------------------------------------------------*
026200 C000-PROCESS-WALLETS.
026300*---------------------------------------------------------------*
026400*    SECOND PASS - EVERY WALLET ON THE MASTER IS COMPARED AGAINST
026500*    WHATEVER TOTAL THE LEDGER PASS BUILT FOR IT.  A WALLET WITH
026600*    NO LEDGER ACTIVITY AT ALL PROBES THE TABLE, FINDS NOTHING,
026700*    AND COMPARES AGAINST ZERO.
026800*---------------------------------------------------------------*
026900     READ WALLET-FILE
027000         AT END
027100             MOVE "10" TO WK-C-FILE-STATUS.
027200     PERFORM C100-PROCESS-ONE-WALLET
027300        THRU C199-PROCESS-ONE-WALLET-EX
027400        UNTIL WK-C-END-OF-FILE.
027500*
027600*=================================================================
027700 C099-PROCESS-WALLETS-EX.
027800*=================================================================
027900     EXIT.
028000*
028100*---------------------------------------------------------------*
028200 C100-PROCESS-ONE-WALLET.
028300*---------------------------------------------------------------*
028400     ADD 1                       TO    WK-N-WALLETS-EXAMINED.
028500*
028600     PERFORM C200-LOOKUP-LEDGER-TOTAL
028700        THRU C299-LOOKUP-LEDGER-TOTAL-EX.
028800*
028900     MOVE WALT-BALANCE           TO    LK-REC-WALLET-BALANCE.
029000     CALL "TRFVREC"              USING WK-C-LKREC-RECORD.
029100*
029200     PERFORM C300-WRITE-DETAIL-LINE
029300        THRU C399-WRITE-DETAIL-LINE-EX.
029400*
029500     ADD WALT-BALANCE            TO    WK-N-TOTAL-WALLET-BALANCE.
029600     ADD LK-REC-LEDGER-BALANCE   TO    WK-N-TOTAL-LEDGER-BALANCE.
029700     IF      LK-REC-DISCREPANCY
029800             ADD 1               TO    WK-N-DISCREPANCIES-FOUND.
029900*
030000     READ WALLET-FILE
030100         AT END
030200             MOVE "10" TO WK-C-FILE-STATUS.
030300*
030400*=================================================================
030500 C199-PROCESS-ONE-WALLET-EX.
030600*=================================================================
030700     EXIT.
030800*
030900*---------------------------------------------------------------*
031000 C200-LOOKUP-LEDGER-TOTAL.
031100*---------------------------------------------------------------*
031200     MOVE "N"                    TO    WK-C-FOUND-SW.
031300     MOVE ZERO                   TO    WK-N-LEDG-PROBE-SUB.
031400     MOVE ZERO                   TO    LK-REC-LEDGER-BALANCE.
031500*
031600     PERFORM C210-SCAN-FOR-LEDGER-TOTAL
031700        THRU C219-SCAN-FOR-LEDGER-TOTAL-EX
031800        VARYING WK-N-LEDG-PROBE-SUB FROM 1 BY 1
031900        UNTIL WK-N-LEDG-PROBE-SUB > WK-T-LEDGER-TOTAL-COUNT
032000           OR WK-C-FOUND.
032100*
032200     IF      WK-C-FOUND
032300             MOVE WK-T-LEDG-T-TOTAL (WK-N-LEDG-PROBE-SUB)
032400                                  TO    LK-REC-LEDGER-BALANCE.
032500*
032600*=================================================================
032700 C299-LOOKUP-LEDGER-TOTAL-EX.
032800*=================================================================
032900     EXIT.
033000*
033100*---------------------------------------------------------------*
033200 C210-SCAN-FOR-LEDGER-TOTAL.
033300*---------------------------------------------------------------*
033400     IF      WK-T-LEDG-T-WALLET-ID (WK-N-LEDG-PROBE-SUB) =
033500             WALT-ID
033600             MOVE "Y"            TO    WK-C-FOUND-SW.
033700*
033800*=================================================================
033900 C219-SCAN-FOR-LEDGER-TOTAL-EX.
034000*=================================================================
034100     EXIT.
034200*
034300*---------------------------------------------------------------*
034400 C300-WRITE-DETAIL-LINE.
034500*---------------------------------------------------------------*
034600     MOVE SPACES                 TO    RCP-DETAIL-LINE.
034700     MOVE WALT-NUMBER            TO    RCP-D-WALLET-NUMBER.
034800     MOVE WALT-BALANCE           TO    RCP-D-WALLET-BALANCE.
034900     MOVE LK-REC-LEDGER-BALANCE  TO    RCP-D-LEDGER-BALANCE.
035000     MOVE LK-REC-DIFFERENCE      TO    RCP-D-DIFFERENCE.
035100*
035200     IF      LK-REC-DISCREPANCY
035300             MOVE "***"          TO    RCP-D-DISCREPANCY-FLAG
035400     ELSE
035500             MOVE SPACES         TO    RCP-D-DISCREPANCY-FLAG.
035600*
035700     WRITE RCP-DETAIL-LINE.
035800*
035900*=================================================================
036000 C399-WRITE-DETAIL-LINE-EX.
036100*=================================================================
036200     EXIT.
036300*
036400*---------------------------------------------------------------*
036500 D000-PRINT-REPORT-TOTALS.
036600*---------------------------------------------------------------*
036700*    CONTROL-BREAK TOTALS AND THE OVERALL RUN STATUS, WRITTEN
036800*    ONCE AT END OF FILE BEHIND THE LAST DETAIL LINE.
036900*---------------------------------------------------------------*
037000     MOVE SPACES                 TO    RCP-TOTAL-LINE.
037100     MOVE "TOTAL WALLET BALANCE"   TO  RCP-T-CAPTION.
037200     MOVE WK-N-TOTAL-WALLET-BALANCE  TO RCP-T-AMOUNT.
037300     WRITE RCP-TOTAL-LINE.
037400*
037500     MOVE SPACES                 TO    RCP-TOTAL-LINE.
037600     MOVE "TOTAL LEDGER BALANCE"   TO  RCP-T-CAPTION.
037700     MOVE WK-N-TOTAL-LEDGER-BALANCE  TO RCP-T-AMOUNT.
037800     WRITE RCP-TOTAL-LINE.
037810*
037820     COMPUTE WK-N-TOTAL-DISCREPANCY =
037830             WK-N-TOTAL-WALLET-BALANCE - WK-N-TOTAL-LEDGER-BALANCE.
037840     MOVE SPACES                 TO    RCP-TOTAL-LINE.
037850     MOVE "TOTAL DISCREPANCY"      TO  RCP-T-CAPTION.
037860     MOVE WK-N-TOTAL-DISCREPANCY    TO RCP-T-AMOUNT.
037870     WRITE RCP-TOTAL-LINE.
037900*
038000     MOVE SPACES                 TO    RCP-COUNT-LINE.
038100     MOVE "WALLETS EXAMINED"       TO  RCP-C-CAPTION.
038200     MOVE WK-N-WALLETS-EXAMINED  TO    RCP-C-COUNT.
038300     WRITE RCP-COUNT-LINE.
038400*
038500     MOVE SPACES                 TO    RCP-COUNT-LINE.
038600     MOVE "DISCREPANCIES FOUND"    TO  RCP-C-CAPTION.
038700     MOVE WK-N-DISCREPANCIES-FOUND TO  RCP-C-COUNT.
038800     WRITE RCP-COUNT-LINE.
038900*
039000     IF      WK-N-DISCREPANCIES-FOUND = ZERO
039100             MOVE "SUCCESS"              TO WK-C-OVERALL-STATUS
039200     ELSE
039300             MOVE "DISCREPANCIES-FOUND"  TO WK-C-OVERALL-STATUS.
039400*
039500     MOVE SPACES                 TO    RCP-STATUS-LINE.
039600     MOVE "OVERALL RECONCILIATION" TO  RCP-S-CAPTION.
039700     MOVE WK-C-OVERALL-STATUS    TO    RCP-S-STATUS.
039800     WRITE RCP-STATUS-LINE.
039900*
040000*=================================================================
040100 D099-PRINT-REPORT-TOTALS-EX.
040200*=================================================================
040300     EXIT.
040400*
040500*---------------------------------------------------------------*
040600 E000-PRINT-RUN-SUMMARY.
040700*---------------------------------------------------------------*
040800     DISPLAY "===================================================".
040900     DISPLAY "TRFBREC - RECONCILIATION BATCH RUN SUMMARY".
041000     DISPLAY "RUN DATE                 - " WK-C-RUN-DATE-DISPLAY.
041100     DISPLAY "WALLETS EXAMINED         - " WK-N-WALLETS-EXAMINED.
041200     DISPLAY "DISCREPANCIES FOUND      - "
041300             WK-N-DISCREPANCIES-FOUND.
041400     DISPLAY "TOTAL WALLET BALANCE     - "
041500             WK-N-TOTAL-WALLET-BALANCE.
041600     DISPLAY "TOTAL LEDGER BALANCE     - "
041700             WK-N-TOTAL-LEDGER-BALANCE.
041800     DISPLAY "OVERALL STATUS           - " WK-C-OVERALL-STATUS.
041900     DISPLAY "===================================================".
042000*
042100*=================================================================
042200 E099-PRINT-RUN-SUMMARY-EX.
042300*=================================================================
042400     EXIT.
042500*
042600*---------------------------------------------------------------*
042700 Y900-ABNORMAL-TERMINATION.
042800*---------------------------------------------------------------*
042900     DISPLAY "TRFBREC - ABNORMAL TERMINATION".
043000     CLOSE WALLET-FILE
043100           LEDGER-FILE
043200           RECONCILIATION-REPORT-FILE.
043300     STOP RUN.
043400*
043500*---------------------------------------------------------------*
043600 Z000-END-PROGRAM.
043700*---------------------------------------------------------------*
043800     CLOSE WALLET-FILE
043900           LEDGER-FILE
044000           RECONCILIATION-REPORT-FILE.
044100     STOP RUN.
044200*
044300******************************************************************
044400************** END OF PROGRAM SOURCE -  TRFBREC ***************
044500******************************************************************
