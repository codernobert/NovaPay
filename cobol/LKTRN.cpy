000100*****************************************************************
000200* LKTRN  -  LINKAGE AREA FOR CALL "TRFVTRN" (TRANSFER SERVICE)
000300*****************************************************************
000400* DESCRIPTION : PARAMETER AREA PASSED BY TRFBTRN/TRFVRCR TO THE
000500*               TRANSFER VALIDATE-AND-POST ROUTINE.  THE CALLER
000600*               PASSES THE TWO WALLET RECORDS IN FROM ITS
000700*               IN-MEMORY WALLET TABLE; TRFVTRN UPDATES THEM IN
000800*               PLACE (VIA CALLS TO TRFVWAL) AND HANDS BACK THE
000900*               COMPLETED/FAILED TRANSFER ROW PLUS THE TWO
001000*               LEDGER ENTRIES TO BE WRITTEN.
001100*****************************************************************
001200* AMENDMENT HISTORY:
001300*****************************************************************
001400* NP0009 - KSUBRA  - 04/07/1988 - INITIAL VERSION.
001500* NP0046 - DLIM    - 08/09/1995 - ADD LK-TRN-DAILY-TOTAL-SO-FAR,
001600*                                 REQUIRED ONCE THE DAILY-LIMIT
001700*                                 RULE WENT LIVE.
001800* NP0078 - MWEETL  - 14/02/2003 - ADD LK-TRN-REJECT-REASON,
001900*                                 SEPARATE FROM THE DESCRIPTION
002000*                                 SUFFIX, FOR THE BATCH SUMMARY
002100*                                 REJECT LISTING.
002200*****************************************************************
002300*
002400 01  WK-C-LKTRN-RECORD.
002500     05  WK-C-LKTRN-INPUT.
002600         10  LK-TRN-SRC-WALLET-ID     PIC 9(09).
002700         10  LK-TRN-SRC-BALANCE       PIC S9(11)V99.
002800         10  LK-TRN-SRC-CURRENCY      PIC X(03).
002900         10  LK-TRN-SRC-STATUS        PIC X(08).
003000         10  LK-TRN-SRC-DAILY-LIMIT   PIC S9(11)V99.
003100         10  LK-TRN-DST-WALLET-ID     PIC 9(09).
003200         10  LK-TRN-DST-BALANCE       PIC S9(11)V99.
003300         10  LK-TRN-DST-CURRENCY      PIC X(03).
003400         10  LK-TRN-DST-STATUS        PIC X(08).
003500         10  LK-TRN-REQ-AMOUNT        PIC S9(09)V99.
003600         10  LK-TRN-REQ-CURRENCY      PIC X(03).
003700         10  LK-TRN-REQ-DESC          PIC X(60).
003800         10  LK-TRN-REQ-TYPE          PIC X(10).
003900         10  LK-TRN-MIN-AMOUNT        PIC S9(09)V99.
004000         10  LK-TRN-MAX-AMOUNT        PIC S9(09)V99.
004100         10  LK-TRN-DAILY-TOTAL-SO-FAR PIC S9(11)V99.
004200*                                SUM OF TODAY'S OUTBOUND
004300*                                TRANSFERS ALREADY POSTED FROM
004400*                                THE SOURCE WALLET THIS RUN
004500         10  LK-TRN-NEXT-TRAN-ID      PIC 9(09).
004600         10  LK-TRN-NEXT-LEDGER-ID    PIC 9(09).
004700         10  FILLER                   PIC X(10).
004800     05  WK-C-LKTRN-OUTPUT.
004900         10  LK-TRN-RETURN-CD         PIC X(02).
005000             88  LK-TRN-OK                     VALUE "00".
005100             88  LK-TRN-REJECTED               VALUE "01".
005200         10  LK-TRN-REJECT-REASON     PIC X(40).
005300         10  LK-TRN-NEW-SRC-BALANCE   PIC S9(11)V99.
005400         10  LK-TRN-NEW-DST-BALANCE   PIC S9(11)V99.
005500         10  LK-TRN-OUT-STATUS        PIC X(10).
005600         10  LK-TRN-OUT-DESC          PIC X(60).
005700*                                THE TWO LEDGER ROWS FOR THE
005800*                                CALLER TO WRITE TO LEDGER-FILE -
005900*                                FLAT, NOT A NESTED COPY OF
006000*                                LDGREC, PER THE SHOP'S USUAL
006100*                                LINKAGE-AREA HABIT (SEE VTF2)
006200         10  LK-TRN-DEBIT-LEDGER-ID   PIC 9(09).
006300         10  LK-TRN-DEBIT-AMOUNT      PIC S9(09)V99.
006400         10  LK-TRN-DEBIT-BAL-BEFORE  PIC S9(11)V99.
006500         10  LK-TRN-DEBIT-BAL-AFTER   PIC S9(11)V99.
006600         10  LK-TRN-CREDIT-LEDGER-ID  PIC 9(09).
006700         10  LK-TRN-CREDIT-AMOUNT     PIC S9(09)V99.
006800         10  LK-TRN-CREDIT-BAL-BEFORE PIC S9(11)V99.
006900         10  LK-TRN-CREDIT-BAL-AFTER  PIC S9(11)V99.
007000         10  FILLER                   PIC X(10).
