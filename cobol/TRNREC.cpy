000100*****************************************************************
000200* TRNREC  -  TRANSFER RECORD LAYOUT
000300*****************************************************************
000400* I-O FORMAT : TRNREC   FROM FILE TRANSFER-FILE
000500* DESCRIPTION: ONE ROW PER PROCESSED TRANSFER REQUEST, APPENDED
000600*              BY TRFBTRN AS EACH REQUEST IS PROCESSED, AND ALSO
000700*              APPENDED BY TRFBRCR FOR EACH RECURRING SCHEDULE
000800*              EXECUTED ON ITS DUE DATE.
000900*****************************************************************
001000* AMENDMENT HISTORY:
001100*****************************************************************
001200* NP0003 - RTANBH  - 21/03/1988 - INITIAL VERSION.
001300* NP0026 - JLOKESC - 11/01/1993 - ADD TRANSFER-TYPE, NEEDED ONCE
001400*                                 REFUND POSTINGS WENT LIVE.
001500* Y2K010 - ONGSCWL - 21/10/1998 - Y2K REMEDIATION - REVIEWED, NO
001600*                                 DATE FIELDS ON THIS RECORD.
001700* NP0077 - MWEETL  - 14/02/2003 - ADD REVERSED STATUS VALUE FOR
001800*                                 THE DISPUTE-HANDLING PROJECT.
001900* NP0121 - ACNESQ  - 30/09/2021 - WIDEN TRANSFER-REF FROM 10 TO
002000*                                 12 BYTES (TXN-XXXXXXXX FORMAT).
002100* NP0122 - ACNESQ  - 12/10/2021 - ADD TRAN-RECURRING VALUE.
002200*                                 TRFBRCR WAS MOVING THE LITERAL
002300*                                 INTO TRAN-TYPE WITH NO 88 TO
002400*                                 MATCH - CAUGHT DURING THE
002500*                                 AUTOPAY YEAR-END REVIEW.
002510* NP0143 - ACNESQ  - 25/02/2025 - TRAN-AMOUNT REPACKED TO COMP-3
002520*                                 TO MATCH THE REST OF THE SUITE.
002530*                                 REDEFINES RESTATED AS AN
002540*                                 UNSIGNED COMP-3 VIEW OF THE SAME
002550*                                 FIELD, BYTES FREED ADDED TO THE
002560*                                 TRAILING FILLER - TICKET
002570*                                 NOVAPAY-561.
002600*****************************************************************
002700*
002800 01  TRANSFER-RECORD.
002900     05  TRAN-ID                  PIC 9(09).
003000*                                SURROGATE ID
003100     05  TRAN-REF                 PIC X(12).
003200*                                REFERENCE, E.G. TXN-XXXXXXXX
003300     05  TRAN-SRC-WALLET-ID       PIC 9(09).
003400*                                SOURCE WALLET ID
003500     05  TRAN-DST-WALLET-ID       PIC 9(09).
003600*                                DESTINATION WALLET ID
003700     05  TRAN-AMOUNT              PIC S9(09)V99 COMP-3.
003800*                                AMOUNT MOVED, 2 DECIMALS
003900     05  TRAN-AMOUNT-R REDEFINES TRAN-AMOUNT
003910                                  PIC 9(09)V99 COMP-3.
004200*                                UNSIGNED VIEW OF THE AMOUNT -
004300*                                USED BY THE SUMMARY DISPLAY
004400*                                ROUTINE IN TRFBTRN
004500     05  TRAN-CURRENCY            PIC X(03).
004600*                                ISO CURRENCY CODE
004700     05  TRAN-STATUS              PIC X(10).
004800         88  TRAN-PENDING                 VALUE "PENDING   ".
004900         88  TRAN-PROCESSING              VALUE "PROCESSING".
005000         88  TRAN-COMPLETED               VALUE "COMPLETED ".
005100         88  TRAN-FAILED                  VALUE "FAILED    ".
005200         88  TRAN-CANCELLED               VALUE "CANCELLED ".
005300         88  TRAN-REVERSED                VALUE "REVERSED  ".
005400     05  TRAN-TYPE                PIC X(10).
005500         88  TRAN-P2P                     VALUE "P2P       ".
005600         88  TRAN-DEPOSIT                 VALUE "DEPOSIT   ".
005700         88  TRAN-WITHDRAWAL              VALUE "WITHDRAWAL".
005800         88  TRAN-REFUND                  VALUE "REFUND    ".
005900         88  TRAN-RECURRING               VALUE "RECURRING ".
006000     05  TRAN-DESC                PIC X(60).
006100*                                FREE-TEXT DESCRIPTION; A
006200*                                REJECT/FAILURE REASON IS
006300*                                APPENDED HERE WHEN THE TRANSFER
006400*                                DOES NOT COMPLETE (SEE TRFVTRN
006500*                                PARAGRAPH B999)
006600     05  FILLER                   PIC X(13).
006700*                                RESERVED FOR FUTURE USE
